000100 IDENTIFICATION DIVISION.                                                       
000200 PROGRAM-ID. TRADE-AGGREGATION.                                                 
000300 AUTHOR. R H HALVORSEN.                                                         
000400 INSTALLATION. WESTGATE SECURITIES - EDP.                                       
000500 DATE-WRITTEN. 04/02/89.                                                        
000600 DATE-COMPILED.                                                                 
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                           
000800*****************************************************************               
000900*                                                               *               
001000*   TRADE-AGGREGATION                                          *                
001100*                                                               *               
001200*   WALKS THE NORMALIZED FILL FILE IN TRADE-TIME ORDER AND     *                
001300*   ROLLS FILLS INTO PARENT TRADES, ONE OPEN POSITION PER      *                
001400*   ASSET CODE AT A TIME.  A FILL THAT FLATTENS THE POSITION   *                
001500*   CLOSES THE TRADE; A FILL THAT FLIPS THE SIGN CLOSES THE    *                
001600*   OLD LEG AND OPENS THE NEW ONE IN THE SAME PARENT RECORD.   *                
001700*   ANY ASSET STILL OPEN AT END OF FILE IS EMITTED AS A        *                
001800*   RESIDUAL (NO CLOSE TIME).  ALSO WRITES ONE FILL-XREF       *                
001900*   RECORD PER INPUT FILL SO THE FILL CAN BE TRACED BACK TO    *                
002000*   ITS PARENT TRADE SEQUENCE NUMBER.                          *                
002100*                                                               *               
002200*   MAINTENANCE LOG                                            *                
002300*     040289  RHH  ORIGINAL PROGRAM, SINGLE-ASSET TEST BOOK.   *                
002400*     091590  RHH  EXTENDED TO THE FULL 200-ASSET OPEN-STATE   *                
002500*                  TABLE FOR THE DESK'S ACTIVE BOOK.           *                
002600*     081593  RHH  SIGN-FLIP FILLS NOW CLOSE AND REOPEN IN ONE *                
002700*                  PASS INSTEAD OF QUEUEING A SECOND FILL.     *                
002800*     090998  DLK  Y2K REVIEW - TIME KEYS ALREADY 4-DIGIT YEAR *                
002900*                  FROM FILL-IMPORT-VALIDATE, NO CHANGE HERE.  *                
003000*     022601  MTP  NET-CASH NOW PREFERRED OVER THE COMPUTED    *                
003100*                  SIGNED-AMOUNT WHEN THE BROKER SUPPLIES IT.  *                
003200*     070704  RHH  MAX-ABS-POSITION TRACKED SEPARATELY FROM    *                
003300*                  THE CLOSING QUANTITY PER REQUEST 5190.      *                
003400*     081522  MTP  DIRECTION NO LONGER RESET ON A SIGN-FLIP -- *                
003500*                  IT STAYS AS SET BY THE TRADE'S FIRST FILL.  *                
003600*     031017  DLK  FILL-XREF NOW BUFFERED PER TRADE AND        *                
003700*                  WRITTEN WHEN THE TRADE CLOSES, SO XREF      *                
003800*                  TRADE-SEQUENCE-NO IS NO LONGER ZERO.        *                
003900*                                                               *               
004000*****************************************************************               
004100 ENVIRONMENT DIVISION.                                                          
004200 CONFIGURATION SECTION.                                                         
004300 SOURCE-COMPUTER. IBM-3090.                                                     
004400 OBJECT-COMPUTER. IBM-3090.                                                     
004500 SPECIAL-NAMES.                                                                 
004600     UPSI-0 ON STATUS IS WS-TEST-RUN-SWITCH.                                    
004700 INPUT-OUTPUT SECTION.                                                          
004800 FILE-CONTROL.                                                                  
004900     SELECT NORMFILL-FILE ASSIGN TO NORMFILL                                    
005000         ORGANIZATION IS SEQUENTIAL                                             
005100         FILE STATUS IS WS-NORMFILL-STATUS.                                     
005200     SELECT PARNTRD-FILE ASSIGN TO PARNTRD                                      
005300         ORGANIZATION IS SEQUENTIAL                                             
005400         FILE STATUS IS WS-PARNTRD-STATUS.                                      
005500 DATA DIVISION.                                                                 
005600 FILE SECTION.                                                                  
005700 FD  NORMFILL-FILE                                                              
005800     LABEL RECORDS ARE STANDARD.                                                
005900 01  NORMFILL-RECORD.                                                           
006000     05  TRJN-ASSET-CODE               PIC X(50).                               
006100     05  TRJN-ASSET-TYPE               PIC X(06).                               
006200     05  TRJN-EXCHANGE                 PIC X(50).                               
006300     05  TRJN-TIMEZONE                 PIC X(50).                               
006400     05  TRJN-TRADE-TIME.                                                       
006500         10  TRJN-TRADE-TIME-YYYY      PIC 9(04).                               
006600         10  TRJN-TRADE-TIME-MM        PIC 9(02).                               
006700         10  TRJN-TRADE-TIME-DD        PIC 9(02).                               
006800         10  TRJN-TRADE-TIME-HH        PIC 9(02).                               
006900         10  TRJN-TRADE-TIME-MI        PIC 9(02).                               
007000         10  TRJN-TRADE-TIME-SS        PIC 9(02).                               
007100     05  TRJN-TRADE-TIME-KEY REDEFINES TRJN-TRADE-TIME                          
007200                                       PIC X(14).                               
007300     05  TRJN-SIDE                     PIC X(04).                               
007400     05  TRJN-QUANTITY                 PIC S9(14)V9(4).                         
007500     05  TRJN-PRICE                    PIC S9(12)V9(6).                         
007600     05  TRJN-COMMISSION               PIC S9(12)V9(6).                         
007700     05  TRJN-CURRENCY                 PIC X(10).                               
007800     05  TRJN-MULTIPLIER               PIC S9(07)V9(4).                         
007900     05  TRJN-PROCEEDS-FLAG            PIC X(01).                               
008000     05  TRJN-PROCEEDS                 PIC S9(14)V9(4).                         
008100     05  TRJN-NET-CASH-FLAG            PIC X(01).                               
008200     05  TRJN-NET-CASH                 PIC S9(12)V9(8).                         
008300     05  TRJN-ORDER-ID                 PIC X(100).                              
008400     05  TRJN-SOURCE                   PIC X(50).                               
008500     05  TRJN-PARENT-TRADE-SEQ         PIC 9(07).                               
008600     05  FILLER                        PIC X(20).                               
008700 FD  PARNTRD-FILE                                                               
008800     LABEL RECORDS ARE STANDARD.                                                
008900 01  PARNTRD-RECORD.                                                            
009000     05  TRJT-RECORD-TYPE-CD           PIC X(01).                               
009100         88  TRJT-PARENT-TRADE-RECORD      VALUE 'T'.                           
009200         88  TRJT-FILL-XREF-RECORD         VALUE 'X'.                           
009300     05  TRJT-TRADE-AREA.                                                       
009400         10  TRJT-ASSET-CODE               PIC X(50).                           
009500         10  TRJT-ASSET-TYPE               PIC X(06).                           
009600         10  TRJT-DIRECTION                PIC X(05).                           
009700             88  TRJT-DIRECTION-LONG            VALUE 'LONG '.                  
009800             88  TRJT-DIRECTION-SHORT           VALUE 'SHORT'.                  
009900         10  TRJT-QUANTITY                 PIC S9(14)V9(4).                     
010000         10  TRJT-OPEN-TIME.                                                    
010100             15  TRJT-OPEN-TIME-YYYY       PIC 9(04).                           
010200             15  TRJT-OPEN-TIME-MM         PIC 9(02).                           
010300             15  TRJT-OPEN-TIME-DD         PIC 9(02).                           
010400             15  TRJT-OPEN-TIME-HH         PIC 9(02).                           
010500             15  TRJT-OPEN-TIME-MI         PIC 9(02).                           
010600             15  TRJT-OPEN-TIME-SS         PIC 9(02).                           
010700         10  TRJT-CLOSE-FLAG               PIC X(01).                           
010800             88  TRJT-TRADE-STILL-OPEN          VALUE 'Y'.                      
010900             88  TRJT-TRADE-CLOSED              VALUE 'N'.                      
011000         10  TRJT-CLOSE-TIME.                                                   
011100             15  TRJT-CLOSE-TIME-YYYY      PIC 9(04).                           
011200             15  TRJT-CLOSE-TIME-MM        PIC 9(02).                           
011300             15  TRJT-CLOSE-TIME-DD        PIC 9(02).                           
011400             15  TRJT-CLOSE-TIME-HH        PIC 9(02).                           
011500             15  TRJT-CLOSE-TIME-MI        PIC 9(02).                           
011600             15  TRJT-CLOSE-TIME-SS        PIC 9(02).                           
011700         10  TRJT-OPEN-PRICE-FLAG          PIC X(01).                           
011800             88  TRJT-OPEN-PRICE-PRESENT        VALUE 'Y'.                      
011900         10  TRJT-OPEN-PRICE               PIC S9(12)V9(6).                     
012000         10  TRJT-CLOSE-PRICE-FLAG         PIC X(01).                           
012100             88  TRJT-CLOSE-PRICE-PRESENT       VALUE 'Y'.                      
012200         10  TRJT-CLOSE-PRICE              PIC S9(12)V9(6).                     
012300         10  TRJT-TOTAL-COMMISSION         PIC S9(12)V9(6).                     
012400         10  TRJT-PROFIT-LOSS              PIC S9(12)V9(6).                     
012500         10  TRJT-CURRENCY                 PIC X(10).                           
012600         10  TRJT-FILL-COUNT               PIC 9(05).                           
012700         10  TRJT-TRADE-SEQUENCE-NO        PIC 9(07).                           
012800         10  FILLER                        PIC X(12).                           
012900     05  TRJT-XREF-AREA REDEFINES TRJT-TRADE-AREA.                              
013000         10  TRJX-FILL-SEQUENCE-NO         PIC 9(07).                           
013100         10  TRJX-ASSET-CODE               PIC X(50).                           
013200         10  TRJX-TRADE-SEQUENCE-NO        PIC 9(07).                           
013300         10  TRJX-FILL-TRADE-TIME          PIC X(14).                           
013400         10  FILLER                        PIC X(138).                          
013500 WORKING-STORAGE SECTION.                                                       
013600*                     SWITCHES AND COUNTERS                                     
013700 77  WS-NORMFILL-STATUS             PIC X(02) VALUE SPACES.                     
013800     88  WS-NORMFILL-OK                 VALUE '00'.                             
013900 77  WS-PARNTRD-STATUS              PIC X(02) VALUE SPACES.                     
014000 77  WS-TEST-RUN-SWITCH             PIC X(01) VALUE 'N'.                        
014100 77  WS-EOF-SWITCH                  PIC X(01) VALUE 'N'.                        
014200     88  WS-AT-EOF                      VALUE 'Y'.                              
014300 77  WS-TRADE-SEQ-NO                PIC 9(07) COMP VALUE ZERO.                  
014400 77  WS-FILL-SEQ-NO                 PIC 9(07) COMP VALUE ZERO.                  
014500 77  WS-STATE-NDX                   PIC 9(04) COMP VALUE ZERO.                  
014600 77  WS-STATE-COUNT                 PIC 9(04) COMP VALUE ZERO.                  
014700 77  WS-XB-NDX                      PIC 9(04) COMP VALUE ZERO.                  
014800 77  WS-FOUND-SWITCH                PIC X(01) VALUE 'N'.                        
014900     88  WS-STATE-FOUND                 VALUE 'Y'.                              
015000*                     OPEN-STATE TABLE, ONE ENTRY PER ACTIVE ASSET              
015100 01  WS-OPEN-STATE-TABLE.                                                       
015200     05  WS-OPEN-STATE OCCURS 200 TIMES                                         
015300                        INDEXED BY WS-STATE-NDX1 WS-STATE-NDX2.                 
015400         10  WS-ST-IN-USE               PIC X(01) VALUE 'N'.                    
015500             88  WS-ST-ACTIVE               VALUE 'Y'.                          
015600         10  WS-ST-ASSET-CODE           PIC X(50).                              
015700         10  WS-ST-ASSET-TYPE           PIC X(06).                              
015800         10  WS-ST-CURRENCY             PIC X(10).                              
015900         10  WS-ST-MULTIPLIER           PIC S9(07)V9(4).                        
016000         10  WS-ST-POSITION             PIC S9(14)V9(4).                        
016100         10  WS-ST-MAX-ABS-POSITION     PIC S9(14)V9(4).                        
016200         10  WS-ST-OPEN-TIME            PIC X(14).                              
016300         10  WS-ST-OPEN-SUM-QTY         PIC S9(14)V9(4).                        
016400         10  WS-ST-OPEN-SUM-AMOUNT      PIC S9(18)V9(6).                        
016500         10  WS-ST-CLOSE-SUM-QTY        PIC S9(14)V9(4).                        
016600         10  WS-ST-CLOSE-SUM-AMOUNT     PIC S9(18)V9(6).                        
016700         10  WS-ST-TOTAL-COMMISSION     PIC S9(12)V9(6).                        
016800         10  WS-ST-NET-CASH-TOTAL       PIC S9(16)V9(8).                        
016900         10  WS-ST-FILL-COUNT           PIC 9(05).                              
017000         10  WS-ST-DIRECTION-SIGN       PIC S9(01) COMP VALUE ZERO              
017100 01  WS-STATE-TABLE-REDEFINES REDEFINES WS-OPEN-STATE-TABLE.                    
017200     05  FILLER OCCURS 200 TIMES.                                               
017300         10  WS-STR-IN-USE              PIC X(01).                              
017400         10  FILLER                     PIC X(259).                             
017500*                     FILL-XREF BUFFER -- ONE SLOT PER FILL WITHIN              
017600*                     THE ASSET'S CURRENT OPEN TRADE.  TRADE-SEQUENCE-          
017700*                     NO ISN'T KNOWN UNTIL THE TRADE CLOSES (2850), SO          
017800*                     EACH FILL'S XREF DATA WAITS HERE UNTIL THEN,              
017900*                     THEN 2950 WRITES THE WHOLE TRADE'S BATCH AT ONCE.         
018000 01  WS-XREF-BUFFER-TABLE.                                                      
018100     05  WS-XB-STATE OCCURS 200 TIMES.                                          
018200         10  WS-XB-ENTRY OCCURS 500 TIMES.                                      
018300             15  WS-XB-FILL-SEQUENCE-NO    PIC 9(07).                           
018400             15  WS-XB-ASSET-CODE          PIC X(50).                           
018500             15  WS-XB-FILL-TRADE-TIME     PIC X(14).                           
018600     05  FILLER                     PIC X(01).                                  
018700*                     CURRENT FILL WORK FIELDS                                  
018800 01  WS-SIGNED-QUANTITY              PIC S9(14)V9(4).                           
018900 01  WS-POSITION-BEFORE               PIC S9(14)V9(4).                          
019000 01  WS-POSITION-AFTER                PIC S9(14)V9(4).                          
019100 01  WS-OPEN-QTY                      PIC S9(14)V9(4) VALUE ZERO.               
019200 01  WS-CLOSE-QTY                     PIC S9(14)V9(4) VALUE ZERO.               
019300 01  WS-ABS-BEFORE                    PIC S9(14)V9(4).                          
019400 01  WS-ABS-AFTER                     PIC S9(14)V9(4).                          
019500 01  WS-SIGN-PRODUCT                  PIC S9(28)V9(8).                          
019600 01  WS-UNIT-AMOUNT                   PIC S9(12)V9(6).                          
019700 01  WS-SIGNED-AMOUNT                 PIC S9(18)V9(6).                          
019800 01  WS-FILL-NET-CASH                 PIC S9(16)V9(8).                          
019900*                     CLOSING-TRADE COMPUTATION FIELDS                          
020000 01  WS-OPEN-PRICE-COMP               PIC S9(12)V9(6).                          
020100 01  WS-CLOSE-PRICE-COMP              PIC S9(12)V9(6).                          
020200 PROCEDURE DIVISION.                                                            
020300*****************************************************************               
020400*    0000-MAIN-LOGIC  --  OVERALL CONTROL                      *                
020500*****************************************************************               
020600 0000-MAIN-LOGIC.                                                               
020700     PERFORM 0100-OPEN-FILES.                                                   
020800     PERFORM 2000-PROCESS-FILL-RECORDS THRU 2000-EXIT.                          
020900     PERFORM 7000-EMIT-RESIDUAL-OPEN-TRADES THRU 7000-EXIT.                     
021000     PERFORM 0900-CLOSE-FILES.                                                  
021100     STOP RUN.                                                                  
021200*****************************************************************               
021300*    0100-OPEN-FILES / 0900-CLOSE-FILES                        *                
021400*****************************************************************               
021500 0100-OPEN-FILES.                                                               
021600     OPEN INPUT NORMFILL-FILE.                                                  
021700     OPEN OUTPUT PARNTRD-FILE.                                                  
021800 0900-CLOSE-FILES.                                                              
021900     CLOSE NORMFILL-FILE.                                                       
022000     CLOSE PARNTRD-FILE.                                                        
022100*****************************************************************               
022200*    2000-PROCESS-FILL-RECORDS                                  *               
022300*    NORMFILL ARRIVES FROM FILL-IMPORT-VALIDATE ALREADY IN      *               
022400*    TRADE-TIME-KEY ORDER (THE DESK'S EXTRACT SORTS BEFORE      *               
022500*    DELIVERY); NO SEPARATE SORT STEP IS NEEDED HERE.           *               
022600*****************************************************************               
022700 2000-PROCESS-FILL-RECORDS.                                                     
022800     READ NORMFILL-FILE                                                         
022900         AT END MOVE 'Y' TO WS-EOF-SWITCH                                       
023000     END-READ.                                                                  
023100     PERFORM 2050-PROCESS-ONE-FILL THRU 2050-EXIT                               
023200         UNTIL WS-AT-EOF.                                                       
023300 2000-EXIT.                                                                     
023400     EXIT.                                                                      
023500 2050-PROCESS-ONE-FILL.                                                         
023600     ADD 1 TO WS-FILL-SEQ-NO.                                                   
023700     PERFORM 2200-FIND-OR-OPEN-STATE THRU 2200-EXIT.                            
023800     PERFORM 2300-COMPUTE-SIGNED-QUANTITY.                                      
023900     PERFORM 2400-COMPUTE-OPEN-CLOSE-SPLIT.                                     
024000     PERFORM 2500-ACCUMULATE-OPEN-CLOSE.                                        
024100     PERFORM 2600-COMPUTE-NET-CASH.                                             
024200     IF WS-POSITION-AFTER = ZERO                                                
024300         PERFORM 2800-EMIT-CLOSED-TRADE THRU 2800-EXIT                          
024400     END-IF.                                                                    
024500     READ NORMFILL-FILE                                                         
024600         AT END MOVE 'Y' TO WS-EOF-SWITCH                                       
024700     END-READ.                                                                  
024800 2050-EXIT.                                                                     
024900     EXIT.                                                                      
025000*****************************************************************               
025100*    2200-FIND-OR-OPEN-STATE                                    *               
025200*    LOCATE THE ASSET'S OPEN STATE, OR START A NEW ONE IF THE   *               
025300*    ASSET HAS NO STATE OR ITS POSITION IS FLAT.                *               
025400*****************************************************************               
025500 2200-FIND-OR-OPEN-STATE.                                                       
025600     MOVE 'N' TO WS-FOUND-SWITCH.                                               
025700     MOVE ZERO TO WS-STATE-NDX.                                                 
025800     PERFORM 2220-TEST-ONE-STATE-SLOT                                           
025900         VARYING WS-STATE-NDX1 FROM 1 BY 1                                      
026000         UNTIL WS-STATE-NDX1 > 200 OR WS-STATE-FOUND.                           
026100     IF NOT WS-STATE-FOUND                                                      
026200         PERFORM 2250-OPEN-NEW-STATE THRU 2250-EXIT                             
026300     END-IF.                                                                    
026400 2200-EXIT.                                                                     
026500     EXIT.                                                                      
026600 2220-TEST-ONE-STATE-SLOT.                                                      
026700     IF WS-ST-IN-USE (WS-STATE-NDX1) = 'Y' AND                                  
026800        WS-ST-ASSET-CODE (WS-STATE-NDX1) = TRJN-ASSET-CODE                      
026900         MOVE WS-STATE-NDX1 TO WS-STATE-NDX                                     
027000         MOVE 'Y' TO WS-FOUND-SWITCH                                            
027100     END-IF.                                                                    
027200*****************************************************************               
027300*    2250-OPEN-NEW-STATE                                        *               
027400*    TAKE THE FIRST UNUSED TABLE SLOT FOR A FRESH POSITION.     *               
027500*****************************************************************               
027600 2250-OPEN-NEW-STATE.                                                           
027700     MOVE 'N' TO WS-FOUND-SWITCH.                                               
027800     PERFORM 2270-TEST-ONE-FREE-SLOT                                            
027900         VARYING WS-STATE-NDX1 FROM 1 BY 1                                      
028000         UNTIL WS-STATE-NDX1 > 200 OR WS-STATE-FOUND.                           
028100     MOVE 'Y'                TO WS-ST-IN-USE        (WS-STATE-NDX1              
028200     MOVE TRJN-ASSET-CODE    TO WS-ST-ASSET-CODE    (WS-STATE-NDX1              
028300     MOVE TRJN-ASSET-TYPE    TO WS-ST-ASSET-TYPE    (WS-STATE-NDX1              
028400     MOVE TRJN-CURRENCY      TO WS-ST-CURRENCY      (WS-STATE-NDX1              
028500     MOVE TRJN-MULTIPLIER    TO WS-ST-MULTIPLIER    (WS-STATE-NDX1              
028600     MOVE ZERO               TO WS-ST-POSITION       (WS-STATE-NDX              
028700                                WS-ST-MAX-ABS-POSITION (WS-STATE-N              
028800                                WS-ST-OPEN-SUM-QTY     (WS-STATE-N              
028900                                WS-ST-OPEN-SUM-AMOUNT  (WS-STATE-N              
029000                                WS-ST-CLOSE-SUM-QTY    (WS-STATE-N              
029100                                WS-ST-CLOSE-SUM-AMOUNT (WS-STATE-N              
029200                                WS-ST-TOTAL-COMMISSION (WS-STATE-N              
029300                                WS-ST-NET-CASH-TOTAL   (WS-STATE-N              
029400                                WS-ST-FILL-COUNT       (WS-STATE-N              
029500     MOVE TRJN-TRADE-TIME-KEY TO WS-ST-OPEN-TIME     (WS-STATE-NDX              
029600     MOVE WS-STATE-NDX1 TO WS-STATE-NDX.                                        
029700 2250-EXIT.                                                                     
029800     EXIT.                                                                      
029900 2270-TEST-ONE-FREE-SLOT.                                                       
030000     IF WS-ST-IN-USE (WS-STATE-NDX1) NOT = 'Y'                                  
030100         MOVE 'Y' TO WS-FOUND-SWITCH                                            
030200     END-IF.                                                                    
030300*****************************************************************               
030400*    2300-COMPUTE-SIGNED-QUANTITY                                *              
030500*****************************************************************               
030600 2300-COMPUTE-SIGNED-QUANTITY.                                                  
030700     IF TRJN-SIDE = 'BUY '                                                      
030800         MOVE TRJN-QUANTITY TO WS-SIGNED-QUANTITY                               
030900     ELSE                                                                       
031000         COMPUTE WS-SIGNED-QUANTITY = TRJN-QUANTITY * -1                        
031100     END-IF.                                                                    
031200     MOVE WS-ST-POSITION (WS-STATE-NDX) TO WS-POSITION-BEFORE.                  
031300     ADD WS-SIGNED-QUANTITY TO WS-POSITION-BEFORE                               
031400         GIVING WS-POSITION-AFTER.                                              
031500     MOVE WS-POSITION-AFTER TO WS-ST-POSITION (WS-STATE-NDX).                   
031600     IF WS-POSITION-AFTER < ZERO                                                
031700         COMPUTE WS-ABS-AFTER = WS-POSITION-AFTER * -1                          
031800     ELSE                                                                       
031900         MOVE WS-POSITION-AFTER TO WS-ABS-AFTER                                 
032000     END-IF.                                                                    
032100     IF WS-ABS-AFTER > WS-ST-MAX-ABS-POSITION (WS-STATE-NDX)                    
032200         MOVE WS-ABS-AFTER TO WS-ST-MAX-ABS-POSITION (WS-STATE-NDX              
032300     END-IF.                                                                    
032400*****************************************************************               
032500*    2400-COMPUTE-OPEN-CLOSE-SPLIT                               *              
032600*    BEFORE = 0            --> ALL OPEN.                        *               
032700*    SAME SIGN, GROWING    --> OPEN THE DIFFERENCE.             *               
032800*    SAME SIGN, SHRINKING  --> CLOSE THE DIFFERENCE.            *               
032900*    SIGN FLIP             --> CLOSE THE OLD LEG, OPEN THE NEW. *               
033000*****************************************************************               
033100 2400-COMPUTE-OPEN-CLOSE-SPLIT.                                                 
033200     MOVE ZERO TO WS-OPEN-QTY WS-CLOSE-QTY.                                     
033300     IF WS-POSITION-BEFORE < ZERO                                               
033400         COMPUTE WS-ABS-BEFORE = WS-POSITION-BEFORE * -1                        
033500     ELSE                                                                       
033600         MOVE WS-POSITION-BEFORE TO WS-ABS-BEFORE                               
033700     END-IF.                                                                    
033800     IF WS-POSITION-AFTER < ZERO                                                
033900         COMPUTE WS-ABS-AFTER = WS-POSITION-AFTER * -1                          
034000     ELSE                                                                       
034100         MOVE WS-POSITION-AFTER TO WS-ABS-AFTER                                 
034200     END-IF.                                                                    
034300     IF WS-POSITION-BEFORE = ZERO                                               
034400         MOVE WS-ABS-AFTER TO WS-OPEN-QTY                                       
034500         IF WS-SIGNED-QUANTITY < ZERO                                           
034600             MOVE -1 TO WS-ST-DIRECTION-SIGN (WS-STATE-NDX)                     
034700         ELSE                                                                   
034800             MOVE 1  TO WS-ST-DIRECTION-SIGN (WS-STATE-NDX)                     
034900         END-IF                                                                 
035000         GO TO 2400-EXIT                                                        
035100     END-IF.                                                                    
035200     COMPUTE WS-SIGN-PRODUCT =                                                  
035300         WS-POSITION-BEFORE * WS-POSITION-AFTER.                                
035400     IF WS-SIGN-PRODUCT < ZERO                                                  
035500         MOVE WS-ABS-BEFORE TO WS-CLOSE-QTY                                     
035600         MOVE WS-ABS-AFTER  TO WS-OPEN-QTY                                      
035700     ELSE                                                                       
035800         IF WS-ABS-AFTER > WS-ABS-BEFORE                                        
035900             COMPUTE WS-OPEN-QTY = WS-ABS-AFTER - WS-ABS-BEFORE                 
036000         ELSE                                                                   
036100             IF WS-ABS-AFTER < WS-ABS-BEFORE                                    
036200                 COMPUTE WS-CLOSE-QTY = WS-ABS-BEFORE - WS-ABS-AFT              
036300             END-IF                                                             
036400         END-IF                                                                 
036500     END-IF.                                                                    
036600 2400-EXIT.                                                                     
036700     EXIT.                                                                      
036800*****************************************************************               
036900*    2500-ACCUMULATE-OPEN-CLOSE                                  *              
037000*    UNIT AMOUNT FROM PROCEEDS WHEN SUPPLIED, ELSE PRICE TIMES  *               
037100*    THE CONTRACT MULTIPLIER.                                   *               
037200*****************************************************************               
037300 2500-ACCUMULATE-OPEN-CLOSE.                                                    
037400     IF TRJN-PROCEEDS-FLAG = 'Y'                                                
037500         IF TRJN-QUANTITY = ZERO                                                
037600             MOVE ZERO TO WS-UNIT-AMOUNT                                        
037700         ELSE                                                                   
037800             IF TRJN-PROCEEDS < ZERO                                            
037900                 COMPUTE WS-UNIT-AMOUNT ROUNDED =                               
038000                     (TRJN-PROCEEDS * -1) / TRJN-QUANTITY                       
038100             ELSE                                                               
038200                 COMPUTE WS-UNIT-AMOUNT ROUNDED =                               
038300                     TRJN-PROCEEDS / TRJN-QUANTITY                              
038400             END-IF                                                             
038500         END-IF                                                                 
038600     ELSE                                                                       
038700         COMPUTE WS-UNIT-AMOUNT ROUNDED =                                       
038800             TRJN-PRICE * TRJN-MULTIPLIER                                       
038900     END-IF.                                                                    
039000     ADD WS-OPEN-QTY TO WS-ST-OPEN-SUM-QTY (WS-STATE-NDX).                      
039100     COMPUTE WS-ST-OPEN-SUM-AMOUNT (WS-STATE-NDX) =                             
039200         WS-ST-OPEN-SUM-AMOUNT (WS-STATE-NDX) +                                 
039300         (WS-OPEN-QTY * WS-UNIT-AMOUNT).                                        
039400     ADD WS-CLOSE-QTY TO WS-ST-CLOSE-SUM-QTY (WS-STATE-NDX).                    
039500     COMPUTE WS-ST-CLOSE-SUM-AMOUNT (WS-STATE-NDX) =                            
039600         WS-ST-CLOSE-SUM-AMOUNT (WS-STATE-NDX) +                                
039700         (WS-CLOSE-QTY * WS-UNIT-AMOUNT).                                       
039800     ADD TRJN-COMMISSION TO WS-ST-TOTAL-COMMISSION (WS-STATE-NDX).              
039900     ADD 1 TO WS-ST-FILL-COUNT (WS-STATE-NDX).                                  
040000*****************************************************************               
040100*    2600-COMPUTE-NET-CASH                                       *              
040200*    BROKER-SUPPLIED NET CASH WINS; OTHERWISE COMPUTE IT FROM   *               
040300*    SIDE, PRICE, QUANTITY, MULTIPLIER AND COMMISSION.           *              
040400*****************************************************************               
040500 2600-COMPUTE-NET-CASH.                                                         
040600     IF TRJN-NET-CASH-FLAG = 'Y'                                                
040700         MOVE TRJN-NET-CASH TO WS-FILL-NET-CASH                                 
040800     ELSE                                                                       
040900         IF TRJN-SIDE = 'SELL'                                                  
041000             COMPUTE WS-SIGNED-AMOUNT =                                         
041100                 TRJN-PRICE * TRJN-QUANTITY * TRJN-MULTIPLIER                   
041200         ELSE                                                                   
041300             COMPUTE WS-SIGNED-AMOUNT =                                         
041400                 TRJN-PRICE * TRJN-QUANTITY * TRJN-MULTIPLIER * -1              
041500         END-IF                                                                 
041600         COMPUTE WS-FILL-NET-CASH =                                             
041700             WS-SIGNED-AMOUNT - TRJN-COMMISSION                                 
041800     END-IF.                                                                    
041900     ADD WS-FILL-NET-CASH TO WS-ST-NET-CASH-TOTAL (WS-STATE-NDX).               
042000     PERFORM 2900-BUFFER-FILL-XREF.                                             
042100*****************************************************************               
042200*    2900-BUFFER-FILL-XREF                                      *               
042300*    THE TRADE THIS FILL ENDS UP IN ISN'T CLOSED YET, SO THE     *              
042400*    XREF DATA IS HELD HERE (KEYED BY STATE AND THIS STATE'S     *              
042500*    RUNNING FILL COUNT) UNTIL 2950 WRITES THE WHOLE TRADE'S     *              
042600*    XREF RECORDS TOGETHER, WITH THE REAL TRADE-SEQUENCE-NO,     *              
042700*    WHEN THE TRADE IS ACTUALLY EMITTED (2800/7000).             *              
042800*****************************************************************               
042900 2900-BUFFER-FILL-XREF.                                                         
043000     MOVE WS-FILL-SEQ-NO      TO WS-XB-FILL-SEQUENCE-NO                         
043100                                  (WS-STATE-NDX,                                
043200                                   WS-ST-FILL-COUNT (WS-STATE-NDX)).            
043300     MOVE TRJN-ASSET-CODE     TO WS-XB-ASSET-CODE                               
043400                                  (WS-STATE-NDX,                                
043500                                   WS-ST-FILL-COUNT (WS-STATE-NDX)).            
043600     MOVE TRJN-TRADE-TIME-KEY TO WS-XB-FILL-TRADE-TIME                          
043700                                  (WS-STATE-NDX,                                
043800                                   WS-ST-FILL-COUNT (WS-STATE-NDX)).            
043900*****************************************************************               
044000*    2950-WRITE-BUFFERED-XREFS                                  *               
044100*    RECORD TYPE X -- LETS AN AUDITOR TRACE A FILL BACK TO THE  *               
044200*    PARENT TRADE IT ENDED UP IN.  CALLED ONCE A TRADE'S REAL   *               
044300*    TRADE-SEQUENCE-NO IS KNOWN, SO EVERY FILL THAT FED THE     *               
044400*    TRADE GETS ITS XREF RECORD WRITTEN IN ONE BATCH.           *               
044500*****************************************************************               
044600 2950-WRITE-BUFFERED-XREFS.                                                     
044700     MOVE ZERO TO WS-XB-NDX.                                                    
044800     PERFORM 2970-WRITE-ONE-BUFFERED-XREF                                       
044900         VARYING WS-XB-NDX FROM 1 BY 1                                          
045000         UNTIL WS-XB-NDX > WS-ST-FILL-COUNT (WS-STATE-NDX).                     
045100 2950-EXIT.                                                                     
045200     EXIT.                                                                      
045300 2970-WRITE-ONE-BUFFERED-XREF.                                                  
045400     SET TRJT-FILL-XREF-RECORD TO TRUE.                                         
045500     MOVE WS-XB-FILL-SEQUENCE-NO (WS-STATE-NDX, WS-XB-NDX)                      
045600         TO TRJX-FILL-SEQUENCE-NO.                                              
045700     MOVE WS-XB-ASSET-CODE (WS-STATE-NDX, WS-XB-NDX)                            
045800         TO TRJX-ASSET-CODE.                                                    
045900     MOVE WS-TRADE-SEQ-NO TO TRJX-TRADE-SEQUENCE-NO.                            
046000     MOVE WS-XB-FILL-TRADE-TIME (WS-STATE-NDX, WS-XB-NDX)                       
046100         TO TRJX-FILL-TRADE-TIME.                                               
046200     MOVE SPACES TO FILLER OF TRJT-XREF-AREA.                                   
046300     WRITE PARNTRD-RECORD.                                                      
046400*****************************************************************               
046500*    2800-EMIT-CLOSED-TRADE                                      *              
046600*****************************************************************               
046700 2800-EMIT-CLOSED-TRADE.                                                        
046800     MOVE TRJN-TRADE-TIME-KEY TO WS-ST-OPEN-TIME (WS-STATE-NDX).                
046900     PERFORM 2850-BUILD-TRADE-RECORD THRU 2850-EXIT.                            
047000     SET TRJT-TRADE-CLOSED TO TRUE.                                             
047100     MOVE TRJN-TRADE-TIME-KEY TO TRJT-CLOSE-TIME.                               
047200     WRITE PARNTRD-RECORD.                                                      
047300     PERFORM 2950-WRITE-BUFFERED-XREFS THRU 2950-EXIT.                          
047400     MOVE 'N' TO WS-ST-IN-USE (WS-STATE-NDX).                                   
047500 2800-EXIT.                                                                     
047600     EXIT.                                                                      
047700*****************************************************************               
047800*    2850-BUILD-TRADE-RECORD                                     *              
047900*    COMMON FIELD-BY-FIELD MOVE SHARED BY THE CLOSED-TRADE AND  *               
048000*    RESIDUAL-OPEN-TRADE PATHS.                                 *               
048100*****************************************************************               
048200 2850-BUILD-TRADE-RECORD.                                                       
048300     SET TRJT-PARENT-TRADE-RECORD TO TRUE.                                      
048400     ADD 1 TO WS-TRADE-SEQ-NO.                                                  
048500     MOVE WS-ST-ASSET-CODE   (WS-STATE-NDX) TO TRJT-ASSET-CODE.                 
048600     MOVE WS-ST-ASSET-TYPE   (WS-STATE-NDX) TO TRJT-ASSET-TYPE.                 
048700     IF WS-ST-DIRECTION-SIGN (WS-STATE-NDX) < ZERO                              
048800         SET TRJT-DIRECTION-SHORT TO TRUE                                       
048900     ELSE                                                                       
049000         SET TRJT-DIRECTION-LONG TO TRUE                                        
049100     END-IF.                                                                    
049200     MOVE WS-ST-MAX-ABS-POSITION (WS-STATE-NDX) TO TRJT-QUANTITY.               
049300     MOVE WS-ST-OPEN-TIME (WS-STATE-NDX)                                        
049400         TO TRJT-OPEN-TIME-YYYY TRJT-OPEN-TIME-MM TRJT-OPEN-TIME-D              
049500            TRJT-OPEN-TIME-HH TRJT-OPEN-TIME-MI TRJT-OPEN-TIME-SS.              
049600     MOVE SPACES TO TRJT-CLOSE-TIME.                                            
049700     SET TRJT-TRADE-STILL-OPEN TO TRUE.                                         
049800     IF WS-ST-OPEN-SUM-QTY (WS-STATE-NDX) > ZERO                                
049900         COMPUTE WS-OPEN-PRICE-COMP ROUNDED =                                   
050000             WS-ST-OPEN-SUM-AMOUNT (WS-STATE-NDX) /                             
050100             (WS-ST-OPEN-SUM-QTY (WS-STATE-NDX) *                               
050200              WS-ST-MULTIPLIER (WS-STATE-NDX))                                  
050300         MOVE 'Y' TO TRJT-OPEN-PRICE-FLAG                                       
050400         MOVE WS-OPEN-PRICE-COMP TO TRJT-OPEN-PRICE                             
050500     ELSE                                                                       
050600         MOVE 'N' TO TRJT-OPEN-PRICE-FLAG                                       
050700         MOVE ZERO TO TRJT-OPEN-PRICE                                           
050800     END-IF.                                                                    
050900     IF WS-ST-CLOSE-SUM-QTY (WS-STATE-NDX) > ZERO                               
051000         COMPUTE WS-CLOSE-PRICE-COMP ROUNDED =                                  
051100             WS-ST-CLOSE-SUM-AMOUNT (WS-STATE-NDX) /                            
051200             (WS-ST-CLOSE-SUM-QTY (WS-STATE-NDX) *                              
051300              WS-ST-MULTIPLIER (WS-STATE-NDX))                                  
051400         MOVE 'Y' TO TRJT-CLOSE-PRICE-FLAG                                      
051500         MOVE WS-CLOSE-PRICE-COMP TO TRJT-CLOSE-PRICE                           
051600     ELSE                                                                       
051700         MOVE 'N' TO TRJT-CLOSE-PRICE-FLAG                                      
051800         MOVE ZERO TO TRJT-CLOSE-PRICE                                          
051900     END-IF.                                                                    
052000     MOVE WS-ST-TOTAL-COMMISSION (WS-STATE-NDX)                                 
052100         TO TRJT-TOTAL-COMMISSION.                                              
052200     MOVE WS-ST-NET-CASH-TOTAL (WS-STATE-NDX) TO TRJT-PROFIT-LOSS.              
052300     MOVE WS-ST-CURRENCY (WS-STATE-NDX) TO TRJT-CURRENCY.                       
052400     MOVE WS-ST-FILL-COUNT (WS-STATE-NDX) TO TRJT-FILL-COUNT.                   
052500     MOVE WS-TRADE-SEQ-NO TO TRJT-TRADE-SEQUENCE-NO.                            
052600     MOVE SPACES TO FILLER OF TRJT-TRADE-AREA.                                  
052700 2850-EXIT.                                                                     
052800     EXIT.                                                                      
052900*****************************************************************               
053000*    7000-EMIT-RESIDUAL-OPEN-TRADES                              *              
053100*    ANY STATE STILL MARKED IN-USE AT END OF FILE HAS A         *               
053200*    NON-ZERO POSITION -- WRITE IT AS A STILL-OPEN TRADE.       *               
053300*****************************************************************               
053400 7000-EMIT-RESIDUAL-OPEN-TRADES.                                                
053500     PERFORM 7050-EMIT-ONE-RESIDUAL                                             
053600         VARYING WS-STATE-NDX2 FROM 1 BY 1                                      
053700         UNTIL WS-STATE-NDX2 > 200.                                             
053800 7000-EXIT.                                                                     
053900     EXIT.                                                                      
054000 7050-EMIT-ONE-RESIDUAL.                                                        
054100     IF WS-ST-IN-USE (WS-STATE-NDX2) = 'Y'                                      
054200         MOVE WS-STATE-NDX2 TO WS-STATE-NDX                                     
054300         PERFORM 2850-BUILD-TRADE-RECORD THRU 2850-EXIT                         
054400         WRITE PARNTRD-RECORD                                                   
054500         PERFORM 2950-WRITE-BUFFERED-XREFS THRU 2950-EXIT                       
054600     END-IF.                                                                    
