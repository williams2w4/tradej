000100 IDENTIFICATION DIVISION.                                                       
000200 PROGRAM-ID. PERFORMANCE-STATISTICS.                                            
000300 AUTHOR. R H HALVORSEN.                                                         
000400 INSTALLATION. WESTGATE SECURITIES - EDP.                                       
000500 DATE-WRITTEN. 05/02/90.                                                        
000600 DATE-COMPILED.                                                                 
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                           
000800*****************************************************************               
000900*                                                               *               
001000*   PERFORMANCE-STATISTICS                                     *                
001100*                                                               *               
001200*   READS THE PARENT TRADE FILE BUILT BY TRADE-AGGREGATION AND *                
001300*   PRODUCES THE DESK'S THREE-SECTION STATISTICS REPORT --     *                
001400*   OVERVIEW, BY-ASSET BREAKDOWN, AND CALENDAR.  AN OPTIONAL    *               
001500*   PARAMETER CARD NARROWS THE TRADE SET BY ASSET CODE, ASSET  *                
001600*   TYPE, DIRECTION, OPEN-TIME RANGE, AND PICKS THE CALENDAR   *                
001700*   MONTH AND REPORTING TIMEZONE.  A BLANK FIELD ON THE CARD   *                
001800*   MEANS NO FILTER ON THAT FIELD.                             *                
001900*                                                               *               
002000*   MAINTENANCE LOG                                            *                
002100*     050290  RHH  ORIGINAL PROGRAM, OVERVIEW SECTION ONLY.    *                
002200*     021495  RHH  ADDED BY-ASSET AND CALENDAR SECTIONS, THE   *                
002300*                  WORK-AREA AND DAY-TABLE LAYOUTS MOVED OUT   *                
002400*                  TO TRJASBR/TRJCALN FOR REUSE.                *               
002500*     090998  DLK  Y2K REVIEW - DAY-DATE AND PARM CARD DATE    *                
002600*                  FIELDS WIDENED TO 4-DIGIT YEAR.              *               
002700*     031102  MTP  PARAMETER CARD ADDED FOR ASSET/DIRECTION/   *                
002800*                  OPEN-TIME FILTERS PER REQUEST 4417.          *               
002900*     091505  RHH  CALENDAR TIMEZONE SHIFT ADDED - DESK WANTED *                
003000*                  THE MONTHLY CALENDAR IN LOCAL TIME, NOT UTC.*                
003100*     061219  DLK  CALENDAR TRADES WIDENED TO MATCH THE BY-    *                
003200*                  ASSET COLUMN, AND BOTH TOTAL P/L COLUMNS    *                
003300*                  TRIMMED TO 16 POSITIONS PER THE DESK'S      *                
003400*                  PRINTED-REPORT COLUMN SPEC.                 *                
003500*                                                               *               
003600*****************************************************************               
003700 ENVIRONMENT DIVISION.                                                          
003800 CONFIGURATION SECTION.                                                         
003900 SOURCE-COMPUTER. IBM-3090.                                                     
004000 OBJECT-COMPUTER. IBM-3090.                                                     
004100 SPECIAL-NAMES.                                                                 
004200     C01 IS TOP-OF-FORM                                                         
004300     UPSI-0 ON STATUS IS WS-TEST-RUN-SWITCH.                                    
004400 INPUT-OUTPUT SECTION.                                                          
004500 FILE-CONTROL.                                                                  
004600     SELECT PARMCARD-FILE ASSIGN TO PARMCARD                                    
004700         ORGANIZATION IS SEQUENTIAL                                             
004800         FILE STATUS IS WS-PARMCARD-STATUS.                                     
004900     SELECT PARNTRD-FILE ASSIGN TO PARNTRD                                      
005000         ORGANIZATION IS SEQUENTIAL                                             
005100         FILE STATUS IS WS-PARNTRD-STATUS.                                      
005200     SELECT STATRPT-FILE ASSIGN TO STATRPT                                      
005300         ORGANIZATION IS SEQUENTIAL.                                            
005400 DATA DIVISION.                                                                 
005500 FILE SECTION.                                                                  
005600 FD  PARMCARD-FILE                                                              
005700     LABEL RECORDS ARE STANDARD.                                                
005800 01  PARMCARD-RECORD.                                                           
005900     05  PARM-ASSET-CODE                PIC X(50).                              
006000     05  PARM-ASSET-TYPE                PIC X(06).                              
006100     05  PARM-DIRECTION                 PIC X(05).                              
006200     05  PARM-OPEN-FROM                 PIC X(14).                              
006300     05  PARM-OPEN-TO                   PIC X(14).                              
006400     05  PARM-CAL-YYYY                  PIC 9(04).                              
006500     05  PARM-CAL-MM                    PIC 9(02).                              
006600     05  PARM-CAL-TIMEZONE              PIC X(20).                              
006700     05  FILLER                         PIC X(70).                              
006800 FD  PARNTRD-FILE                                                               
006900     LABEL RECORDS ARE STANDARD.                                                
007000 01  PARNTRD-RECORD.                                                            
007100     05  TRJT-RECORD-TYPE-CD           PIC X(01).                               
007200         88  TRJT-PARENT-TRADE-RECORD      VALUE 'T'.                           
007300         88  TRJT-FILL-XREF-RECORD         VALUE 'X'.                           
007400     05  TRJT-TRADE-AREA.                                                       
007500         10  TRJT-ASSET-CODE               PIC X(50).                           
007600         10  TRJT-ASSET-TYPE               PIC X(06).                           
007700         10  TRJT-DIRECTION                PIC X(05).                           
007800         10  TRJT-QUANTITY                 PIC S9(14)V9(4).                     
007900         10  TRJT-OPEN-TIME.                                                    
008000             15  TRJT-OPEN-TIME-YYYY       PIC 9(04).                           
008100             15  TRJT-OPEN-TIME-MM         PIC 9(02).                           
008200             15  TRJT-OPEN-TIME-DD         PIC 9(02).                           
008300             15  TRJT-OPEN-TIME-HH         PIC 9(02).                           
008400             15  TRJT-OPEN-TIME-MI         PIC 9(02).                           
008500             15  TRJT-OPEN-TIME-SS         PIC 9(02).                           
008600         10  TRJT-OPEN-TIME-KEY REDEFINES TRJT-OPEN-TIME                        
008700                                           PIC X(14).                           
008800         10  TRJT-CLOSE-FLAG               PIC X(01).                           
008900             88  TRJT-TRADE-STILL-OPEN         VALUE 'Y'.                       
009000             88  TRJT-TRADE-CLOSED             VALUE 'N'.                       
009100         10  TRJT-CLOSE-TIME.                                                   
009200             15  TRJT-CLOSE-TIME-YYYY      PIC 9(04).                           
009300             15  TRJT-CLOSE-TIME-MM        PIC 9(02).                           
009400             15  TRJT-CLOSE-TIME-DD        PIC 9(02).                           
009500             15  TRJT-CLOSE-TIME-HH        PIC 9(02).                           
009600             15  TRJT-CLOSE-TIME-MI        PIC 9(02).                           
009700             15  TRJT-CLOSE-TIME-SS        PIC 9(02).                           
009800         10  TRJT-CLOSE-TIME-KEY REDEFINES TRJT-CLOSE-TIME                      
009900                                           PIC X(14).                           
010000         10  TRJT-OPEN-PRICE-FLAG          PIC X(01).                           
010100         10  TRJT-OPEN-PRICE               PIC S9(12)V9(6).                     
010200         10  TRJT-CLOSE-PRICE-FLAG         PIC X(01).                           
010300         10  TRJT-CLOSE-PRICE              PIC S9(12)V9(6).                     
010400         10  TRJT-TOTAL-COMMISSION         PIC S9(12)V9(6).                     
010500         10  TRJT-PROFIT-LOSS              PIC S9(12)V9(6).                     
010600         10  TRJT-CURRENCY                 PIC X(10).                           
010700         10  TRJT-FILL-COUNT               PIC 9(05).                           
010800         10  TRJT-TRADE-SEQUENCE-NO        PIC 9(07).                           
010900         10  FILLER                        PIC X(12).                           
011000 FD  STATRPT-FILE                                                               
011100     LABEL RECORDS ARE STANDARD                                                 
011200     RECORD CONTAINS 132 CHARACTERS.                                            
011300 01  STATRPT-PRINT-LINE                 PIC X(132).                             
011400 WORKING-STORAGE SECTION.                                                       
011500*                     STATISTICS WORK AREAS (TRJASBR LAYOUT)                    
011600 01  TRJS-OVERVIEW-STATS.                                                       
011700     05  TRJS-TOTAL-TRADES              PIC 9(07).                              
011800     05  TRJS-WIN-RATE                  PIC 9V9(4).                             
011900     05  TRJS-TOTAL-PROFIT-LOSS         PIC S9(12)V9(2).                        
012000     05  TRJS-AVERAGE-PROFIT-LOSS       PIC S9(12)V9(2).                        
012100     05  TRJS-PL-RATIO-FLAG             PIC X(01).                              
012200         88  TRJS-PL-RATIO-PRESENT          VALUE 'Y'.                          
012300     05  TRJS-PL-RATIO                  PIC S9(07)V9(4).                        
012400     05  TRJS-PROFIT-FACTOR-FLAG        PIC X(01).                              
012500         88  TRJS-PROFIT-FACTOR-PRESENT     VALUE 'Y'.                          
012600     05  TRJS-PROFIT-FACTOR             PIC S9(07)V9(4).                        
012700     05  FILLER                         PIC X(20).                              
012800 01  TRJR-STATRPT-LINE.                                                         
012900     05  TRJR-STATRPT-TEXT              PIC X(132).                             
013000 01  TRJR-OVERVIEW-AREA REDEFINES TRJR-STATRPT-LINE.                            
013100     05  TRJR-OVR-LABEL                 PIC X(20).                              
013200     05  FILLER                         PIC X(02).                              
013300     05  TRJR-OVR-TOTAL-TRADES          PIC ZZZ,ZZ9.                            
013400     05  FILLER                         PIC X(02).                              
013500     05  TRJR-OVR-WIN-RATE              PIC ZZ9.9999.                           
013600     05  FILLER                         PIC X(02).                              
013700     05  TRJR-OVR-TOTAL-PL              PIC -Z,ZZZ,ZZZ,ZZ9.99.                  
013800     05  FILLER                         PIC X(02).                              
013900     05  TRJR-OVR-AVERAGE-PL            PIC -Z,ZZZ,ZZ9.99.                      
014000     05  FILLER                         PIC X(02).                              
014100     05  TRJR-OVR-PL-RATIO              PIC X(10).                              
014200     05  FILLER                         PIC X(02).                              
014300     05  TRJR-OVR-PROFIT-FACTOR         PIC X(10).                              
014400     05  FILLER                         PIC X(35).                              
014500 01  TRJR-BY-ASSET-AREA REDEFINES TRJR-STATRPT-LINE.                            
014600     05  TRJR-AST-ASSET-CODE            PIC X(20).                              
014700     05  TRJR-AST-ASSET-TYPE            PIC X(08).                              
014800     05  TRJR-AST-TRADES                PIC ZZZZ,ZZ9.                           
014900     05  FILLER                         PIC X(01).                              
015000     05  TRJR-AST-WIN-RATE              PIC ZZ9.9999.                           
015100     05  FILLER                         PIC X(01).                              
015200     05  TRJR-AST-TOTAL-PL              PIC -ZZZZ,ZZZ,ZZ9.99.                   
015300     05  FILLER                         PIC X(70).                              
015400 01  TRJR-CALENDAR-AREA REDEFINES TRJR-STATRPT-LINE.                            
015500     05  TRJR-CAL-DAY-DATE              PIC X(10).                              
015600     05  FILLER                         PIC X(02).                              
015700     05  TRJR-CAL-TRADES                PIC ZZZZ,ZZ9.                           
015800     05  FILLER                         PIC X(03).                              
015900     05  TRJR-CAL-TOTAL-PL              PIC -ZZZZ,ZZZ,ZZ9.99.                   
016000     05  FILLER                         PIC X(93).                              
016100*                     BY-ASSET WORK TABLE (200 DISTINCT ASSETS)                 
016200 01  WS-ASSET-TABLE.                                                            
016300     05  WS-ASSET-COUNT                 PIC 9(04) COMP VALUE ZERO.              
016400     05  WS-ASSET-ENTRY OCCURS 200 TIMES                                        
016500                          INDEXED BY WS-AST-NDX1 WS-AST-NDX2.                   
016600         10  WS-AST-CODE                PIC X(50).                              
016700         10  WS-AST-TYPE                PIC X(06).                              
016800         10  WS-AST-TRADE-COUNT         PIC 9(07).                              
016900         10  WS-AST-WIN-COUNT           PIC 9(07).                              
017000         10  WS-AST-TOTAL-PL            PIC S9(12)V9(2).                        
017100 01  WS-ASSET-TABLE-REDEFINES REDEFINES WS-ASSET-TABLE.                         
017200     05  FILLER                         PIC X(02).                              
017300     05  FILLER OCCURS 200 TIMES        PIC X(84).                              
017400 01  WS-ASSET-SWAP-HOLD.                                                        
017500     05  WS-ASH-CODE                    PIC X(50).                              
017600     05  WS-ASH-TYPE                    PIC X(06).                              
017700     05  WS-ASH-TRADE-COUNT             PIC 9(07).                              
017800     05  WS-ASH-WIN-COUNT               PIC 9(07).                              
017900     05  WS-ASH-TOTAL-PL                PIC S9(12)V9(2).                        
018000 01  WS-DAY-SWAP-HOLD.                                                          
018100     05  WS-DSH-DATE                    PIC X(08).                              
018200     05  WS-DSH-TRADE-COUNT             PIC 9(05).                              
018300     05  WS-DSH-TOTAL-PL                PIC S9(12)V9(2).                        
018400     05  WS-DSH-FILLER                  PIC X(10).                              
018500*                     CALENDAR WORK TABLE (TRJCALN LAYOUT)                      
018600 01  TRJC-CALENDAR-TABLE.                                                       
018700     05  TRJC-DAY-COUNT                 PIC 9(03)  COMP.                        
018800     05  TRJC-DAY-ENTRY OCCURS 366 TIMES                                        
018900                         INDEXED BY TRJC-DAY-NDX1 TRJC-DAY-NDX2.                
019000         10  TRJC-DAY-DATE.                                                     
019100             15  TRJC-DAY-YYYY              PIC 9(04).                          
019200             15  TRJC-DAY-MM                PIC 9(02).                          
019300             15  TRJC-DAY-DD                PIC 9(02).                          
019400         10  TRJC-DAY-DATE-KEY REDEFINES TRJC-DAY-DATE                          
019500                                           PIC X(08).                           
019600         10  TRJC-DAY-TRADE-COUNT           PIC 9(05).                          
019700         10  TRJC-DAY-TOTAL-PL              PIC S9(12)V9(2).                    
019800         10  FILLER                         PIC X(10).                          
019900*                     SWITCHES, STATUS, COUNTERS                                
020000 77  WS-PARMCARD-STATUS              PIC X(02) VALUE SPACES.                    
020100 77  WS-PARNTRD-STATUS               PIC X(02) VALUE SPACES.                    
020200     88  WS-PARNTRD-OK                    VALUE '00'.                           
020300 77  WS-TEST-RUN-SWITCH               PIC X(01) VALUE 'N'.                      
020400 77  WS-EOF-SWITCH                    PIC X(01) VALUE 'N'.                      
020500     88  WS-AT-EOF                        VALUE 'Y'.                            
020600 77  WS-PARM-PRESENT-SWITCH           PIC X(01) VALUE 'N'.                      
020700     88  WS-PARM-CARD-PRESENT             VALUE 'Y'.                            
020800 77  WS-FOUND-SWITCH                  PIC X(01) VALUE 'N'.                      
020900     88  WS-ASSET-FOUND                   VALUE 'Y'.                            
021000 77  WS-DAY-FOUND-SWITCH              PIC X(01) VALUE 'N'.                      
021100     88  WS-DAY-FOUND                     VALUE 'Y'.                            
021200 77  WS-SWAPPED-SWITCH                PIC X(01) VALUE 'N'.                      
021300     88  WS-A-SWAP-HAPPENED               VALUE 'Y'.                            
021400*                     OVERVIEW ACCUMULATORS                                     
021500 77  WS-WIN-COUNT                     PIC 9(07) COMP VALUE ZERO.                
021600 77  WS-LOSS-COUNT                    PIC 9(07) COMP VALUE ZERO.                
021700 77  WS-WIN-SUM                       PIC S9(12)V9(6) VALUE ZERO.               
021800 77  WS-LOSS-SUM                      PIC S9(12)V9(6) VALUE ZERO.               
021900 77  WS-ABS-LOSS-SUM                  PIC S9(12)V9(6) VALUE ZERO.               
022000 77  WS-AVG-WIN                       PIC S9(12)V9(6) VALUE ZERO.               
022100 77  WS-AVG-LOSS                      PIC S9(12)V9(6) VALUE ZERO.               
022200 77  WS-ABS-AVG-LOSS                  PIC S9(12)V9(6) VALUE ZERO.               
022300*                     FILTER-TEST AND CALENDAR-SHIFT WORK FIELDS                
022400 77  WS-PASS-SWITCH                   PIC X(01) VALUE 'N'.                      
022500     88  WS-ROW-PASSES-FILTER             VALUE 'Y'.                            
022600 77  WS-REF-TIME-KEY                  PIC X(14).                                
022700 77  WS-REF-HH                        PIC 9(02).                                
022800 01  WS-REF-DATE-AREA.                                                          
022900     05  WS-REF-YYYY                  PIC 9(04).                                
023000     05  WS-REF-MM                    PIC 9(02).                                
023100     05  WS-REF-DD                    PIC 9(02).                                
023200 01  WS-REF-DATE-KEY REDEFINES WS-REF-DATE-AREA                                 
023300                                       PIC X(08).                               
023400 77  WS-TZ-OFFSET-HH                  PIC S9(02) COMP VALUE ZERO.               
023500 77  WS-SHIFTED-HH                    PIC S9(04) COMP VALUE ZERO.               
023600 01  WS-DAYS-IN-MONTH-VALUES.                                                   
023700     05  FILLER   PIC 9(02) VALUE 31.                                           
023800     05  FILLER   PIC 9(02) VALUE 28.                                           
023900     05  FILLER   PIC 9(02) VALUE 31.                                           
024000     05  FILLER   PIC 9(02) VALUE 30.                                           
024100     05  FILLER   PIC 9(02) VALUE 31.                                           
024200     05  FILLER   PIC 9(02) VALUE 30.                                           
024300     05  FILLER   PIC 9(02) VALUE 31.                                           
024400     05  FILLER   PIC 9(02) VALUE 31.                                           
024500     05  FILLER   PIC 9(02) VALUE 30.                                           
024600     05  FILLER   PIC 9(02) VALUE 31.                                           
024700     05  FILLER   PIC 9(02) VALUE 30.                                           
024800     05  FILLER   PIC 9(02) VALUE 31.                                           
024900 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-VALUES.                  
025000     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES                                       
025100                           PIC 9(02) INDEXED BY WS-MONTH-NDX.                   
025200*                     REPORT GRAND-TOTAL WORK FIELDS                            
025300 77  WS-ASSET-GRAND-TRADES            PIC 9(07) COMP VALUE ZERO.                
025400 77  WS-ASSET-GRAND-PL                PIC S9(12)V9(2) VALUE ZERO.               
025500 77  WS-CAL-GRAND-TRADES              PIC 9(05) COMP VALUE ZERO.                
025600 77  WS-CAL-GRAND-PL                  PIC S9(12)V9(2) VALUE ZERO.               
025700 PROCEDURE DIVISION.                                                            
025800*****************************************************************               
025900*    0000-MAIN-LOGIC  --  OVERALL CONTROL                      *                
026000*****************************************************************               
026100 0000-MAIN-LOGIC.                                                               
026200     PERFORM 0100-OPEN-FILES.                                                   
026300     PERFORM 0200-READ-PARM-CARD.                                               
026400     PERFORM 1000-READ-PARENT-TRADES THRU 1000-EXIT.                            
026500     PERFORM 3500-COMPUTE-OVERVIEW-RATIOS.                                      
026600     PERFORM 4500-SORT-ASSET-TABLE-BY-COUNT THRU 4500-EXIT.                     
026700     PERFORM 5500-SORT-CALENDAR-BY-DATE THRU 5500-EXIT.                         
026800     PERFORM 6000-PRINT-OVERVIEW-SECTION THRU 6000-EXIT.                        
026900     PERFORM 6200-PRINT-BY-ASSET-SECTION THRU 6200-EXIT.                        
027000     PERFORM 6400-PRINT-CALENDAR-SECTION THRU 6400-EXIT.                        
027100     PERFORM 0900-CLOSE-FILES.                                                  
027200     STOP RUN.                                                                  
027300*****************************************************************               
027400*    0100-OPEN-FILES / 0900-CLOSE-FILES                        *                
027500*****************************************************************               
027600 0100-OPEN-FILES.                                                               
027700     OPEN INPUT  PARMCARD-FILE.                                                 
027800     OPEN INPUT  PARNTRD-FILE.                                                  
027900     OPEN OUTPUT STATRPT-FILE.                                                  
028000 0900-CLOSE-FILES.                                                              
028100     CLOSE PARMCARD-FILE.                                                       
028200     CLOSE PARNTRD-FILE.                                                        
028300     CLOSE STATRPT-FILE.                                                        
028400*****************************************************************               
028500*    0200-READ-PARM-CARD                                        *               
028600*    CARD IS OPTIONAL -- A MISSING/EMPTY DECK MEANS NO FILTERS  *               
028700*    AND A CALENDAR TIMEZONE OF UTC.                             *              
028800*****************************************************************               
028900 0200-READ-PARM-CARD.                                                           
029000     MOVE SPACES TO PARMCARD-RECORD.                                            
029100     READ PARMCARD-FILE                                                         
029200         AT END MOVE 'N' TO WS-PARM-PRESENT-SWITCH                              
029300         NOT AT END MOVE 'Y' TO WS-PARM-PRESENT-SWITCH                          
029400     END-READ.                                                                  
029500     IF PARM-CAL-TIMEZONE = SPACES                                              
029600         MOVE 'UTC' TO PARM-CAL-TIMEZONE                                        
029700     END-IF.                                                                    
029800*****************************************************************               
029900*    1000-READ-PARENT-TRADES                                    *               
030000*    SKIPS XREF RECORDS (TYPE X) -- ONLY TYPE T CARRIES A       *               
030100*    TRADE.  EACH QUALIFYING TRADE FEEDS THE OVERVIEW TOTALS,   *               
030200*    THE BY-ASSET TABLE, AND THE CALENDAR TABLE.                *               
030300*****************************************************************               
030400 1000-READ-PARENT-TRADES.                                                       
030500     MOVE ZERO TO TRJS-TOTAL-TRADES TRJC-DAY-COUNT WS-ASSET-COUNT.              
030600     READ PARNTRD-FILE                                                          
030700         AT END MOVE 'Y' TO WS-EOF-SWITCH                                       
030800     END-READ.                                                                  
030900     PERFORM 1100-PROCESS-ONE-RECORD THRU 1100-EXIT                             
031000         UNTIL WS-AT-EOF.                                                       
031100 1000-EXIT.                                                                     
031200     EXIT.                                                                      
031300 1100-PROCESS-ONE-RECORD.                                                       
031400     IF TRJT-PARENT-TRADE-RECORD                                                
031500         PERFORM 1200-TEST-FILTERS THRU 1200-EXIT                               
031600         IF WS-ROW-PASSES-FILTER                                                
031700             PERFORM 3000-ACCUMULATE-OVERVIEW                                   
031800             PERFORM 4000-ACCUMULATE-BY-ASSET THRU 4000-EXIT                    
031900             PERFORM 5000-ACCUMULATE-CALENDAR THRU 5000-EXIT                    
032000         END-IF                                                                 
032100     END-IF.                                                                    
032200     READ PARNTRD-FILE                                                          
032300         AT END MOVE 'Y' TO WS-EOF-SWITCH                                       
032400     END-READ.                                                                  
032500 1100-EXIT.                                                                     
032600     EXIT.                                                                      
032700*****************************************************************               
032800*    1200-TEST-FILTERS                                           *              
032900*    A BLANK PARM FIELD MEANS THAT FILTER IS NOT IN EFFECT.     *               
033000*****************************************************************               
033100 1200-TEST-FILTERS.                                                             
033200     MOVE 'Y' TO WS-PASS-SWITCH.                                                
033300     IF PARM-ASSET-CODE NOT = SPACES                                            
033400         AND PARM-ASSET-CODE NOT = TRJT-ASSET-CODE                              
033500         MOVE 'N' TO WS-PASS-SWITCH                                             
033600     END-IF.                                                                    
033700     IF PARM-ASSET-TYPE NOT = SPACES                                            
033800         AND PARM-ASSET-TYPE NOT = TRJT-ASSET-TYPE                              
033900         MOVE 'N' TO WS-PASS-SWITCH                                             
034000     END-IF.                                                                    
034100     IF PARM-DIRECTION NOT = SPACES                                             
034200         AND PARM-DIRECTION NOT = TRJT-DIRECTION                                
034300         MOVE 'N' TO WS-PASS-SWITCH                                             
034400     END-IF.                                                                    
034500     IF PARM-OPEN-FROM NOT = SPACES                                             
034600         AND TRJT-OPEN-TIME-KEY < PARM-OPEN-FROM                                
034700         MOVE 'N' TO WS-PASS-SWITCH                                             
034800     END-IF.                                                                    
034900     IF PARM-OPEN-TO NOT = SPACES                                               
035000         AND TRJT-OPEN-TIME-KEY > PARM-OPEN-TO                                  
035100         MOVE 'N' TO WS-PASS-SWITCH                                             
035200     END-IF.                                                                    
035300 1200-EXIT.                                                                     
035400     EXIT.                                                                      
035500*****************************************************************               
035600*    3000-ACCUMULATE-OVERVIEW                                    *              
035700*    ZERO-P/L TRADES COUNT IN THE TOTAL ONLY -- NOT AS A WIN    *               
035800*    OR A LOSS.                                                 *               
035900*****************************************************************               
036000 3000-ACCUMULATE-OVERVIEW.                                                      
036100     ADD 1 TO TRJS-TOTAL-TRADES.                                                
036200     ADD TRJT-PROFIT-LOSS TO TRJS-TOTAL-PROFIT-LOSS.                            
036300     IF TRJT-PROFIT-LOSS > ZERO                                                 
036400         ADD 1 TO WS-WIN-COUNT                                                  
036500         ADD TRJT-PROFIT-LOSS TO WS-WIN-SUM                                     
036600     ELSE                                                                       
036700         IF TRJT-PROFIT-LOSS < ZERO                                             
036800             ADD 1 TO WS-LOSS-COUNT                                             
036900             ADD TRJT-PROFIT-LOSS TO WS-LOSS-SUM                                
037000         END-IF                                                                 
037100     END-IF.                                                                    
037200*****************************************************************               
037300*    3500-COMPUTE-OVERVIEW-RATIOS                                *              
037400*    WIN-RATE AND AVERAGE P/L ARE ZERO WITH NO TRADES.  THE     *               
037500*    RATIO AND PROFIT-FACTOR FLAGS STAY OFF UNLESS THERE IS AT  *               
037600*    LEAST ONE WIN AND ONE LOSS.                                *               
037700*****************************************************************               
037800 3500-COMPUTE-OVERVIEW-RATIOS.                                                  
037900     MOVE 'N' TO TRJS-PL-RATIO-FLAG.                                            
038000     MOVE 'N' TO TRJS-PROFIT-FACTOR-FLAG.                                       
038100     MOVE ZERO TO TRJS-WIN-RATE TRJS-AVERAGE-PROFIT-LOSS                        
038200                  TRJS-PL-RATIO TRJS-PROFIT-FACTOR.                             
038300     IF TRJS-TOTAL-TRADES NOT = ZERO                                            
038400         COMPUTE TRJS-WIN-RATE ROUNDED =                                        
038500             WS-WIN-COUNT / TRJS-TOTAL-TRADES                                   
038600         COMPUTE TRJS-AVERAGE-PROFIT-LOSS ROUNDED =                             
038700             TRJS-TOTAL-PROFIT-LOSS / TRJS-TOTAL-TRADES                         
038800     END-IF.                                                                    
038900     IF WS-WIN-COUNT > ZERO AND WS-LOSS-COUNT > ZERO                            
039000         COMPUTE WS-AVG-WIN   ROUNDED = WS-WIN-SUM  / WS-WIN-COUNT              
039100         COMPUTE WS-AVG-LOSS  ROUNDED = WS-LOSS-SUM / WS-LOSS-COUN              
039200         COMPUTE WS-ABS-AVG-LOSS = WS-AVG-LOSS * -1                             
039300         COMPUTE WS-ABS-LOSS-SUM = WS-LOSS-SUM * -1                             
039400         COMPUTE TRJS-PL-RATIO ROUNDED =                                        
039500             WS-AVG-WIN / WS-ABS-AVG-LOSS                                       
039600         COMPUTE TRJS-PROFIT-FACTOR ROUNDED =                                   
039700             WS-WIN-SUM / WS-ABS-LOSS-SUM                                       
039800         MOVE 'Y' TO TRJS-PL-RATIO-FLAG                                         
039900         MOVE 'Y' TO TRJS-PROFIT-FACTOR-FLAG                                    
040000     END-IF.                                                                    
040100*****************************************************************               
040200*    4000-ACCUMULATE-BY-ASSET                                    *              
040300*    LINEAR SEARCH THE ASSET TABLE; APPEND A NEW ENTRY WHEN     *               
040400*    THE CODE HAS NOT BEEN SEEN BEFORE.                          *              
040500*****************************************************************               
040600 4000-ACCUMULATE-BY-ASSET.                                                      
040700     MOVE 'N' TO WS-FOUND-SWITCH.                                               
040800     PERFORM 4100-TEST-ONE-ASSET-SLOT                                           
040900         VARYING WS-AST-NDX1 FROM 1 BY 1                                        
041000         UNTIL WS-AST-NDX1 > WS-ASSET-COUNT OR WS-ASSET-FOUND.                  
041100     IF NOT WS-ASSET-FOUND                                                      
041200         ADD 1 TO WS-ASSET-COUNT                                                
041300         MOVE WS-ASSET-COUNT TO WS-AST-NDX1                                     
041400         MOVE TRJT-ASSET-CODE TO WS-AST-CODE (WS-AST-NDX1)                      
041500         MOVE TRJT-ASSET-TYPE TO WS-AST-TYPE (WS-AST-NDX1)                      
041600         MOVE ZERO TO WS-AST-TRADE-COUNT (WS-AST-NDX1)                          
041700                      WS-AST-WIN-COUNT   (WS-AST-NDX1)                          
041800                      WS-AST-TOTAL-PL    (WS-AST-NDX1)                          
041900     END-IF.                                                                    
042000     ADD 1 TO WS-AST-TRADE-COUNT (WS-AST-NDX1).                                 
042100     ADD TRJT-PROFIT-LOSS TO WS-AST-TOTAL-PL (WS-AST-NDX1).                     
042200     IF TRJT-PROFIT-LOSS > ZERO                                                 
042300         ADD 1 TO WS-AST-WIN-COUNT (WS-AST-NDX1)                                
042400     END-IF.                                                                    
042500 4000-EXIT.                                                                     
042600     EXIT.                                                                      
042700 4100-TEST-ONE-ASSET-SLOT.                                                      
042800     IF WS-AST-CODE (WS-AST-NDX1) = TRJT-ASSET-CODE                             
042900         MOVE 'Y' TO WS-FOUND-SWITCH                                            
043000     END-IF.                                                                    
043100*****************************************************************               
043200*    4500-SORT-ASSET-TABLE-BY-COUNT                              *              
043300*    PLAIN BUBBLE SORT, DESCENDING ON TRADE COUNT.  TIES STAY   *               
043400*    IN ENCOUNTER ORDER BECAUSE THE SWAP TEST IS STRICT "<".    *               
043500*****************************************************************               
043600 4500-SORT-ASSET-TABLE-BY-COUNT.                                                
043700     IF WS-ASSET-COUNT < 2                                                      
043800         GO TO 4500-EXIT                                                        
043900     END-IF.                                                                    
044000     MOVE 'Y' TO WS-SWAPPED-SWITCH.                                             
044100     PERFORM 4550-ONE-BUBBLE-PASS THRU 4550-EXIT                                
044200         UNTIL NOT WS-A-SWAP-HAPPENED.                                          
044300 4500-EXIT.                                                                     
044400     EXIT.                                                                      
044500 4550-ONE-BUBBLE-PASS.                                                          
044600     MOVE 'N' TO WS-SWAPPED-SWITCH.                                             
044700     PERFORM 4560-COMPARE-ADJACENT-ASSETS                                       
044800         VARYING WS-AST-NDX1 FROM 1 BY 1                                        
044900         UNTIL WS-AST-NDX1 > WS-ASSET-COUNT - 1.                                
045000 4550-EXIT.                                                                     
045100     EXIT.                                                                      
045200 4560-COMPARE-ADJACENT-ASSETS.                                                  
045300     COMPUTE WS-AST-NDX2 = WS-AST-NDX1 + 1.                                     
045400     IF WS-AST-TRADE-COUNT (WS-AST-NDX1) <                                      
045500        WS-AST-TRADE-COUNT (WS-AST-NDX2)                                        
045600         MOVE WS-ASSET-ENTRY (WS-AST-NDX1) TO WS-ASSET-SWAP-HOLD                
045700         MOVE WS-ASSET-ENTRY (WS-AST-NDX2) TO                                   
045800              WS-ASSET-ENTRY (WS-AST-NDX1)                                      
045900         MOVE WS-ASSET-SWAP-HOLD TO WS-ASSET-ENTRY (WS-AST-NDX2)                
046000         MOVE 'Y' TO WS-SWAPPED-SWITCH                                          
046100     END-IF.                                                                    
046200*****************************************************************               
046300*    5000-ACCUMULATE-CALENDAR                                    *              
046400*    REFERENCE TIME IS CLOSE TIME WHEN PRESENT, ELSE OPEN TIME. *               
046500*    ONLY TRADES WHOSE REFERENCE TIME FALLS IN THE REQUESTED    *               
046600*    MONTH (SHIFTED TO THE PARM-CARD TIMEZONE) ARE BUCKETED.    *               
046700*****************************************************************               
046800 5000-ACCUMULATE-CALENDAR.                                                      
046900     IF TRJT-TRADE-CLOSED                                                       
047000         MOVE TRJT-CLOSE-TIME-KEY TO WS-REF-TIME-KEY                            
047100     ELSE                                                                       
047200         MOVE TRJT-OPEN-TIME-KEY TO WS-REF-TIME-KEY                             
047300     END-IF.                                                                    
047400     PERFORM 5100-SHIFT-REF-TIME-TO-LOCAL.                                      
047500     IF PARM-CAL-YYYY NOT = ZERO                                                
047600         IF WS-REF-YYYY NOT = PARM-CAL-YYYY                                     
047700             OR WS-REF-MM NOT = PARM-CAL-MM                                     
047800             GO TO 5000-EXIT                                                    
047900         END-IF                                                                 
048000     END-IF.                                                                    
048100     PERFORM 5200-FIND-OR-OPEN-DAY THRU 5200-EXIT.                              
048200     ADD 1 TO TRJC-DAY-TRADE-COUNT (TRJC-DAY-NDX1).                             
048300     ADD TRJT-PROFIT-LOSS TO TRJC-DAY-TOTAL-PL (TRJC-DAY-NDX1).                 
048400 5000-EXIT.                                                                     
048500     EXIT.                                                                      
048600*****************************************************************               
048700*    5100-SHIFT-REF-TIME-TO-LOCAL                                *              
048800*    SAME APPROXIMATE DESK OFFSET TABLE AS FILL-IMPORT-         *               
048900*    VALIDATE -- EASTERN/CENTRAL GET A SIMPLE APRIL-OCTOBER     *               
049000*    DST WINDOW, ANYTHING ELSE REPORTS IN UTC.  A NEGATIVE      *               
049100*    SHIFTED HOUR MEANS THE LOCAL CALENDAR DAY IS ONE EARLIER.  *               
049200*****************************************************************               
049300 5100-SHIFT-REF-TIME-TO-LOCAL.                                                  
049400     MOVE WS-REF-TIME-KEY (1:4) TO WS-REF-YYYY.                                 
049500     MOVE WS-REF-TIME-KEY (5:2) TO WS-REF-MM.                                   
049600     MOVE WS-REF-TIME-KEY (7:2) TO WS-REF-DD.                                   
049700     MOVE WS-REF-TIME-KEY (9:2) TO WS-REF-HH.                                   
049800     MOVE ZERO TO WS-TZ-OFFSET-HH.                                              
049900     IF PARM-CAL-TIMEZONE = 'AMERICA/NEW_YORK'                                  
050000         IF WS-REF-MM >= 4 AND WS-REF-MM <= 10                                  
050100             MOVE -4 TO WS-TZ-OFFSET-HH                                         
050200         ELSE                                                                   
050300             MOVE -5 TO WS-TZ-OFFSET-HH                                         
050400         END-IF                                                                 
050500     ELSE                                                                       
050600         IF PARM-CAL-TIMEZONE = 'AMERICA/CHICAGO'                               
050700             IF WS-REF-MM >= 4 AND WS-REF-MM <= 10                              
050800                 MOVE -5 TO WS-TZ-OFFSET-HH                                     
050900             ELSE                                                               
051000                 MOVE -6 TO WS-TZ-OFFSET-HH                                     
051100             END-IF                                                             
051200         END-IF                                                                 
051300     END-IF.                                                                    
051400     COMPUTE WS-SHIFTED-HH = WS-REF-HH + WS-TZ-OFFSET-HH.                       
051500     IF WS-SHIFTED-HH < 0                                                       
051600         PERFORM 5150-ROLL-DATE-BACKWARD                                        
051700     END-IF.                                                                    
051800*****************************************************************               
051900*    5150-ROLL-DATE-BACKWARD                                     *              
052000*****************************************************************               
052100 5150-ROLL-DATE-BACKWARD.                                                       
052200     SUBTRACT 1 FROM WS-REF-DD.                                                 
052300     IF WS-REF-DD = 0                                                           
052400         SUBTRACT 1 FROM WS-REF-MM                                              
052500         IF WS-REF-MM = 0                                                       
052600             MOVE 12 TO WS-REF-MM                                               
052700             SUBTRACT 1 FROM WS-REF-YYYY                                        
052800         END-IF                                                                 
052900         MOVE WS-DAYS-IN-MONTH (WS-REF-MM) TO WS-REF-DD                         
053000     END-IF.                                                                    
053100*****************************************************************               
053200*    5200-FIND-OR-OPEN-DAY                                       *              
053300*****************************************************************               
053400 5200-FIND-OR-OPEN-DAY.                                                         
053500     MOVE 'N' TO WS-DAY-FOUND-SWITCH.                                           
053600     PERFORM 5220-TEST-ONE-DAY-SLOT                                             
053700         VARYING TRJC-DAY-NDX1 FROM 1 BY 1                                      
053800         UNTIL TRJC-DAY-NDX1 > TRJC-DAY-COUNT OR WS-DAY-FOUND.                  
053900     IF NOT WS-DAY-FOUND                                                        
054000         ADD 1 TO TRJC-DAY-COUNT                                                
054100         MOVE TRJC-DAY-COUNT TO TRJC-DAY-NDX1                                   
054200         MOVE WS-REF-YYYY TO TRJC-DAY-YYYY (TRJC-DAY-NDX1)                      
054300         MOVE WS-REF-MM   TO TRJC-DAY-MM   (TRJC-DAY-NDX1)                      
054400         MOVE WS-REF-DD   TO TRJC-DAY-DD   (TRJC-DAY-NDX1)                      
054500         MOVE ZERO TO TRJC-DAY-TRADE-COUNT (TRJC-DAY-NDX1)                      
054600                      TRJC-DAY-TOTAL-PL    (TRJC-DAY-NDX1)                      
054700     END-IF.                                                                    
054800 5200-EXIT.                                                                     
054900     EXIT.                                                                      
055000 5220-TEST-ONE-DAY-SLOT.                                                        
055100     IF TRJC-DAY-DATE-KEY (TRJC-DAY-NDX1) = WS-REF-DATE-KEY                     
055200         MOVE 'Y' TO WS-DAY-FOUND-SWITCH                                        
055300     END-IF.                                                                    
055400*****************************************************************               
055500*    5500-SORT-CALENDAR-BY-DATE                                  *              
055600*    PLAIN BUBBLE SORT, ASCENDING ON THE DATE KEY.               *              
055700*****************************************************************               
055800 5500-SORT-CALENDAR-BY-DATE.                                                    
055900     IF TRJC-DAY-COUNT < 2                                                      
056000         GO TO 5500-EXIT                                                        
056100     END-IF.                                                                    
056200     MOVE 'Y' TO WS-SWAPPED-SWITCH.                                             
056300     PERFORM 5550-ONE-BUBBLE-PASS THRU 5550-EXIT                                
056400         UNTIL NOT WS-A-SWAP-HAPPENED.                                          
056500 5500-EXIT.                                                                     
056600     EXIT.                                                                      
056700 5550-ONE-BUBBLE-PASS.                                                          
056800     MOVE 'N' TO WS-SWAPPED-SWITCH.                                             
056900     PERFORM 5560-COMPARE-ADJACENT-DAYS                                         
057000         VARYING TRJC-DAY-NDX1 FROM 1 BY 1                                      
057100         UNTIL TRJC-DAY-NDX1 > TRJC-DAY-COUNT - 1.                              
057200 5550-EXIT.                                                                     
057300     EXIT.                                                                      
057400 5560-COMPARE-ADJACENT-DAYS.                                                    
057500     SET TRJC-DAY-NDX2 TO TRJC-DAY-NDX1.                                        
057600     SET TRJC-DAY-NDX2 UP BY 1.                                                 
057700     IF TRJC-DAY-DATE-KEY (TRJC-DAY-NDX1) >                                     
057800        TRJC-DAY-DATE-KEY (TRJC-DAY-NDX2)                                       
057900         MOVE TRJC-DAY-ENTRY (TRJC-DAY-NDX1) TO WS-DAY-SWAP-HOLD                
058000         MOVE TRJC-DAY-ENTRY (TRJC-DAY-NDX2) TO                                 
058100              TRJC-DAY-ENTRY (TRJC-DAY-NDX1)                                    
058200         MOVE WS-DAY-SWAP-HOLD TO TRJC-DAY-ENTRY (TRJC-DAY-NDX2)                
058300         MOVE 'Y' TO WS-SWAPPED-SWITCH                                          
058400     END-IF.                                                                    
058500*****************************************************************               
058600*    6000-PRINT-OVERVIEW-SECTION                                 *              
058700*****************************************************************               
058800 6000-PRINT-OVERVIEW-SECTION.                                                   
058900     MOVE SPACES TO TRJR-STATRPT-LINE.                                          
059000     MOVE 'TRADE JOURNAL - OVERVIEW' TO TRJR-OVR-LABEL.                         
059100     WRITE STATRPT-PRINT-LINE FROM TRJR-STATRPT-LINE                            
059200         AFTER ADVANCING TOP-OF-FORM.                                           
059300     MOVE SPACES TO TRJR-STATRPT-LINE.                                          
059400     MOVE 'TOTAL TRADES' TO TRJR-OVR-LABEL.                                     
059500     MOVE TRJS-TOTAL-TRADES TO TRJR-OVR-TOTAL-TRADES.                           
059600     MOVE TRJS-WIN-RATE TO TRJR-OVR-WIN-RATE.                                   
059700     MOVE TRJS-TOTAL-PROFIT-LOSS TO TRJR-OVR-TOTAL-PL.                          
059800     MOVE TRJS-AVERAGE-PROFIT-LOSS TO TRJR-OVR-AVERAGE-PL.                      
059900     IF TRJS-PL-RATIO-PRESENT                                                   
060000         MOVE TRJS-PL-RATIO TO TRJR-OVR-PL-RATIO                                
060100     ELSE                                                                       
060200         MOVE 'N/A' TO TRJR-OVR-PL-RATIO                                        
060300     END-IF.                                                                    
060400     IF TRJS-PROFIT-FACTOR-PRESENT                                              
060500         MOVE TRJS-PROFIT-FACTOR TO TRJR-OVR-PROFIT-FACTOR                      
060600     ELSE                                                                       
060700         MOVE 'N/A' TO TRJR-OVR-PROFIT-FACTOR                                   
060800     END-IF.                                                                    
060900     WRITE STATRPT-PRINT-LINE FROM TRJR-STATRPT-LINE                            
061000         AFTER ADVANCING 2 LINES.                                               
061100 6000-EXIT.                                                                     
061200     EXIT.                                                                      
061300*****************************************************************               
061400*    6200-PRINT-BY-ASSET-SECTION                                 *              
061500*****************************************************************               
061600 6200-PRINT-BY-ASSET-SECTION.                                                   
061700     MOVE SPACES TO TRJR-STATRPT-LINE.                                          
061800     MOVE 'TRADE JOURNAL - BY ASSET' TO TRJR-OVR-LABEL.                         
061900     WRITE STATRPT-PRINT-LINE FROM TRJR-STATRPT-LINE                            
062000         AFTER ADVANCING TOP-OF-FORM.                                           
062100     MOVE ZERO TO WS-ASSET-GRAND-TRADES WS-ASSET-GRAND-PL.                      
062200     PERFORM 6250-PRINT-ONE-ASSET-LINE                                          
062300         VARYING WS-AST-NDX1 FROM 1 BY 1                                        
062400         UNTIL WS-AST-NDX1 > WS-ASSET-COUNT.                                    
062500     MOVE SPACES TO TRJR-BY-ASSET-AREA.                                         
062600     MOVE 'GRAND TOTAL' TO TRJR-AST-ASSET-CODE.                                 
062700     MOVE WS-ASSET-GRAND-TRADES TO TRJR-AST-TRADES.                             
062800     MOVE WS-ASSET-GRAND-PL TO TRJR-AST-TOTAL-PL.                               
062900     WRITE STATRPT-PRINT-LINE FROM TRJR-BY-ASSET-AREA                           
063000         AFTER ADVANCING 2 LINES.                                               
063100 6200-EXIT.                                                                     
063200     EXIT.                                                                      
063300 6250-PRINT-ONE-ASSET-LINE.                                                     
063400     MOVE SPACES TO TRJR-BY-ASSET-AREA.                                         
063500     MOVE WS-AST-CODE (WS-AST-NDX1) TO TRJR-AST-ASSET-CODE.                     
063600     MOVE WS-AST-TYPE (WS-AST-NDX1) TO TRJR-AST-ASSET-TYPE.                     
063700     MOVE WS-AST-TRADE-COUNT (WS-AST-NDX1) TO TRJR-AST-TRADES.                  
063800     IF WS-AST-TRADE-COUNT (WS-AST-NDX1) NOT = ZERO                             
063900         COMPUTE TRJR-AST-WIN-RATE ROUNDED =                                    
064000             WS-AST-WIN-COUNT (WS-AST-NDX1) /                                   
064100             WS-AST-TRADE-COUNT (WS-AST-NDX1)                                   
064200     ELSE                                                                       
064300         MOVE ZERO TO TRJR-AST-WIN-RATE                                         
064400     END-IF.                                                                    
064500     MOVE WS-AST-TOTAL-PL (WS-AST-NDX1) TO TRJR-AST-TOTAL-PL.                   
064600     WRITE STATRPT-PRINT-LINE FROM TRJR-BY-ASSET-AREA                           
064700         AFTER ADVANCING 1 LINE.                                                
064800     ADD WS-AST-TRADE-COUNT (WS-AST-NDX1) TO WS-ASSET-GRAND-TRADES              
064900     ADD WS-AST-TOTAL-PL (WS-AST-NDX1) TO WS-ASSET-GRAND-PL.                    
065000*****************************************************************               
065100*    6400-PRINT-CALENDAR-SECTION                                 *              
065200*****************************************************************               
065300 6400-PRINT-CALENDAR-SECTION.                                                   
065400     MOVE SPACES TO TRJR-STATRPT-LINE.                                          
065500     MOVE 'TRADE JOURNAL - CALENDAR' TO TRJR-OVR-LABEL.                         
065600     WRITE STATRPT-PRINT-LINE FROM TRJR-STATRPT-LINE                            
065700         AFTER ADVANCING TOP-OF-FORM.                                           
065800     MOVE ZERO TO WS-CAL-GRAND-TRADES WS-CAL-GRAND-PL.                          
065900     PERFORM 6450-PRINT-ONE-CAL-LINE                                            
066000         VARYING TRJC-DAY-NDX1 FROM 1 BY 1                                      
066100         UNTIL TRJC-DAY-NDX1 > TRJC-DAY-COUNT.                                  
066200     MOVE SPACES TO TRJR-CALENDAR-AREA.                                         
066300     MOVE 'MONTH TOTAL' TO TRJR-CAL-DAY-DATE.                                   
066400     MOVE WS-CAL-GRAND-TRADES TO TRJR-CAL-TRADES.                               
066500     MOVE WS-CAL-GRAND-PL TO TRJR-CAL-TOTAL-PL.                                 
066600     WRITE STATRPT-PRINT-LINE FROM TRJR-CALENDAR-AREA                           
066700         AFTER ADVANCING 2 LINES.                                               
066800 6400-EXIT.                                                                     
066900     EXIT.                                                                      
067000 6450-PRINT-ONE-CAL-LINE.                                                       
067100     MOVE SPACES TO TRJR-CALENDAR-AREA.                                         
067200     MOVE TRJC-DAY-YYYY (TRJC-DAY-NDX1) TO                                      
067300          TRJR-CAL-DAY-DATE (1:4).                                              
067400     MOVE '-' TO TRJR-CAL-DAY-DATE (5:1).                                       
067500     MOVE TRJC-DAY-MM (TRJC-DAY-NDX1) TO                                        
067600          TRJR-CAL-DAY-DATE (6:2).                                              
067700     MOVE '-' TO TRJR-CAL-DAY-DATE (8:1).                                       
067800     MOVE TRJC-DAY-DD (TRJC-DAY-NDX1) TO                                        
067900          TRJR-CAL-DAY-DATE (9:2).                                              
068000     MOVE TRJC-DAY-TRADE-COUNT (TRJC-DAY-NDX1) TO TRJR-CAL-TRADES.              
068100     MOVE TRJC-DAY-TOTAL-PL (TRJC-DAY-NDX1) TO TRJR-CAL-TOTAL-PL.               
068200     WRITE STATRPT-PRINT-LINE FROM TRJR-CALENDAR-AREA                           
068300         AFTER ADVANCING 1 LINE.                                                
068400     ADD TRJC-DAY-TRADE-COUNT (TRJC-DAY-NDX1) TO WS-CAL-GRAND-TRAD              
068500     ADD TRJC-DAY-TOTAL-PL (TRJC-DAY-NDX1) TO WS-CAL-GRAND-PL.                  
