000100 IDENTIFICATION DIVISION.                                                       
000200 PROGRAM-ID. CURRENCY-CONVERTER.                                                
000300 AUTHOR. R H HALVORSEN.                                                         
000400 INSTALLATION. WESTGATE SECURITIES - EDP.                                       
000500 DATE-WRITTEN. 02/14/95.                                                        
000600 DATE-COMPILED.                                                                 
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                           
000800*****************************************************************               
000900*                                                               *               
001000*   CURRENCY-CONVERTER                                         *                
001100*                                                               *               
001200*   READS A DECK OF CONVERSION REQUESTS (AMOUNT, FROM-CCY,     *                
001300*   TO-CCY) AND WRITES THE CONVERTED AMOUNT FOR EACH, USING    *                
001400*   THE DESK'S FIXED USD RATE TABLE (TRJX-RATE-TABLE).  BOTH   *                
001500*   CODES ARE NORMALIZED FIRST -- BLANK DEFAULTS TO USD, THE   *                
001600*   OLD "RMB" TICKER IS MAPPED TO THE CURRENT ISO CODE CNY.    *                
001700*   A CODE NOT IN THE TABLE, OR EQUAL FROM/TO CODES, PASSES    *                
001800*   THE AMOUNT THROUGH UNCHANGED.                               *               
001900*                                                               *               
002000*   MAINTENANCE LOG                                            *                
002100*     021495  RHH  ORIGINAL PROGRAM, USD/HKD/EUR ONLY.         *                
002200*     063097  RHH  ADDED JPY AND CNY PER DESK EXPANSION.       *                
002300*     090998  DLK  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.     *                
002400*     112399  RHH  RMB-TO-CNY ALIAS ADDED - OLD FEEDS STILL    *                
002500*                  SEND THE PRE-ISO TICKER FOR CHINA.           *               
002600*     050603  MTP  INTERMEDIATE USD VALUE NOW CARRIED AT 8     *                
002700*                  DECIMALS PER AUDIT FINDING 2003-114.        *                
002800*     030111  MTP  CONFIRMED ROUNDING MODE WITH INTERNAL       *                
002900*                  AUDIT PER REQUEST 2011-09, NO LOGIC CHANGE. *                
003000*     071614  RHH  REVIEWED UNCHANGED-FLAG ON SAME-CCY ROWS    *                
003100*                  AFTER DESK QUERY; CONFIRMED CORRECT.        *                
003200*                                                               *               
003300*****************************************************************               
003400 ENVIRONMENT DIVISION.                                                          
003500 CONFIGURATION SECTION.                                                         
003600 SOURCE-COMPUTER. IBM-3090.                                                     
003700 OBJECT-COMPUTER. IBM-3090.                                                     
003800 SPECIAL-NAMES.                                                                 
003900     UPSI-0 ON STATUS IS WS-TEST-RUN-SWITCH.                                    
004000 INPUT-OUTPUT SECTION.                                                          
004100 FILE-CONTROL.                                                                  
004200     SELECT CONVREQ-FILE ASSIGN TO CONVREQ                                      
004300         ORGANIZATION IS SEQUENTIAL                                             
004400         FILE STATUS IS WS-CONVREQ-STATUS.                                      
004500     SELECT CONVRSLT-FILE ASSIGN TO CONVRSLT                                    
004600         ORGANIZATION IS SEQUENTIAL.                                            
004700 DATA DIVISION.                                                                 
004800 FILE SECTION.                                                                  
004900 FD  CONVREQ-FILE                                                               
005000     LABEL RECORDS ARE STANDARD.                                                
005100 01  CONVREQ-RECORD.                                                            
005200     05  CONVREQ-AMOUNT                 PIC S9(14)V9(4).                        
005300     05  CONVREQ-FROM-CCY               PIC X(10).                              
005400     05  CONVREQ-TO-CCY                 PIC X(10).                              
005500     05  FILLER                         PIC X(30).                              
005600 01  CONVREQ-EDIT-VIEW REDEFINES CONVREQ-RECORD.                                
005700     05  CONVREQ-AMOUNT-WHOLE           PIC S9(14).                             
005800     05  CONVREQ-AMOUNT-FRAC            PIC 9(04).                              
005900     05  FILLER                         PIC X(50).                              
006000 FD  CONVRSLT-FILE                                                              
006100     LABEL RECORDS ARE STANDARD.                                                
006200 01  CONVRSLT-RECORD.                                                           
006300     05  CONVRSLT-ORIGINAL-AMOUNT       PIC S9(14)V9(4).                        
006400     05  CONVRSLT-FROM-CCY              PIC X(10).                              
006500     05  CONVRSLT-TO-CCY                PIC X(10).                              
006600     05  CONVRSLT-CONVERTED-AMOUNT      PIC S9(14)V9(6).                        
006700     05  CONVRSLT-UNCHANGED-FLAG        PIC X(01).                              
006800         88  CONVRSLT-AMOUNT-UNCHANGED      VALUE 'Y'.                          
006900     05  FILLER                         PIC X(20).                              
007000 01  CONVRSLT-EDIT-VIEW REDEFINES CONVRSLT-RECORD.                              
007100     05  FILLER                         PIC X(38).                              
007200     05  CONVRSLT-CONVERTED-WHOLE       PIC S9(14).                             
007300     05  CONVRSLT-CONVERTED-FRAC        PIC 9(06).                              
007400     05  FILLER                         PIC X(21).                              
007500 WORKING-STORAGE SECTION.                                                       
007600*                     CURRENCY RATE TABLE (TRJX-RATE-TABLE LAYOUT)              
007700 01  TRJX-RATE-TABLE-VALUES.                                                    
007800     05  FILLER                  PIC X(10) VALUE 'USD0010000'.                  
007900     05  FILLER                  PIC X(10) VALUE 'HKD0078000'.                  
008000     05  FILLER                  PIC X(10) VALUE 'EUR0009200'.                  
008100     05  FILLER                  PIC X(10) VALUE 'JPY1450000'.                  
008200     05  FILLER                  PIC X(10) VALUE 'CNY0071000'.                  
008300 01  TRJX-RATE-TABLE REDEFINES TRJX-RATE-TABLE-VALUES.                          
008400     05  TRJX-RATE-ENTRY OCCURS 5 TIMES                                         
008500                          INDEXED BY TRJX-RATE-NDX1 TRJX-RATE-NDX2              
008600         10  TRJX-RATE-CCY              PIC X(03).                              
008700         10  TRJX-RATE-VALUE            PIC 9(03)V9(04).                        
008800*                     SWITCHES, STATUS, WORK FIELDS                             
008900 77  WS-CONVREQ-STATUS                PIC X(02) VALUE SPACES.                   
009000     88  WS-CONVREQ-OK                    VALUE '00'.                           
009100 77  WS-TEST-RUN-SWITCH                PIC X(01) VALUE 'N'.                     
009200 77  WS-EOF-SWITCH                     PIC X(01) VALUE 'N'.                     
009300     88  WS-AT-EOF                         VALUE 'Y'.                           
009400 77  WS-FROM-CCY-NORM                  PIC X(03).                               
009500 77  WS-TO-CCY-NORM                    PIC X(03).                               
009600 77  WS-FROM-FOUND-SWITCH              PIC X(01) VALUE 'N'.                     
009700     88  WS-FROM-RATE-FOUND                VALUE 'Y'.                           
009800 77  WS-TO-FOUND-SWITCH                PIC X(01) VALUE 'N'.                     
009900     88  WS-TO-RATE-FOUND                  VALUE 'Y'.                           
010000 77  WS-FROM-RATE                      PIC 9(03)V9(04) VALUE ZERO.              
010100 77  WS-TO-RATE                        PIC 9(03)V9(04) VALUE ZERO.              
010200 77  WS-USD-VALUE                      PIC S9(14)V9(8) VALUE ZERO.              
010300 77  WS-REQUEST-COUNT                  PIC 9(07) COMP VALUE ZERO.               
010400 77  WS-UNCHANGED-COUNT                PIC 9(07) COMP VALUE ZERO.               
010500 PROCEDURE DIVISION.                                                            
010600*****************************************************************               
010700*    0000-MAIN-LOGIC  --  OVERALL CONTROL                      *                
010800*****************************************************************               
010900 0000-MAIN-LOGIC.                                                               
011000     PERFORM 0100-OPEN-FILES.                                                   
011100     PERFORM 1000-PROCESS-REQUESTS THRU 1000-EXIT.                              
011200     PERFORM 0900-CLOSE-FILES.                                                  
011300     STOP RUN.                                                                  
011400*****************************************************************               
011500*    0100-OPEN-FILES / 0900-CLOSE-FILES                        *                
011600*****************************************************************               
011700 0100-OPEN-FILES.                                                               
011800     OPEN INPUT  CONVREQ-FILE.                                                  
011900     OPEN OUTPUT CONVRSLT-FILE.                                                 
012000 0900-CLOSE-FILES.                                                              
012100     CLOSE CONVREQ-FILE.                                                        
012200     CLOSE CONVRSLT-FILE.                                                       
012300*****************************************************************               
012400*    1000-PROCESS-REQUESTS                                       *              
012500*****************************************************************               
012600 1000-PROCESS-REQUESTS.                                                         
012700     READ CONVREQ-FILE                                                          
012800         AT END MOVE 'Y' TO WS-EOF-SWITCH                                       
012900     END-READ.                                                                  
013000     PERFORM 1100-PROCESS-ONE-REQUEST THRU 1100-EXIT                            
013100         UNTIL WS-AT-EOF.                                                       
013200 1000-EXIT.                                                                     
013300     EXIT.                                                                      
013400 1100-PROCESS-ONE-REQUEST.                                                      
013500     ADD 1 TO WS-REQUEST-COUNT.                                                 
013600     PERFORM 2000-NORMALIZE-CURRENCY-CODES.                                     
013700     PERFORM 2500-CONVERT-AMOUNT THRU 2500-EXIT.                                
013800     IF CONVRSLT-AMOUNT-UNCHANGED                                               
013900         ADD 1 TO WS-UNCHANGED-COUNT                                            
014000     END-IF.                                                                    
014100     PERFORM 2900-WRITE-RESULT.                                                 
014200     READ CONVREQ-FILE                                                          
014300         AT END MOVE 'Y' TO WS-EOF-SWITCH                                       
014400     END-READ.                                                                  
014500 1100-EXIT.                                                                     
014600     EXIT.                                                                      
014700*****************************************************************               
014800*    2000-NORMALIZE-CURRENCY-CODES                                              
014900*    BLANK DEFAULTS TO USD; UPPERCASE; RMB IS ALIASED TO CNY.   *               
015000*****************************************************************               
015100 2000-NORMALIZE-CURRENCY-CODES.                                                 
015200     MOVE CONVREQ-FROM-CCY (1:3) TO WS-FROM-CCY-NORM.                           
015300     MOVE CONVREQ-TO-CCY   (1:3) TO WS-TO-CCY-NORM.                             
015400     IF WS-FROM-CCY-NORM = SPACES                                               
015500         MOVE 'USD' TO WS-FROM-CCY-NORM                                         
015600     END-IF.                                                                    
015700     IF WS-TO-CCY-NORM = SPACES                                                 
015800         MOVE 'USD' TO WS-TO-CCY-NORM                                           
015900     END-IF.                                                                    
016000     INSPECT WS-FROM-CCY-NORM                                                   
016100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                                
016200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               
016300     INSPECT WS-TO-CCY-NORM                                                     
016400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                                
016500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               
016600     IF WS-FROM-CCY-NORM = 'RMB'                                                
016700         MOVE 'CNY' TO WS-FROM-CCY-NORM                                         
016800     END-IF.                                                                    
016900     IF WS-TO-CCY-NORM = 'RMB'                                                  
017000         MOVE 'CNY' TO WS-TO-CCY-NORM                                           
017100     END-IF.                                                                    
017200*****************************************************************               
017300*    2500-CONVERT-AMOUNT                                         *              
017400*    AMOUNT PASSES THROUGH UNCHANGED WHEN EITHER CODE IS NOT    *               
017500*    IN THE TABLE, OR THE TWO NORMALIZED CODES ARE EQUAL.       *               
017600*    OTHERWISE CONVERT THROUGH AN 8-DECIMAL USD INTERMEDIATE    *               
017700*    VALUE AND ROUND THE RESULT TO 6 DECIMALS.                  *               
017800*****************************************************************               
017900 2500-CONVERT-AMOUNT.                                                           
018000     MOVE 'N' TO CONVRSLT-UNCHANGED-FLAG.                                       
018100     IF WS-FROM-CCY-NORM = WS-TO-CCY-NORM                                       
018200         COMPUTE CONVRSLT-CONVERTED-AMOUNT ROUNDED =                            
018300             CONVREQ-AMOUNT                                                     
018400         MOVE 'Y' TO CONVRSLT-UNCHANGED-FLAG                                    
018500         GO TO 2500-EXIT                                                        
018600     END-IF.                                                                    
018700     MOVE 'N' TO WS-FROM-FOUND-SWITCH.                                          
018800     MOVE 'N' TO WS-TO-FOUND-SWITCH.                                            
018900     PERFORM 2550-TEST-ONE-RATE-ENTRY                                           
019000         VARYING TRJX-RATE-NDX1 FROM 1 BY 1                                     
019100         UNTIL TRJX-RATE-NDX1 > 5.                                              
019200     IF NOT WS-FROM-RATE-FOUND OR NOT WS-TO-RATE-FOUND                          
019300         COMPUTE CONVRSLT-CONVERTED-AMOUNT ROUNDED =                            
019400             CONVREQ-AMOUNT                                                     
019500         MOVE 'Y' TO CONVRSLT-UNCHANGED-FLAG                                    
019600         GO TO 2500-EXIT                                                        
019700     END-IF.                                                                    
019800     COMPUTE WS-USD-VALUE = CONVREQ-AMOUNT / WS-FROM-RATE.                      
019900     COMPUTE CONVRSLT-CONVERTED-AMOUNT ROUNDED =                                
020000         WS-USD-VALUE * WS-TO-RATE.                                             
020100 2500-EXIT.                                                                     
020200     EXIT.                                                                      
020300 2550-TEST-ONE-RATE-ENTRY.                                                      
020400     IF TRJX-RATE-CCY (TRJX-RATE-NDX1) = WS-FROM-CCY-NORM                       
020500         MOVE TRJX-RATE-VALUE (TRJX-RATE-NDX1) TO WS-FROM-RATE                  
020600         MOVE 'Y' TO WS-FROM-FOUND-SWITCH                                       
020700     END-IF.                                                                    
020800     IF TRJX-RATE-CCY (TRJX-RATE-NDX1) = WS-TO-CCY-NORM                         
020900         MOVE TRJX-RATE-VALUE (TRJX-RATE-NDX1) TO WS-TO-RATE                    
021000         MOVE 'Y' TO WS-TO-FOUND-SWITCH                                         
021100     END-IF.                                                                    
021200*****************************************************************               
021300*    2900-WRITE-RESULT                                           *              
021400*****************************************************************               
021500 2900-WRITE-RESULT.                                                             
021600     MOVE CONVREQ-AMOUNT TO CONVRSLT-ORIGINAL-AMOUNT.                           
021700     MOVE WS-FROM-CCY-NORM TO CONVRSLT-FROM-CCY.                                
021800     MOVE WS-TO-CCY-NORM TO CONVRSLT-TO-CCY.                                    
021900     WRITE CONVRSLT-RECORD.                                                     
