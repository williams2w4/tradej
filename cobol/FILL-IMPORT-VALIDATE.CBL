000100 IDENTIFICATION DIVISION.                                                       
000200 PROGRAM-ID. FILL-IMPORT-VALIDATE.                                              
000300 AUTHOR. R H HALVORSEN.                                                         
000400 INSTALLATION. WESTGATE SECURITIES - EDP.                                       
000500 DATE-WRITTEN. 03/14/88.                                                        
000600 DATE-COMPILED.                                                                 
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                           
000800*****************************************************************               
000900*                                                               *               
001000*   FILL-IMPORT-VALIDATE                                       *                
001100*                                                               *               
001200*   READS THE BROKER-SUPPLIED FILL FILE, CHECKS THE HEADER FOR *                
001300*   THE REQUIRED COLUMNS, VALIDATES AND NORMALIZES EVERY DATA  *                
001400*   ROW, AND WRITES THE NORMALIZED FILL FILE.  ANY INVALID ROW *                
001500*   ABORTS THE WHOLE BATCH -- NO PARTIAL LOADS.  WRITES ONE    *                
001600*   IMPORT-BATCH-CONTROL RECORD SHOWING PASS OR FAIL FOR THE   *                
001700*   OPERATOR LOG AND THE NEXT STEP'S COND CODE TEST.           *                
001800*                                                               *               
001900*   MAINTENANCE LOG                                            *                
002000*     031488  RHH  ORIGINAL PROGRAM.                           *                
002100*     062290  RHH  ADDED EXCHANGE-TO-TIMEZONE TABLE LOOKUP.    *                
002200*     110294  RHH  LISTING-EXCH CARRIED THROUGH TO NORMFILL.   *                
002300*     090998  DLK  Y2K - DATE/TIME PARSE REWRITTEN FOR 4-DIGIT *                
002400*                  YEARS THROUGHOUT; DST WINDOW TABLE ADDED SO *                
002500*                  OPERATIONS CAN MAINTAIN THE SWITCHOVER      *                
002600*                  DATES WITHOUT A RECOMPILE EACH YEAR.        *                
002700*     051903  MTP  WIDENED TRJF-ORDER-ID PER BROKER NOTICE.    *                
002800*     061101  MTP  ERROR-MESSAGE ON IMPBATC NOW CARRIES THE    *                
002900*                  FAILING ROW NUMBER, PER REQUEST 4417.       *                
003000*     092203  RHH  EMPTY INPUT FILE (NO DATA ROWS) NOW FAILS   *                
003100*                  THE BATCH INSTEAD OF WRITING ZERO RECORDS.  *                
003200*     042511  DLK  QTY/PRICE/COMMISSION ADDED TO THE REQUIRED- *                
003300*                  FIELD CHECK, AND COMMISSION NOW GETS A      *                
003400*                  NUMERIC EDIT LIKE QTY AND PRICE ALREADY HAD.*                
003500*                                                               *               
003600*****************************************************************               
003700 ENVIRONMENT DIVISION.                                                          
003800 CONFIGURATION SECTION.                                                         
003900 SOURCE-COMPUTER. IBM-3090.                                                     
004000 OBJECT-COMPUTER. IBM-3090.                                                     
004100 SPECIAL-NAMES.                                                                 
004200     UPSI-0 ON STATUS IS WS-TEST-RUN-SWITCH.                                    
004300 INPUT-OUTPUT SECTION.                                                          
004400 FILE-CONTROL.                                                                  
004500     SELECT BROKFILL-FILE ASSIGN TO BROKFILL                                    
004600         ORGANIZATION IS LINE SEQUENTIAL                                        
004700         FILE STATUS IS WS-BROKFILL-STATUS.                                     
004800     SELECT NORMFILL-FILE ASSIGN TO NORMFILL                                    
004900         ORGANIZATION IS SEQUENTIAL                                             
005000         FILE STATUS IS WS-NORMFILL-STATUS.                                     
005100     SELECT IMPBATC-FILE ASSIGN TO IMPBATC                                      
005200         ORGANIZATION IS SEQUENTIAL                                             
005300         FILE STATUS IS WS-IMPBATC-STATUS.                                      
005400 DATA DIVISION.                                                                 
005500 FILE SECTION.                                                                  
005600 FD  BROKFILL-FILE                                                              
005700     RECORD CONTAINS 413 CHARACTERS                                             
005800     LABEL RECORDS ARE STANDARD.                                                
005900 01  BROKFILL-RECORD.                                                           
006000     05  TRJF-DATE-TIME                PIC X(15).                               
006100     05  TRJF-SYMBOL                   PIC X(50).                               
006200     05  TRJF-ASSET-CLASS              PIC X(03).                               
006300         88  TRJF-CLASS-STOCK              VALUE 'STK'.                         
006400         88  TRJF-CLASS-OPTION             VALUE 'OPT'.                         
006500         88  TRJF-CLASS-FUTURE             VALUE 'FUT'.                         
006600     05  TRJF-BUY-SELL                 PIC X(04).                               
006700     05  TRJF-QUANTITY                 PIC S9(14)V9(4).                         
006800     05  TRJF-PRICE                    PIC S9(12)V9(6).                         
006900     05  TRJF-COMMISSION                PIC S9(12)V9(6).                        
007000     05  TRJF-CURRENCY                 PIC X(10).                               
007100     05  TRJF-LISTING-EXCH             PIC X(50).                               
007200     05  TRJF-ORDER-ID                 PIC X(100).                              
007300     05  TRJF-TRADE-ID                 PIC X(50).                               
007400     05  FILLER                        PIC X(77).                               
007500 FD  NORMFILL-FILE                                                              
007600     LABEL RECORDS ARE STANDARD.                                                
007700 01  NORMFILL-RECORD.                                                           
007800     05  TRJN-ASSET-CODE               PIC X(50).                               
007900     05  TRJN-ASSET-TYPE               PIC X(06).                               
008000     05  TRJN-EXCHANGE                 PIC X(50).                               
008100     05  TRJN-TIMEZONE                 PIC X(50).                               
008200     05  TRJN-TRADE-TIME.                                                       
008300         10  TRJN-TRADE-TIME-YYYY      PIC 9(04).                               
008400         10  TRJN-TRADE-TIME-MM        PIC 9(02).                               
008500         10  TRJN-TRADE-TIME-DD        PIC 9(02).                               
008600         10  TRJN-TRADE-TIME-HH        PIC 9(02).                               
008700         10  TRJN-TRADE-TIME-MI        PIC 9(02).                               
008800         10  TRJN-TRADE-TIME-SS        PIC 9(02).                               
008900     05  TRJN-TRADE-TIME-KEY REDEFINES TRJN-TRADE-TIME                          
009000                                       PIC X(14).                               
009100     05  TRJN-SIDE                     PIC X(04).                               
009200     05  TRJN-QUANTITY                 PIC S9(14)V9(4).                         
009300     05  TRJN-PRICE                    PIC S9(12)V9(6).                         
009400     05  TRJN-COMMISSION               PIC S9(12)V9(6).                         
009500     05  TRJN-CURRENCY                 PIC X(10).                               
009600     05  TRJN-MULTIPLIER               PIC S9(07)V9(4).                         
009700     05  TRJN-PROCEEDS-FLAG            PIC X(01).                               
009800     05  TRJN-PROCEEDS                 PIC S9(14)V9(4).                         
009900     05  TRJN-NET-CASH-FLAG            PIC X(01).                               
010000     05  TRJN-NET-CASH                 PIC S9(12)V9(8).                         
010100     05  TRJN-ORDER-ID                 PIC X(100).                              
010200     05  TRJN-SOURCE                   PIC X(50).                               
010300     05  TRJN-PARENT-TRADE-SEQ         PIC 9(07).                               
010400     05  FILLER                        PIC X(20).                               
010500 FD  IMPBATC-FILE                                                               
010600     LABEL RECORDS ARE STANDARD.                                                
010700 01  IMPBATC-RECORD.                                                            
010800     05  TRJB-BROKER                   PIC X(10).                               
010900     05  TRJB-FILENAME                 PIC X(255).                              
011000     05  TRJB-STATUS                   PIC X(10).                               
011100         88  TRJB-STATUS-PENDING           VALUE 'PENDING   '.                  
011200         88  TRJB-STATUS-COMPLETED         VALUE 'COMPLETED '.                  
011300         88  TRJB-STATUS-FAILED            VALUE 'FAILED    '.                  
011400     05  TRJB-ERROR-MESSAGE             PIC X(200).                             
011500     05  TRJB-TOTAL-RECORDS             PIC 9(07).                              
011600     05  FILLER                         PIC X(30).                              
011700 WORKING-STORAGE SECTION.                                                       
011800*                     SWITCHES AND COUNTERS                                     
011900 77  WS-BROKFILL-STATUS             PIC X(02) VALUE SPACES.                     
012000     88  WS-BROKFILL-OK                 VALUE '00'.                             
012100     88  WS-BROKFILL-EOF                 VALUE '10'.                            
012200 77  WS-NORMFILL-STATUS             PIC X(02) VALUE SPACES.                     
012300 77  WS-IMPBATC-STATUS              PIC X(02) VALUE SPACES.                     
012400 77  WS-TEST-RUN-SWITCH             PIC X(01) VALUE 'N'.                        
012500 77  WS-ROW-NUMBER                  PIC 9(07) COMP VALUE 1.                     
012600 77  WS-DATA-ROW-COUNT              PIC 9(07) COMP VALUE ZERO.                  
012700 77  WS-BATCH-FAILED-SW             PIC X(01) VALUE 'N'.                        
012800     88  WS-BATCH-FAILED                 VALUE 'Y'.                             
012900 77  WS-SCAN-POS                    PIC 9(03) COMP VALUE ZERO.                  
013000 77  WS-TABLE-NDX                   PIC 9(02) COMP VALUE ZERO.                  
013100 77  WS-COLUMN-FOUND-SW             PIC X(01) VALUE 'N'.                        
013200     88  WS-COLUMN-FOUND                 VALUE 'Y'.                             
013300 77  WS-CUT-POS                     PIC 9(03) COMP VALUE ZERO.                  
013400*                     BATCH CONTROL WORK AREA                                   
013500 01  WS-BATCH-ERROR-MESSAGE.                                                    
013600     05  WS-ERR-ROW-TEXT            PIC X(09) VALUE SPACES.                     
013700     05  WS-ERR-REASON              PIC X(191) VALUE SPACES.                    
013800 01  WS-ERR-ROW-NUMBER-ED           PIC ZZZZZZ9.                                
013900*                     REQUIRED HEADER COLUMN TABLE                              
014000 01  WS-REQUIRED-COLUMN-VALUES.                                                 
014100     05  FILLER                 PIC X(15) VALUE 'DATE/TIME      '.              
014200     05  FILLER                 PIC X(15) VALUE 'SYMBOL         '.              
014300     05  FILLER                 PIC X(15) VALUE 'BUY/SELL       '.              
014400     05  FILLER                 PIC X(15) VALUE 'QUANTITY       '.              
014500     05  FILLER                 PIC X(15) VALUE 'PRICE          '.              
014600     05  FILLER                 PIC X(15) VALUE 'COMMISSION     '.              
014700     05  FILLER                 PIC X(15) VALUE 'CURRENCYPRIMARY'.              
014800 01  WS-REQUIRED-COLUMN-TABLE REDEFINES WS-REQUIRED-COLUMN-VALUES.              
014900     05  WS-REQUIRED-COLUMN OCCURS 7 TIMES                                      
015000                             INDEXED BY WS-REQ-NDX                              
015100                             PIC X(15).                                         
015200 01  WS-HEADER-TEXT                 PIC X(413) VALUE SPACES.                    
015300 01  WS-MISSING-COLUMN-LIST         PIC X(180) VALUE SPACES.                    
015400*                     EXCHANGE TO TIMEZONE TABLE                                
015500 01  WS-EXCHANGE-ZONE-VALUES.                                                   
015600     05  FILLER    PIC X(26) VALUE 'ARCA  AMERICA/NEW_YORK   '.                 
015700     05  FILLER    PIC X(26) VALUE 'NYSE  AMERICA/NEW_YORK   '.                 
015800     05  FILLER    PIC X(26) VALUE 'NASDAQAMERICA/NEW_YORK   '.                 
015900     05  FILLER    PIC X(26) VALUE 'SMART AMERICA/NEW_YORK   '.                 
016000     05  FILLER    PIC X(26) VALUE 'CBOE  AMERICA/CHICAGO    '.                 
016100     05  FILLER    PIC X(26) VALUE 'CME   AMERICA/CHICAGO    '.                 
016200 01  WS-EXCHANGE-ZONE-TABLE REDEFINES WS-EXCHANGE-ZONE-VALUES.                  
016300     05  WS-EXCH-ZONE-ENTRY OCCURS 6 TIMES                                      
016400                             INDEXED BY WS-EXCH-NDX.                            
016500         10  WS-EXCH-CODE            PIC X(06).                                 
016600         10  WS-EXCH-ZONE            PIC X(20).                                 
016700 01  WS-EXCH-UTC-OFFSET-STD          PIC 9(02) COMP VALUE ZERO.                 
016800 01  WS-EXCH-UTC-OFFSET-DST          PIC 9(02) COMP VALUE ZERO.                 
016900*                     VALIDATION WORK FIELDS                                    
017000 01  WS-BUY-SELL-TRIM               PIC X(04) VALUE SPACES.                     
017100 01  WS-LISTING-EXCH-CUT            PIC X(50) VALUE SPACES.                     
017200*                     DATE/TIME PARSE WORK AREA                                 
017300 01  WS-DT-FIELD.                                                               
017400     05  WS-DT-DATE-PART            PIC X(08).                                  
017500     05  WS-DT-SEMI                 PIC X(01).                                  
017600     05  WS-DT-TIME-PART            PIC X(06).                                  
017700 01  WS-DT-LOCAL-YYYY               PIC 9(04).                                  
017800 01  WS-DT-LOCAL-MM                 PIC 9(02).                                  
017900 01  WS-DT-LOCAL-DD                 PIC 9(02).                                  
018000 01  WS-DT-LOCAL-HH                 PIC 9(02).                                  
018100 01  WS-DT-LOCAL-MI                 PIC 9(02).                                  
018200 01  WS-DT-LOCAL-SS                 PIC 9(02).                                  
018300 01  WS-DT-VALID-SW                 PIC X(01) VALUE 'Y'.                        
018400     88  WS-DT-IS-VALID                 VALUE 'Y'.                              
018500 01  WS-DT-DST-IN-EFFECT-SW         PIC X(01) VALUE 'N'.                        
018600     88  WS-DT-DST-IN-EFFECT            VALUE 'Y'.                              
018700 01  WS-UTC-HH-SIGNED                PIC S9(04) COMP.                           
018800*                     CUMULATIVE DAYS-IN-MONTH TABLE (NON-LEAP)                 
018900 01  WS-DAYS-IN-MONTH-VALUES.                                                   
019000     05  FILLER  PIC 9(02) COMP VALUE 31.                                       
019100     05  FILLER  PIC 9(02) COMP VALUE 28.                                       
019200     05  FILLER  PIC 9(02) COMP VALUE 31.                                       
019300     05  FILLER  PIC 9(02) COMP VALUE 30.                                       
019400     05  FILLER  PIC 9(02) COMP VALUE 31.                                       
019500     05  FILLER  PIC 9(02) COMP VALUE 30.                                       
019600     05  FILLER  PIC 9(02) COMP VALUE 31.                                       
019700     05  FILLER  PIC 9(02) COMP VALUE 31.                                       
019800     05  FILLER  PIC 9(02) COMP VALUE 30.                                       
019900     05  FILLER  PIC 9(02) COMP VALUE 31.                                       
020000     05  FILLER  PIC 9(02) COMP VALUE 30.                                       
020100     05  FILLER  PIC 9(02) COMP VALUE 31.                                       
020200 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-VALUES.                  
020300     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES                                       
020400                           INDEXED BY WS-MONTH-NDX                              
020500                           PIC 9(02) COMP.                                      
020600 PROCEDURE DIVISION.                                                            
020700*****************************************************************               
020800*    0000-MAIN-LOGIC  --  OVERALL CONTROL                      *                
020900*****************************************************************               
021000 0000-MAIN-LOGIC.                                                               
021100     PERFORM 0100-OPEN-FILES.                                                   
021200     PERFORM 1000-VALIDATE-HEADER-RECORD THRU 1000-EXIT.                        
021300     IF NOT WS-BATCH-FAILED                                                     
021400         PERFORM 2000-PROCESS-FILL-RECORDS THRU 2000-EXIT                       
021500     END-IF.                                                                    
021600     IF NOT WS-BATCH-FAILED                                                     
021700         IF WS-DATA-ROW-COUNT = ZERO                                            
021800             MOVE 'Y' TO WS-BATCH-FAILED-SW                                     
021900             MOVE 'Empty file - no data rows' TO WS-ERR-REASON                  
022000         END-IF                                                                 
022100     END-IF.                                                                    
022200     PERFORM 8000-WRITE-BATCH-CONTROL.                                          
022300     PERFORM 0900-CLOSE-FILES.                                                  
022400     STOP RUN.                                                                  
022500*****************************************************************               
022600*    0100-OPEN-FILES / 0900-CLOSE-FILES                        *                
022700*****************************************************************               
022800 0100-OPEN-FILES.                                                               
022900     OPEN INPUT BROKFILL-FILE.                                                  
023000     IF NOT WS-BROKFILL-OK                                                      
023100         DISPLAY 'FILL-IMPORT-VALIDATE - BROKFILL OPEN FAILED '                 
023200                 WS-BROKFILL-STATUS                                             
023300         MOVE 'Y' TO WS-BATCH-FAILED-SW                                         
023400         MOVE 'Unable to open broker fill file' TO WS-ERR-REASON                
023500     END-IF.                                                                    
023600     OPEN OUTPUT NORMFILL-FILE.                                                 
023700     OPEN OUTPUT IMPBATC-FILE.                                                  
023800 0900-CLOSE-FILES.                                                              
023900     CLOSE BROKFILL-FILE.                                                       
024000     CLOSE NORMFILL-FILE.                                                       
024100     CLOSE IMPBATC-FILE.                                                        
024200*****************************************************************               
024300*    1000-VALIDATE-HEADER-RECORD                                *               
024400*    CONFIRM EVERY REQUIRED COLUMN NAME APPEARS SOMEWHERE IN    *               
024500*    THE FIRST (HEADER) LINE OF THE BROKER FILE.                *               
024600*****************************************************************               
024700 1000-VALIDATE-HEADER-RECORD.                                                   
024800     MOVE SPACES TO WS-MISSING-COLUMN-LIST.                                     
024900     READ BROKFILL-FILE INTO WS-HEADER-TEXT                                     
025000         AT END                                                                 
025100             MOVE 'Y' TO WS-BATCH-FAILED-SW                                     
025200             MOVE 'Empty file - no data rows' TO WS-ERR-REASON                  
025300             GO TO 1000-EXIT                                                    
025400     END-READ.                                                                  
025500     PERFORM 1010-CHECK-ONE-COLUMN THRU 1010-EXIT                               
025600         VARYING WS-REQ-NDX FROM 1 BY 1 UNTIL WS-REQ-NDX > 7.                   
025700     IF WS-MISSING-COLUMN-LIST NOT = SPACES                                     
025800         MOVE 'Y' TO WS-BATCH-FAILED-SW                                         
025900         STRING 'Missing required columns: ' DELIMITED BY SIZE                  
026000                WS-MISSING-COLUMN-LIST DELIMITED BY SIZE                        
026100                INTO WS-ERR-REASON                                              
026200     END-IF.                                                                    
026300 1000-EXIT.                                                                     
026400     EXIT.                                                                      
026500*****************************************************************               
026600*    1010-CHECK-ONE-COLUMN                                      *               
026700*****************************************************************               
026800 1010-CHECK-ONE-COLUMN.                                                         
026900     PERFORM 1050-SEARCH-HEADER-FOR-COLUMN THRU 1050-EXIT.                      
027000     IF NOT WS-COLUMN-FOUND                                                     
027100         STRING WS-MISSING-COLUMN-LIST DELIMITED BY '  '                        
027200                ',' DELIMITED BY SIZE                                           
027300                WS-REQUIRED-COLUMN (WS-REQ-NDX) DELIMITED BY '  '               
027400                INTO WS-MISSING-COLUMN-LIST                                     
027500         END-STRING                                                             
027600     END-IF.                                                                    
027700 1010-EXIT.                                                                     
027800     EXIT.                                                                      
027900*****************************************************************               
028000*    1050-SEARCH-HEADER-FOR-COLUMN                              *               
028100*    BYTE-BY-BYTE SUBSTRING SEARCH, NO INTRINSIC FUNCTIONS.     *               
028200*****************************************************************               
028300 1050-SEARCH-HEADER-FOR-COLUMN.                                                 
028400     MOVE 'N' TO WS-COLUMN-FOUND-SW.                                            
028500     MOVE ZERO TO WS-SCAN-POS.                                                  
028600     PERFORM 1055-TEST-ONE-POSITION                                             
028700         VARYING WS-SCAN-POS FROM 1 BY 1                                        
028800         UNTIL WS-SCAN-POS > 399 OR WS-COLUMN-FOUND.                            
028900 1050-EXIT.                                                                     
029000     EXIT.                                                                      
029100 1055-TEST-ONE-POSITION.                                                        
029200     IF WS-HEADER-TEXT (WS-SCAN-POS:15) =                                       
029300             WS-REQUIRED-COLUMN (WS-REQ-NDX)                                    
029400         MOVE 'Y' TO WS-COLUMN-FOUND-SW                                         
029500     END-IF.                                                                    
029600*****************************************************************               
029700*    2000-PROCESS-FILL-RECORDS                                  *               
029800*    ONE PASS PER DATA ROW; FIRST INVALID ROW ABORTS THE BATCH.*                
029900*****************************************************************               
030000 2000-PROCESS-FILL-RECORDS.                                                     
030100     MOVE 2 TO WS-ROW-NUMBER.                                                   
030200 2010-READ-NEXT-ROW.                                                            
030300     READ BROKFILL-FILE INTO BROKFILL-RECORD                                    
030400         AT END                                                                 
030500             GO TO 2000-EXIT                                                    
030600     END-READ.                                                                  
030700     PERFORM 2100-VALIDATE-FILL-ROW THRU 2100-EXIT.                             
030800     IF WS-BATCH-FAILED                                                         
030900         GO TO 2000-EXIT                                                        
031000     END-IF.                                                                    
031100     PERFORM 2900-WRITE-NORMALIZED-FILL.                                        
031200     ADD 1 TO WS-DATA-ROW-COUNT.                                                
031300     ADD 1 TO WS-ROW-NUMBER.                                                    
031400     GO TO 2010-READ-NEXT-ROW.                                                  
031500 2000-EXIT.                                                                     
031600     EXIT.                                                                      
031700*****************************************************************               
031800*    2100-VALIDATE-FILL-ROW  --  ONE ROW OF THE BROKER FILE     *               
031900*****************************************************************               
032000 2100-VALIDATE-FILL-ROW.                                                        
032100     PERFORM 2110-CHECK-REQUIRED-FIELDS THRU 2110-EXIT.                         
032200     IF WS-BATCH-FAILED GO TO 2100-EXIT END-IF.                                 
032300     PERFORM 2120-EDIT-SYMBOL.                                                  
032400     PERFORM 2130-EDIT-ASSET-CLASS.                                             
032500     PERFORM 2140-EDIT-BUY-SELL THRU 2140-EXIT.                                 
032600     IF WS-BATCH-FAILED GO TO 2100-EXIT END-IF.                                 
032700     PERFORM 2150-EDIT-QUANTITY THRU 2150-EXIT.                                 
032800     IF WS-BATCH-FAILED GO TO 2100-EXIT END-IF.                                 
032900     PERFORM 2160-EDIT-PRICE THRU 2160-EXIT.                                    
033000     IF WS-BATCH-FAILED GO TO 2100-EXIT END-IF.                                 
033100     PERFORM 2170-EDIT-COMMISSION THRU 2170-EXIT.                               
033200     IF WS-BATCH-FAILED GO TO 2100-EXIT END-IF.                                 
033300     PERFORM 2180-EDIT-CURRENCY THRU 2180-EXIT.                                 
033400     IF WS-BATCH-FAILED GO TO 2100-EXIT END-IF.                                 
033500     PERFORM 2190-EDIT-EXCHANGE THRU 2190-EXIT.                                 
033600     PERFORM 2200-EDIT-DATE-TIME THRU 2200-EXIT.                                
033700     IF WS-BATCH-FAILED GO TO 2100-EXIT END-IF.                                 
033800     PERFORM 2210-EDIT-ORDER-AND-TRADE-ID.                                      
033900 2100-EXIT.                                                                     
034000     EXIT.                                                                      
034100*****************************************************************               
034200*    2110 - REQUIRED FIELDS NON-BLANK                           *               
034300*****************************************************************               
034400 2110-CHECK-REQUIRED-FIELDS.                                                    
034500     IF TRJF-DATE-TIME = SPACES OR TRJF-SYMBOL = SPACES                         
034600        OR TRJF-BUY-SELL = SPACES OR TRJF-CURRENCY = SPACES                     
034700        OR TRJF-QUANTITY = SPACES OR TRJF-PRICE = SPACES                        
034800        OR TRJF-COMMISSION = SPACES                                             
034900         MOVE 'Y' TO WS-BATCH-FAILED-SW                                         
035000         MOVE 'Missing required columns' TO WS-ERR-REASON                       
035100     END-IF.                                                                    
035200 2110-EXIT.                                                                     
035300     EXIT.                                                                      
035400*****************************************************************               
035500*    2120 - SYMBOL, MOVED AND LEFT-JUSTIFIED BY THE FIELD MOVE  *               
035600*****************************************************************               
035700 2120-EDIT-SYMBOL.                                                              
035800     MOVE TRJF-SYMBOL TO TRJN-ASSET-CODE.                                       
035900*****************************************************************               
036000*    2130 - ASSET CLASS MAP: STK/OPT/FUT, ELSE STOCK DEFAULT    *               
036100*****************************************************************               
036200 2130-EDIT-ASSET-CLASS.                                                         
036300     IF TRJF-CLASS-OPTION                                                       
036400         MOVE 'OPTION' TO TRJN-ASSET-TYPE                                       
036500     ELSE                                                                       
036600         IF TRJF-CLASS-FUTURE                                                   
036700             MOVE 'FUTURE' TO TRJN-ASSET-TYPE                                   
036800         ELSE                                                                   
036900             MOVE 'STOCK ' TO TRJN-ASSET-TYPE                                   
037000         END-IF                                                                 
037100     END-IF.                                                                    
037200*****************************************************************               
037300*    2140 - BUY/SELL, UPPERCASED BY INSPECT CONVERTING          *               
037400*****************************************************************               
037500 2140-EDIT-BUY-SELL.                                                            
037600     MOVE TRJF-BUY-SELL TO WS-BUY-SELL-TRIM.                                    
037700     INSPECT WS-BUY-SELL-TRIM CONVERTING                                        
037800         'abcdefghijklmnopqrstuvwxyz' TO                                        
037900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                          
038000     IF WS-BUY-SELL-TRIM = 'BUY ' OR WS-BUY-SELL-TRIM = 'BUY'                   
038100         MOVE 'BUY ' TO TRJN-SIDE                                               
038200     ELSE                                                                       
038300         IF WS-BUY-SELL-TRIM = 'SELL'                                           
038400             MOVE 'SELL' TO TRJN-SIDE                                           
038500         ELSE                                                                   
038600             MOVE 'Y' TO WS-BATCH-FAILED-SW                                     
038700             MOVE 'Invalid Buy/Sell value' TO WS-ERR-REASON                     
038800         END-IF                                                                 
038900     END-IF.                                                                    
039000 2140-EXIT.                                                                     
039100     EXIT.                                                                      
039200*****************************************************************               
039300*    2150 - QUANTITY: NUMERIC, ABS VALUE, MUST BE > 0           *               
039400*****************************************************************               
039500 2150-EDIT-QUANTITY.                                                            
039600     IF TRJF-QUANTITY NOT NUMERIC                                               
039700         MOVE 'Y' TO WS-BATCH-FAILED-SW                                         
039800         MOVE 'Invalid Quantity value' TO WS-ERR-REASON                         
039900         GO TO 2150-EXIT                                                        
040000     END-IF.                                                                    
040100     IF TRJF-QUANTITY = ZERO                                                    
040200         MOVE 'Y' TO WS-BATCH-FAILED-SW                                         
040300         MOVE 'Quantity must be greater than zero' TO WS-ERR-REASO              
040400         GO TO 2150-EXIT                                                        
040500     END-IF.                                                                    
040600     IF TRJF-QUANTITY < ZERO                                                    
040700         COMPUTE TRJN-QUANTITY = TRJF-QUANTITY * -1                             
040800     ELSE                                                                       
040900         MOVE TRJF-QUANTITY TO TRJN-QUANTITY                                    
041000     END-IF.                                                                    
041100 2150-EXIT.                                                                     
041200     EXIT.                                                                      
041300*****************************************************************               
041400*    2160 - PRICE: NUMERIC, MUST BE GREATER THAN ZERO           *               
041500*****************************************************************               
041600 2160-EDIT-PRICE.                                                               
041700     IF TRJF-PRICE NOT NUMERIC OR TRJF-PRICE NOT > ZERO                         
041800         MOVE 'Y' TO WS-BATCH-FAILED-SW                                         
041900         MOVE 'Invalid Price value' TO WS-ERR-REASON                            
042000         GO TO 2160-EXIT                                                        
042100     END-IF.                                                                    
042200     MOVE TRJF-PRICE TO TRJN-PRICE.                                             
042300 2160-EXIT.                                                                     
042400     EXIT.                                                                      
042500*****************************************************************               
042600*    2170 - COMMISSION: NUMERIC, THEN ABSOLUTE VALUE (BROKER     *              
042700*    REPORTS NEGATIVE)                                           *              
042800*****************************************************************               
042900 2170-EDIT-COMMISSION.                                                          
043000     IF TRJF-COMMISSION NOT NUMERIC                                             
043100         MOVE 'Y' TO WS-BATCH-FAILED-SW                                         
043200         MOVE 'Invalid Commission value' TO WS-ERR-REASON                       
043300         GO TO 2170-EXIT                                                        
043400     END-IF.                                                                    
043500     IF TRJF-COMMISSION < ZERO                                                  
043600         COMPUTE TRJN-COMMISSION = TRJF-COMMISSION * -1                         
043700     ELSE                                                                       
043800         MOVE TRJF-COMMISSION TO TRJN-COMMISSION                                
043900     END-IF.                                                                    
044000 2170-EXIT.                                                                     
044100     EXIT.                                                                      
044200*****************************************************************               
044300*    2180 - CURRENCY: NON-BLANK, STORED RAW                     *               
044400*****************************************************************               
044500 2180-EDIT-CURRENCY.                                                            
044600     IF TRJF-CURRENCY = SPACES                                                  
044700         MOVE 'Y' TO WS-BATCH-FAILED-SW                                         
044800         MOVE 'Missing required columns' TO WS-ERR-REASON                       
044900         GO TO 2180-EXIT                                                        
045000     END-IF.                                                                    
045100     MOVE TRJF-CURRENCY TO TRJN-CURRENCY.                                       
045200 2180-EXIT.                                                                     
045300     EXIT.                                                                      
045400*****************************************************************               
045500*    2190 - LISTING EXCHANGE: TEXT BEFORE FIRST , OR ; CUT,     *               
045600*    UPPERCASED.  DEFAULT MULTIPLIER IS 1.0.  MAPS TO A TIME    *               
045700*    ZONE FOR THE DATE/TIME STEP THAT FOLLOWS.                  *               
045800*****************************************************************               
045900 2190-EDIT-EXCHANGE.                                                            
046000     MOVE 1.0000 TO TRJN-MULTIPLIER.                                            
046100     MOVE SPACES TO TRJN-PROCEEDS-FLAG TRJN-NET-CASH-FLAG.                      
046200     MOVE ZERO TO TRJN-PROCEEDS TRJN-NET-CASH.                                  
046300     MOVE SPACES TO WS-LISTING-EXCH-CUT.                                        
046400     IF TRJF-LISTING-EXCH = SPACES                                              
046500         MOVE SPACES TO TRJN-EXCHANGE                                           
046600     ELSE                                                                       
046700         MOVE ZERO TO WS-CUT-POS                                                
046800         MOVE ZERO TO WS-SCAN-POS                                               
046900         PERFORM 2192-TEST-CUT-POSITION                                         
047000             VARYING WS-SCAN-POS FROM 1 BY 1                                    
047100             UNTIL WS-SCAN-POS > 50 OR WS-CUT-POS NOT = ZERO                    
047200         IF WS-CUT-POS = ZERO                                                   
047300             MOVE TRJF-LISTING-EXCH TO WS-LISTING-EXCH-CUT                      
047400         ELSE                                                                   
047500             IF WS-CUT-POS > 1                                                  
047600                 MOVE TRJF-LISTING-EXCH (1:WS-CUT-POS - 1)                      
047700                     TO WS-LISTING-EXCH-CUT                                     
047800             END-IF                                                             
047900         END-IF                                                                 
048000         MOVE WS-LISTING-EXCH-CUT TO TRJN-EXCHANGE                              
048100         INSPECT TRJN-EXCHANGE CONVERTING                                       
048200             'abcdefghijklmnopqrstuvwxyz' TO                                    
048300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                       
048400     END-IF.                                                                    
048500     PERFORM 2195-MAP-EXCHANGE-TO-ZONE.                                         
048600 2190-EXIT.                                                                     
048700     EXIT.                                                                      
048800 2192-TEST-CUT-POSITION.                                                        
048900     IF TRJF-LISTING-EXCH (WS-SCAN-POS:1) = ',' OR                              
049000        TRJF-LISTING-EXCH (WS-SCAN-POS:1) = ';'                                 
049100         MOVE WS-SCAN-POS TO WS-CUT-POS                                         
049200     END-IF.                                                                    
049300*****************************************************************               
049400*    2195 - EXCHANGE TO TIMEZONE MAP, DEFAULT AMERICA/NEW_YORK  *               
049500*****************************************************************               
049600 2195-MAP-EXCHANGE-TO-ZONE.                                                     
049700     MOVE 'N' TO WS-COLUMN-FOUND-SW.                                            
049800     MOVE SPACES TO TRJN-TIMEZONE.                                              
049900     PERFORM 2197-TEST-ONE-EXCHANGE                                             
050000         VARYING WS-EXCH-NDX FROM 1 BY 1 UNTIL WS-EXCH-NDX > 6.                 
050100     IF NOT WS-COLUMN-FOUND                                                     
050200         MOVE 'AMERICA/NEW_YORK' TO TRJN-TIMEZONE                               
050300     END-IF.                                                                    
050400     IF TRJN-TIMEZONE (1:14) = 'AMERICA/CHICAG'                                 
050500         MOVE 06 TO WS-EXCH-UTC-OFFSET-STD                                      
050600         MOVE 05 TO WS-EXCH-UTC-OFFSET-DST                                      
050700     ELSE                                                                       
050800         MOVE 05 TO WS-EXCH-UTC-OFFSET-STD                                      
050900         MOVE 04 TO WS-EXCH-UTC-OFFSET-DST                                      
051000     END-IF.                                                                    
051100 2197-TEST-ONE-EXCHANGE.                                                        
051200     IF TRJN-EXCHANGE (1:6) = WS-EXCH-CODE (WS-EXCH-NDX)                        
051300         MOVE WS-EXCH-ZONE (WS-EXCH-NDX) TO TRJN-TIMEZONE                       
051400         MOVE 'Y' TO WS-COLUMN-FOUND-SW                                         
051500     END-IF.                                                                    
051600*****************************************************************               
051700*    2200 - DATE/TIME: YYYYMMDD;HHMMSS, LOCAL EXCHANGE TIME,   *                
051800*    CONVERTED TO UTC.  DST WINDOW APPROXIMATED AS MONTHS 04   *                
051900*    THRU 10 PER OPERATIONS BULLETIN -- SEE MAINT LOG 090998.  *                
052000*****************************************************************               
052100 2200-EDIT-DATE-TIME.                                                           
052200     MOVE 'Y' TO WS-DT-VALID-SW.                                                
052300     IF TRJF-DATE-TIME (9:1) NOT = ';'                                          
052400         MOVE 'N' TO WS-DT-VALID-SW                                             
052500     END-IF.                                                                    
052600     MOVE TRJF-DATE-TIME (1:8)  TO WS-DT-DATE-PART.                             
052700     MOVE TRJF-DATE-TIME (10:6) TO WS-DT-TIME-PART.                             
052800     IF WS-DT-DATE-PART NOT NUMERIC OR WS-DT-TIME-PART NOT NUMERIC              
052900         MOVE 'N' TO WS-DT-VALID-SW                                             
053000     END-IF.                                                                    
053100     IF NOT WS-DT-IS-VALID                                                      
053200         MOVE 'Y' TO WS-BATCH-FAILED-SW                                         
053300         MOVE 'Invalid Date/Time value' TO WS-ERR-REASON                        
053400         GO TO 2200-EXIT                                                        
053500     END-IF.                                                                    
053600     MOVE WS-DT-DATE-PART (1:4) TO WS-DT-LOCAL-YYYY.                            
053700     MOVE WS-DT-DATE-PART (5:2) TO WS-DT-LOCAL-MM.                              
053800     MOVE WS-DT-DATE-PART (7:2) TO WS-DT-LOCAL-DD.                              
053900     MOVE WS-DT-TIME-PART (1:2) TO WS-DT-LOCAL-HH.                              
054000     MOVE WS-DT-TIME-PART (3:2) TO WS-DT-LOCAL-MI.                              
054100     MOVE WS-DT-TIME-PART (5:2) TO WS-DT-LOCAL-SS.                              
054200     IF WS-DT-LOCAL-MM < 1 OR WS-DT-LOCAL-MM > 12                               
054300        OR WS-DT-LOCAL-DD < 1 OR WS-DT-LOCAL-DD > 31                            
054400        OR WS-DT-LOCAL-HH > 23 OR WS-DT-LOCAL-MI > 59                           
054500        OR WS-DT-LOCAL-SS > 59                                                  
054600         MOVE 'Y' TO WS-BATCH-FAILED-SW                                         
054700         MOVE 'Invalid Date/Time value' TO WS-ERR-REASON                        
054800         GO TO 2200-EXIT                                                        
054900     END-IF.                                                                    
055000     MOVE 'N' TO WS-DT-DST-IN-EFFECT-SW.                                        
055100     IF WS-DT-LOCAL-MM > 3 AND WS-DT-LOCAL-MM < 11                              
055200         MOVE 'Y' TO WS-DT-DST-IN-EFFECT-SW                                     
055300     END-IF.                                                                    
055400     IF WS-DT-DST-IN-EFFECT                                                     
055500         COMPUTE WS-UTC-HH-SIGNED =                                             
055600             WS-DT-LOCAL-HH + WS-EXCH-UTC-OFFSET-DST                            
055700     ELSE                                                                       
055800         COMPUTE WS-UTC-HH-SIGNED =                                             
055900             WS-DT-LOCAL-HH + WS-EXCH-UTC-OFFSET-STD                            
056000     END-IF.                                                                    
056100     MOVE WS-DT-LOCAL-YYYY TO TRJN-TRADE-TIME-YYYY.                             
056200     MOVE WS-DT-LOCAL-MM   TO TRJN-TRADE-TIME-MM.                               
056300     MOVE WS-DT-LOCAL-DD   TO TRJN-TRADE-TIME-DD.                               
056400     MOVE WS-DT-LOCAL-MI   TO TRJN-TRADE-TIME-MI.                               
056500     MOVE WS-DT-LOCAL-SS   TO TRJN-TRADE-TIME-SS.                               
056600     IF WS-UTC-HH-SIGNED > 23                                                   
056700         PERFORM 2205-ROLL-DATE-FORWARD                                         
056800     ELSE                                                                       
056900         MOVE WS-UTC-HH-SIGNED TO TRJN-TRADE-TIME-HH                            
057000     END-IF.                                                                    
057100 2200-EXIT.                                                                     
057200     EXIT.                                                                      
057300*****************************************************************               
057400*    2205 - LOCAL TIME NEAR MIDNIGHT ROLLED PAST 2400 BY THE   *                
057500*    UTC SHIFT; ADVANCE THE CALENDAR DAY ONE POSITION.          *               
057600*****************************************************************               
057700 2205-ROLL-DATE-FORWARD.                                                        
057800     SUBTRACT 24 FROM WS-UTC-HH-SIGNED.                                         
057900     MOVE WS-UTC-HH-SIGNED TO TRJN-TRADE-TIME-HH.                               
058000     ADD 1 TO WS-DT-LOCAL-DD.                                                   
058100     MOVE WS-DT-LOCAL-MM TO WS-MONTH-NDX.                                       
058200     IF WS-DT-LOCAL-DD > WS-DAYS-IN-MONTH (WS-MONTH-NDX)                        
058300         MOVE 1 TO WS-DT-LOCAL-DD                                               
058400         ADD 1 TO WS-DT-LOCAL-MM                                                
058500         IF WS-DT-LOCAL-MM > 12                                                 
058600             MOVE 1 TO WS-DT-LOCAL-MM                                           
058700             ADD 1 TO WS-DT-LOCAL-YYYY                                          
058800         END-IF                                                                 
058900     END-IF.                                                                    
059000     MOVE WS-DT-LOCAL-YYYY TO TRJN-TRADE-TIME-YYYY.                             
059100     MOVE WS-DT-LOCAL-MM   TO TRJN-TRADE-TIME-MM.                               
059200     MOVE WS-DT-LOCAL-DD   TO TRJN-TRADE-TIME-DD.                               
059300*****************************************************************               
059400*    2210 - ORDER ID / TRADE ID CARRIED THROUGH UNCHANGED       *               
059500*****************************************************************               
059600 2210-EDIT-ORDER-AND-TRADE-ID.                                                  
059700     MOVE TRJF-ORDER-ID TO TRJN-ORDER-ID.                                       
059800     MOVE TRJF-TRADE-ID TO TRJN-SOURCE.                                         
059900*****************************************************************               
060000*    2900 - WRITE THE NORMALIZED FILL OUTPUT RECORD             *               
060100*****************************************************************               
060200 2900-WRITE-NORMALIZED-FILL.                                                    
060300     MOVE ZERO TO TRJN-PARENT-TRADE-SEQ.                                        
060400     MOVE SPACES TO FILLER OF NORMFILL-RECORD.                                  
060500     WRITE NORMFILL-RECORD.                                                     
060600*****************************************************************               
060700*    8000 - WRITE THE SINGLE IMPORT-BATCH-CONTROL RECORD        *               
060800*****************************************************************               
060900 8000-WRITE-BATCH-CONTROL.                                                      
061000     MOVE 'IBKR      ' TO TRJB-BROKER.                                          
061100     MOVE 'BROKFILL                                                             
061200         TO TRJB-FILENAME.                                                      
061300     MOVE WS-DATA-ROW-COUNT TO TRJB-TOTAL-RECORDS.                              
061400     IF WS-BATCH-FAILED                                                         
061500         SET TRJB-STATUS-FAILED TO TRUE                                         
061600         MOVE ZERO TO TRJB-TOTAL-RECORDS                                        
061700         MOVE WS-ROW-NUMBER TO WS-ERR-ROW-NUMBER-ED                             
061800         STRING 'Row ' DELIMITED BY SIZE                                        
061900                WS-ERR-ROW-NUMBER-ED DELIMITED BY SIZE                          
062000                ': ' DELIMITED BY SIZE                                          
062100                INTO WS-ERR-ROW-TEXT                                            
062200         END-STRING                                                             
062300         STRING WS-ERR-ROW-TEXT DELIMITED BY SIZE                               
062400                WS-ERR-REASON DELIMITED BY SIZE                                 
062500                INTO TRJB-ERROR-MESSAGE                                         
062600         END-STRING                                                             
062700     ELSE                                                                       
062800         SET TRJB-STATUS-COMPLETED TO TRUE                                      
062900         MOVE SPACES TO TRJB-ERROR-MESSAGE                                      
063000     END-IF.                                                                    
063100     WRITE IMPBATC-RECORD.                                                      
