000100 IDENTIFICATION DIVISION.                                                       
000200 PROGRAM-ID. STATISTICS-WORK-AREAS.                                             
000300 AUTHOR. R H HALVORSEN.                                                         
000400 INSTALLATION. WESTGATE SECURITIES - EDP.                                       
000500 DATE-WRITTEN. 05/02/90.                                                        
000600 DATE-COMPILED.                                                                 
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                           
000800*****************************************************************               
000900*                                                               *               
001000*   STATISTICS-WORK-AREAS  --  PERFORMANCE STATISTICS AREAS    *                
001100*                                                               *               
001200*   OVERVIEW TOTALS, PER-ASSET BREAKDOWN LINE, AND THE 132-COL *                
001300*   STATISTICS REPORT PRINT LINE.  THE PRINT LINE IS ONE       *                
001400*   132-BYTE AREA REDEFINED THREE WAYS -- OVERVIEW, BY-ASSET,  *                
001500*   CALENDAR -- THE SAME HEADER/DETAIL-REDEFINES TRICK THE OLD *                
001600*   858-REPORT LAYOUT USED FOR ITS SECTIONS.  READ/WRITTEN BY  *                
001700*   PERFORMANCE-STATISTICS.                                     *               
001800*                                                               *               
001900*   MAINTENANCE LOG                                            *                
002000*     050290  RHH  ORIGINAL LAYOUT (OVERVIEW SECTION ONLY).    *                
002100*     021495  RHH  ADDED BY-ASSET AND CALENDAR REDEFINES.      *                
002200*     090998  DLK  Y2K - CALENDAR DAY-DATE WIDENED TO          *                
002300*                  4-DIGIT YEAR (YYYY-MM-DD).                  *                
002400*     030804  MTP  WIDENED TRJR-OVR-TOTAL-PL AND TRJR-AST-     *                
002500*                  TOTAL-PL EDIT PICTURES FOR A NINE-DIGIT P/L.*                
002600*     051511  RHH  ADDED TRJR-CALENDAR-AREA REDEFINES FOR THE  *                
002700*                  366-DAY CALENDAR SECTION OF THE STATS RPT.  *                
002800*     092013  DLK  CONFIRMED TRJS-PL-RATIO-FLAG AND            *                
002900*                  TRJS-PROFIT-FACTOR-FLAG ZERO-DIVIDE GUARDS. *                
003000*     061219  DLK  TRJR-CAL-TRADES WIDENED TO MATCH TRJR-AST-  *                
003100*                  TRADES, AND TRJR-AST-TOTAL-PL/TRJR-CAL-     *                
003200*                  TOTAL-PL TRIMMED TO 16 POSITIONS TO MATCH   *                
003300*                  THE STATS REPORT COLUMN SPEC.               *                
003400*                                                               *               
003500*****************************************************************               
003600 ENVIRONMENT DIVISION.                                                          
003700 CONFIGURATION SECTION.                                                         
003800 SOURCE-COMPUTER. IBM-3090.                                                     
003900 OBJECT-COMPUTER. IBM-3090.                                                     
004000 SPECIAL-NAMES.                                                                 
004100     C01 IS TOP-OF-FORM                                                         
004200     UPSI-0 ON STATUS IS WS-TEST-RUN-SWITCH.                                    
004300 FILE-CONTROL.                                                                  
004400     SELECT STATISTICS-WORK-AREAS ASSIGN TO TRJASBR.                            
004500 DATA DIVISION.                                                                 
004600 FILE SECTION.                                                                  
004700 FD  STATISTICS-WORK-AREAS                                                      
004800     LABEL RECORDS ARE STANDARD.                                                
004900 01  TRJS-OVERVIEW-STATS.                                                       
005000     05  TRJS-TOTAL-TRADES              PIC 9(07).                              
005100     05  TRJS-WIN-RATE                  PIC 9V9(4).                             
005200     05  TRJS-TOTAL-PROFIT-LOSS         PIC S9(12)V9(2).                        
005300     05  TRJS-AVERAGE-PROFIT-LOSS       PIC S9(12)V9(2).                        
005400     05  TRJS-PL-RATIO-FLAG             PIC X(01).                              
005500         88  TRJS-PL-RATIO-PRESENT          VALUE 'Y'.                          
005600     05  TRJS-PL-RATIO                  PIC S9(07)V9(4).                        
005700     05  TRJS-PROFIT-FACTOR-FLAG        PIC X(01).                              
005800         88  TRJS-PROFIT-FACTOR-PRESENT     VALUE 'Y'.                          
005900     05  TRJS-PROFIT-FACTOR             PIC S9(07)V9(4).                        
006000     05  FILLER                         PIC X(20).                              
006100 01  TRJS-ASSET-BREAK-LINE.                                                     
006200     05  TRJA-ASSET-CODE                PIC X(50).                              
006300     05  TRJA-ASSET-TYPE                PIC X(06).                              
006400     05  TRJA-TRADE-COUNT               PIC 9(07).                              
006500     05  TRJA-WIN-COUNT                 PIC 9(07).                              
006600     05  TRJA-WIN-RATE                  PIC 9V9(4).                             
006700     05  TRJA-TOTAL-PROFIT-LOSS         PIC S9(12)V9(2).                        
006800     05  FILLER                         PIC X(20).                              
006900 01  TRJR-STATRPT-LINE.                                                         
007000     05  TRJR-STATRPT-TEXT              PIC X(132).                             
007100 01  TRJR-OVERVIEW-AREA REDEFINES TRJR-STATRPT-LINE.                            
007200     05  TRJR-OVR-LABEL                 PIC X(20).                              
007300     05  FILLER                         PIC X(02).                              
007400     05  TRJR-OVR-TOTAL-TRADES          PIC ZZZ,ZZ9.                            
007500     05  FILLER                         PIC X(02).                              
007600     05  TRJR-OVR-WIN-RATE              PIC ZZ9.9999.                           
007700     05  FILLER                         PIC X(02).                              
007800     05  TRJR-OVR-TOTAL-PL              PIC -Z,ZZZ,ZZZ,ZZ9.99.                  
007900     05  FILLER                         PIC X(02).                              
008000     05  TRJR-OVR-AVERAGE-PL            PIC -Z,ZZZ,ZZ9.99.                      
008100     05  FILLER                         PIC X(02).                              
008200     05  TRJR-OVR-PL-RATIO              PIC X(10).                              
008300     05  FILLER                         PIC X(02).                              
008400     05  TRJR-OVR-PROFIT-FACTOR         PIC X(10).                              
008500     05  FILLER                         PIC X(35).                              
008600 01  TRJR-BY-ASSET-AREA REDEFINES TRJR-STATRPT-LINE.                            
008700     05  TRJR-AST-ASSET-CODE            PIC X(20).                              
008800     05  TRJR-AST-ASSET-TYPE            PIC X(08).                              
008900     05  TRJR-AST-TRADES                PIC ZZZZ,ZZ9.                           
009000     05  FILLER                         PIC X(01).                              
009100     05  TRJR-AST-WIN-RATE              PIC ZZ9.9999.                           
009200     05  FILLER                         PIC X(01).                              
009300     05  TRJR-AST-TOTAL-PL              PIC -ZZZZ,ZZZ,ZZ9.99.                   
009400     05  FILLER                         PIC X(70).                              
009500 01  TRJR-CALENDAR-AREA REDEFINES TRJR-STATRPT-LINE.                            
009600     05  TRJR-CAL-DAY-DATE              PIC X(10).                              
009700     05  FILLER                         PIC X(02).                              
009800     05  TRJR-CAL-TRADES                PIC ZZZZ,ZZ9.                           
009900     05  FILLER                         PIC X(03).                              
010000     05  TRJR-CAL-TOTAL-PL              PIC -ZZZZ,ZZZ,ZZ9.99.                   
010100     05  FILLER                         PIC X(93).                              
010200 WORKING-STORAGE SECTION.                                                       
010300 77  WS-RETURN-CODE                    PIC S9(4) COMP VALUE ZERO.               
010400 PROCEDURE DIVISION.                                                            
010500 0000-MAIN-LOGIC.                                                               
010600     STOP RUN.                                                                  
