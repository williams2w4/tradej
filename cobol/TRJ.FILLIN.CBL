000100 IDENTIFICATION DIVISION.                                                       
000200 PROGRAM-ID. BROKER-FILL-RECORD.                                                
000300 AUTHOR. R H HALVORSEN.                                                         
000400 INSTALLATION. WESTGATE SECURITIES - EDP.                                       
000500 DATE-WRITTEN. 03/14/88.                                                        
000600 DATE-COMPILED.                                                                 
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                           
000800*****************************************************************               
000900*                                                               *               
001000*   BROKER-FILL-RECORD  --  BROKER FILL RECORD (INPUT)         *                
001100*                                                               *               
001200*   ONE OCCURRENCE PER EXECUTION ROW FROM THE BROKER-SUPPLIED  *                
001300*   FILL FILE.  FIXED-COLUMN RE-EXPRESSION OF THE BROKER CSV   *                
001400*   EXTRACT, 413 BYTES.  READ BY FILL-IMPORT-VALIDATE.         *                
001500*                                                               *               
001600*   MAINTENANCE LOG                                            *                
001700*     031488  RHH  ORIGINAL LAYOUT.                            *                
001800*     110294  RHH  ADDED LISTING-EXCH FOR TIMEZONE MAPPING.    *                
001900*     090998  DLK  Y2K REVIEW - NO DATE FIELDS IN THIS         *                
002000*                  RECORD, NOTED FOR AUDIT.  NO CHANGE.        *                
002100*     051903  MTP  WIDENED TRJF-ORDER-ID PER BROKER NOTICE.    *                
002200*     031509  RHH  ADDED DATE-TIME/SYMBOL/EXCHANGE EDIT        *                
002300*                  VIEWS FOR THE VALIDATION SCAN.              *                
002400*     042312  MTP  CONFIRMED TRJF-ORDER-ID (100 BYTES)         *                
002500*                  STILL COVERS THE LONGEST BROKER REF.        *                
002600*     081417  DLK  Y2K+20 AUDIT OF DATE-TIME FIELDS, NO CHANGE.*                
002700*                                                               *               
002800*****************************************************************               
002900 ENVIRONMENT DIVISION.                                                          
003000 CONFIGURATION SECTION.                                                         
003100 SOURCE-COMPUTER. IBM-3090.                                                     
003200 OBJECT-COMPUTER. IBM-3090.                                                     
003300 SPECIAL-NAMES.                                                                 
003400     UPSI-0 ON STATUS IS WS-TEST-RUN-SWITCH.                                    
003500 FILE-CONTROL.                                                                  
003600     SELECT BROKER-FILL-RECORD ASSIGN TO TRJFILIN.                              
003700 DATA DIVISION.                                                                 
003800 FILE SECTION.                                                                  
003900 FD  BROKER-FILL-RECORD                                                         
004000     LABEL RECORDS ARE STANDARD.                                                
004100 01  TRJ-FILLIN-RECORD.                                                         
004200     05  TRJF-DATE-TIME                PIC X(15).                               
004300     05  TRJF-SYMBOL                   PIC X(50).                               
004400     05  TRJF-ASSET-CLASS              PIC X(03).                               
004500         88  TRJF-CLASS-STOCK              VALUE 'STK'.                         
004600         88  TRJF-CLASS-OPTION             VALUE 'OPT'.                         
004700         88  TRJF-CLASS-FUTURE             VALUE 'FUT'.                         
004800     05  TRJF-BUY-SELL                 PIC X(04).                               
004900         88  TRJF-SIDE-BUY                  VALUE 'BUY '.                       
005000         88  TRJF-SIDE-SELL                 VALUE 'SELL'.                       
005100     05  TRJF-QUANTITY                 PIC S9(14)V9(4).                         
005200     05  TRJF-PRICE                    PIC S9(12)V9(6).                         
005300     05  TRJF-COMMISSION               PIC S9(12)V9(6).                         
005400     05  TRJF-CURRENCY                 PIC X(10).                               
005500     05  TRJF-LISTING-EXCH             PIC X(50).                               
005600     05  TRJF-ORDER-ID                 PIC X(100).                              
005700     05  TRJF-TRADE-ID                 PIC X(50).                               
005800     05  FILLER                        PIC X(77).                               
005900 01  TRJF-DATE-TIME-VIEW REDEFINES TRJF-DATE-TIME.                              
006000     05  TRJF-DT-YYYYMMDD               PIC X(08).                              
006100     05  TRJF-DT-SEPARATOR              PIC X(01).                              
006200     05  TRJF-DT-HHMMSS                 PIC X(06).                              
006300 01  TRJF-SYMBOL-VIEW REDEFINES TRJF-SYMBOL.                                    
006400     05  TRJF-SYM-ROOT                  PIC X(10).                              
006500     05  TRJF-SYM-SERIES                PIC X(40).                              
006600 01  TRJF-LISTING-EXCH-VIEW REDEFINES TRJF-LISTING-EXCH.                        
006700     05  TRJF-EXCH-CODE                 PIC X(10).                              
006800     05  TRJF-EXCH-NAME                 PIC X(40).                              
006900 WORKING-STORAGE SECTION.                                                       
007000 77  WS-RETURN-CODE                    PIC S9(4) COMP VALUE ZERO.               
007100 PROCEDURE DIVISION.                                                            
007200 0000-MAIN-LOGIC.                                                               
007300     STOP RUN.                                                                  
