000100 IDENTIFICATION DIVISION.                                                       
000200 PROGRAM-ID. CURRENCY-RATE-TABLE.                                               
000300 AUTHOR. R H HALVORSEN.                                                         
000400 INSTALLATION. WESTGATE SECURITIES - EDP.                                       
000500 DATE-WRITTEN. 02/14/95.                                                        
000600 DATE-COMPILED.                                                                 
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                           
000800*****************************************************************               
000900*                                                               *               
001000*   CURRENCY-RATE-TABLE  --  CURRENCY CONVERSION RATE TABLE    *                
001100*                                                               *               
001200*   FIXED TABLE OF USD CONVERSION RATES FOR THE FIVE CURRENCIES*                
001300*   THE DESK CLEARS IN.  LOADED BY VALUE CLAUSE AT COMPILE     *                
001400*   TIME, NOT FROM A FILE -- SAME FILLER-REDEFINED-BY-OCCURS   *                
001500*   TRICK THE OLD SDCM BALANCING LAYOUT USED FOR ITS FUND-     *                
001600*   CLASS CONSTANTS TABLE.  READ BY CURRENCY-CONVERTER.        *                
001700*                                                               *               
001800*   RATES ARE USD-PER-UNIT-OF-CCY, 3 INTEGER / 4 DECIMAL.      *                
001900*   TREASURY SETS THESE BY WIRE NOTICE -- SEE PROCEDURE BOOK   *                
002000*   9-14 FOR THE UPDATE FORM IF A RATE EVER MOVES.             *                
002100*                                                               *               
002200*   MAINTENANCE LOG                                            *                
002300*     021495  RHH  ORIGINAL LAYOUT, USD/HKD/EUR ONLY.          *                
002400*     063097  RHH  ADDED JPY AND CNY PER DESK EXPANSION.       *                
002500*     090998  DLK  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.     *                
002600*     081810  RHH  ADDED RAW/SPLIT VIEWS FOR THE TREASURY      *                
002700*                  WIRE-NOTICE UPDATE PROCEDURE.               *                
002800*     042512  MTP  CONFIRMED TABLE STAYS BINARY-SEARCHABLE BY  *                
002900*                  CCY CODE AFTER A CHF ADD-ON WAS DEFERRED.   *                
003000*     081715  RHH  ADDED TRJX-RATE-NDX2 AS A SECOND INDEX      *                
003100*                  FOR THE TO-CCY LOOKUP IN THE CONVERTER.     *                
003200*     110318  DLK  Y2K+20 AUDIT - CONFIRMED NO DATE FIELDS     *                
003300*                  IN THIS TABLE, NO CHANGE.                   *                
003400*                                                               *               
003500*****************************************************************               
003600 ENVIRONMENT DIVISION.                                                          
003700 CONFIGURATION SECTION.                                                         
003800 SOURCE-COMPUTER. IBM-3090.                                                     
003900 OBJECT-COMPUTER. IBM-3090.                                                     
004000 SPECIAL-NAMES.                                                                 
004100     UPSI-0 ON STATUS IS WS-TEST-RUN-SWITCH.                                    
004200 DATA DIVISION.                                                                 
004300 WORKING-STORAGE SECTION.                                                       
004400 77  WS-RETURN-CODE                    PIC S9(4) COMP VALUE ZERO.               
004500 01  TRJX-RATE-TABLE-VALUES.                                                    
004600     05  FILLER                  PIC X(10) VALUE 'USD0010000'.                  
004700     05  FILLER                  PIC X(10) VALUE 'HKD0078000'.                  
004800     05  FILLER                  PIC X(10) VALUE 'EUR0009200'.                  
004900     05  FILLER                  PIC X(10) VALUE 'JPY1450000'.                  
005000     05  FILLER                  PIC X(10) VALUE 'CNY0071000'.                  
005100 01  TRJX-RATE-TABLE REDEFINES TRJX-RATE-TABLE-VALUES.                          
005200     05  TRJX-RATE-ENTRY OCCURS 5 TIMES                                         
005300                          INDEXED BY TRJX-RATE-NDX.                             
005400         10  TRJX-RATE-CCY              PIC X(03).                              
005500         10  TRJX-RATE-VALUE            PIC 9(03)V9(04).                        
005600 01  TRJX-RATE-RAW-VIEW REDEFINES TRJX-RATE-TABLE-VALUES                        
005700                                       PIC X(50).                               
005800 01  TRJX-RATE-SPLIT-VIEW REDEFINES TRJX-RATE-TABLE-VALUES.                     
005900     05  TRJX-ORIGINAL-THREE-CCY        PIC X(30).                              
006000     05  TRJX-EXPANSION-TWO-CCY         PIC X(20).                              
006100 PROCEDURE DIVISION.                                                            
006200 0000-MAIN-LOGIC.                                                               
006300     STOP RUN.                                                                  
