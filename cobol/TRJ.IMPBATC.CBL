000100 IDENTIFICATION DIVISION.                                                       
000200 PROGRAM-ID. IMPORT-BATCH-CONTROL.                                              
000300 AUTHOR. R H HALVORSEN.                                                         
000400 INSTALLATION. WESTGATE SECURITIES - EDP.                                       
000500 DATE-WRITTEN. 03/28/88.                                                        
000600 DATE-COMPILED.                                                                 
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                           
000800*****************************************************************               
000900*                                                               *               
001000*   IMPORT-BATCH-CONTROL  --  IMPORT BATCH CONTROL RECORD      *                
001100*                                                               *               
001200*   ONE RECORD WRITTEN PER RUN OF FILL-IMPORT-VALIDATE.        *                
001300*   CARRIES THE PASS/FAIL STATUS OF THE FILL LOAD FOR THE      *                
001400*   OPERATOR LOG AND FOR THE NEXT JOB STEP'S COND CODE CHECK.  *                
001500*                                                               *               
001600*   MAINTENANCE LOG                                            *                
001700*     032888  RHH  ORIGINAL LAYOUT.                            *                
001800*     090998  DLK  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.     *                
001900*     061101  MTP  ERROR-MESSAGE WIDENED TO CARRY ROW NO.      *                
002000*     042209  RHH  ADDED BROKER/FILENAME/ERROR-MSG EDIT VIEWS  *                
002100*                  FOR THE OPERATOR LOG FORMATTER.             *                
002200*     092505  MTP  CONFIRMED TRJB-TOTAL-RECORDS (9(07))        *                
002300*                  COVERS THE LARGEST YEAR-END BROKER FEED.    *                
002400*     061712  RHH  ADDED TRJB-STATUS-FAILED 88-LEVEL FOR       *                
002500*                  THE RESTART/RERUN PROCEDURE.                *                
002600*     031416  DLK  CONFIRMED BROKER/FILENAME EDIT VIEWS        *                
002700*                  STILL MATCH THE FEED AFTER PORTAL CUTOVER.  *                
002800*                                                               *               
002900*****************************************************************               
003000 ENVIRONMENT DIVISION.                                                          
003100 CONFIGURATION SECTION.                                                         
003200 SOURCE-COMPUTER. IBM-3090.                                                     
003300 OBJECT-COMPUTER. IBM-3090.                                                     
003400 SPECIAL-NAMES.                                                                 
003500     UPSI-0 ON STATUS IS WS-TEST-RUN-SWITCH.                                    
003600 FILE-CONTROL.                                                                  
003700     SELECT IMPORT-BATCH-CONTROL ASSIGN TO TRJIMPB.                             
003800 DATA DIVISION.                                                                 
003900 FILE SECTION.                                                                  
004000 FD  IMPORT-BATCH-CONTROL                                                       
004100     LABEL RECORDS ARE STANDARD.                                                
004200 01  TRJ-IMPBATC-RECORD.                                                        
004300     05  TRJB-BROKER                   PIC X(10).                               
004400     05  TRJB-FILENAME                 PIC X(255).                              
004500     05  TRJB-STATUS                   PIC X(10).                               
004600         88  TRJB-STATUS-PENDING           VALUE 'PENDING   '.                  
004700         88  TRJB-STATUS-COMPLETED         VALUE 'COMPLETED '.                  
004800         88  TRJB-STATUS-FAILED            VALUE 'FAILED    '.                  
004900     05  TRJB-ERROR-MESSAGE             PIC X(200).                             
005000     05  TRJB-TOTAL-RECORDS             PIC 9(07).                              
005100     05  FILLER                         PIC X(30).                              
005200 01  TRJB-BROKER-VIEW REDEFINES TRJB-BROKER.                                    
005300     05  TRJB-BRK-CODE                  PIC X(04).                              
005400     05  TRJB-BRK-SUFFIX                PIC X(06).                              
005500 01  TRJB-FILENAME-VIEW REDEFINES TRJB-FILENAME.                                
005600     05  TRJB-FN-PATH                   PIC X(200).                             
005700     05  TRJB-FN-NAME                   PIC X(55).                              
005800 01  TRJB-ERROR-VIEW REDEFINES TRJB-ERROR-MESSAGE.                              
005900     05  TRJB-ERR-ROW-NO                PIC X(07).                              
006000     05  TRJB-ERR-TEXT                  PIC X(193).                             
006100 WORKING-STORAGE SECTION.                                                       
006200 77  WS-RETURN-CODE                    PIC S9(4) COMP VALUE ZERO.               
006300 PROCEDURE DIVISION.                                                            
006400 0000-MAIN-LOGIC.                                                               
006500     STOP RUN.                                                                  
