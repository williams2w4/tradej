000100 IDENTIFICATION DIVISION.                                                       
000200 PROGRAM-ID. NORMALIZED-FILL-RECORD.                                            
000300 AUTHOR. R H HALVORSEN.                                                         
000400 INSTALLATION. WESTGATE SECURITIES - EDP.                                       
000500 DATE-WRITTEN. 03/21/88.                                                        
000600 DATE-COMPILED.                                                                 
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                           
000800*****************************************************************               
000900*                                                               *               
001000*   NORMALIZED-FILL-RECORD  --  NORMALIZED FILL WORKING RECORD *                
001100*                                                               *               
001200*   OUTPUT OF FILL-IMPORT-VALIDATE, INPUT TO TRADE-AGGREGATION  *               
001300*   AND FILLS-EXPORT-LISTING.  TIMESTAMP CARRIED BOTH AS A      *               
001400*   NESTED UTC DATE-TIME GROUP AND REDEFINED AS A FLAT 14-BYTE  *               
001500*   SORT KEY.                                                   *               
001600*                                                               *               
001700*   MAINTENANCE LOG                                            *                
001800*     032188  RHH  ORIGINAL LAYOUT.                            *                
001900*     070291  RHH  ADDED MULTIPLIER FOR OPTION/FUTURE FILLS.   *                
002000*     090998  DLK  Y2K - TRADE-TIME YEAR WIDENED TO 4 DIGITS,  *                
002100*                  FLAT REDEFINES ADDED FOR THE SORT STEP.     *                
002200*     020402  MTP  ADDED PROCEEDS/NET-CASH PRESENT-FLAGS.      *                
002300*     100606  RHH  ADDED EXCHANGE/ORDER-ID EDIT VIEWS FOR THE  *                
002400*                  BROKER RECONCILIATION EXTRACT.              *                
002500*     051309  MTP  CONFIRMED TRJN-MULTIPLIER SIGN WITH THE     *                
002600*                  OPTIONS DESK AFTER A FUTURES ROLL QUESTION. *                
002700*     070816  DLK  CONFIRMED PROCEEDS/NET-CASH FLAGS MATCH.    *                
002800*                                                               *               
002900*****************************************************************               
003000 ENVIRONMENT DIVISION.                                                          
003100 CONFIGURATION SECTION.                                                         
003200 SOURCE-COMPUTER. IBM-3090.                                                     
003300 OBJECT-COMPUTER. IBM-3090.                                                     
003400 SPECIAL-NAMES.                                                                 
003500     UPSI-0 ON STATUS IS WS-TEST-RUN-SWITCH.                                    
003600 FILE-CONTROL.                                                                  
003700     SELECT NORMALIZED-FILL-RECORD ASSIGN TO TRJFNRM.                           
003800 DATA DIVISION.                                                                 
003900 FILE SECTION.                                                                  
004000 FD  NORMALIZED-FILL-RECORD                                                     
004100     LABEL RECORDS ARE STANDARD.                                                
004200 01  TRJ-FILLNRM-RECORD.                                                        
004300     05  TRJN-ASSET-CODE               PIC X(50).                               
004400     05  TRJN-ASSET-TYPE               PIC X(06).                               
004500         88  TRJN-TYPE-STOCK               VALUE 'STOCK '.                      
004600         88  TRJN-TYPE-OPTION              VALUE 'OPTION'.                      
004700         88  TRJN-TYPE-FUTURE              VALUE 'FUTURE'.                      
004800     05  TRJN-EXCHANGE                 PIC X(50).                               
004900     05  TRJN-TIMEZONE                 PIC X(50).                               
005000     05  TRJN-TRADE-TIME.                                                       
005100         10  TRJN-TRADE-TIME-YYYY      PIC 9(04).                               
005200         10  TRJN-TRADE-TIME-MM        PIC 9(02).                               
005300         10  TRJN-TRADE-TIME-DD        PIC 9(02).                               
005400         10  TRJN-TRADE-TIME-HH        PIC 9(02).                               
005500         10  TRJN-TRADE-TIME-MI        PIC 9(02).                               
005600         10  TRJN-TRADE-TIME-SS        PIC 9(02).                               
005700     05  TRJN-TRADE-TIME-KEY REDEFINES TRJN-TRADE-TIME                          
005800                                       PIC X(14).                               
005900     05  TRJN-SIDE                     PIC X(04).                               
006000         88  TRJN-SIDE-BUY                 VALUE 'BUY '.                        
006100         88  TRJN-SIDE-SELL                VALUE 'SELL'.                        
006200     05  TRJN-QUANTITY                 PIC S9(14)V9(4).                         
006300     05  TRJN-PRICE                    PIC S9(12)V9(6).                         
006400     05  TRJN-COMMISSION               PIC S9(12)V9(6).                         
006500     05  TRJN-CURRENCY                 PIC X(10).                               
006600     05  TRJN-MULTIPLIER               PIC S9(07)V9(4).                         
006700     05  TRJN-PROCEEDS-FLAG            PIC X(01).                               
006800         88  TRJN-PROCEEDS-PRESENT         VALUE 'Y'.                           
006900         88  TRJN-PROCEEDS-ABSENT          VALUE 'N'.                           
007000     05  TRJN-PROCEEDS                 PIC S9(14)V9(4).                         
007100     05  TRJN-NET-CASH-FLAG            PIC X(01).                               
007200         88  TRJN-NET-CASH-PRESENT         VALUE 'Y'.                           
007300         88  TRJN-NET-CASH-ABSENT          VALUE 'N'.                           
007400     05  TRJN-NET-CASH                 PIC S9(12)V9(8).                         
007500     05  TRJN-ORDER-ID                 PIC X(100).                              
007600     05  TRJN-SOURCE                   PIC X(50).                               
007700     05  TRJN-PARENT-TRADE-SEQ         PIC 9(07).                               
007800     05  FILLER                        PIC X(20).                               
007900 01  TRJN-EXCHANGE-VIEW REDEFINES TRJN-EXCHANGE.                                
008000     05  TRJN-EXCH-MIC                  PIC X(04).                              
008100     05  TRJN-EXCH-DESC                 PIC X(46).                              
008200 01  TRJN-ORDER-ID-VIEW REDEFINES TRJN-ORDER-ID.                                
008300     05  TRJN-ORD-BROKER-REF            PIC X(20).                              
008400     05  TRJN-ORD-FREE-TEXT             PIC X(80).                              
008500 WORKING-STORAGE SECTION.                                                       
008600 77  WS-RETURN-CODE                    PIC S9(4) COMP VALUE ZERO.               
008700 PROCEDURE DIVISION.                                                            
008800 0000-MAIN-LOGIC.                                                               
008900     STOP RUN.                                                                  
