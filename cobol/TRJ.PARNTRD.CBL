000100 IDENTIFICATION DIVISION.                                                       
000200 PROGRAM-ID. PARENT-TRADE-RECORD.                                               
000300 AUTHOR. R H HALVORSEN.                                                         
000400 INSTALLATION. WESTGATE SECURITIES - EDP.                                       
000500 DATE-WRITTEN. 04/02/89.                                                        
000600 DATE-COMPILED.                                                                 
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                           
000800*****************************************************************               
000900*                                                               *               
001000*   PARENT-TRADE-RECORD  --  PARENT TRADE / FILL XREF RECORD   *                
001100*                                                               *               
001200*   OUTPUT OF TRADE-AGGREGATION, READ BY PERFORMANCE-STATISTICS*                
001300*   TWO RECORD TYPES SHARE THE FILE, DISCRIMINATED BY          *                
001400*   TRJT-RECORD-TYPE-CD.                                        *               
001500*                                                               *               
001600*   MAINTENANCE LOG                                            *                
001700*     040289  RHH  ORIGINAL LAYOUT (TRADE RECORD ONLY).        *                
001800*     081593  RHH  ADDED XREF RECORD TYPE FOR FILL AUDIT.      *                
001900*     090998  DLK  Y2K - OPEN/CLOSE TIME WIDENED TO 4-DIGIT    *                
002000*                  YEAR; FLAT KEY REDEFINES ADDED.             *                
002100*     030607  MTP  ADDED FLAT OPEN-TIME-KEY AND CLOSE-TIME-KEY *                
002200*                  REDEFINES FOR THE HOLDING-PERIOD COMPARE IN *                
002300*                  PERFORMANCE-STATISTICS.                     *                
002400*     101709  DLK  CONFIRMED OPEN/CLOSE-TIME-KEY REDEFINES     *                
002500*                  SORT CORRECTLY ACROSS THE CENTURY BOUNDARY. *                
002600*     042013  MTP  CONFIRMED TRJT-FILL-COUNT (9(05)) FITS.     *                
002700*                                                               *               
002800*****************************************************************               
002900 ENVIRONMENT DIVISION.                                                          
003000 CONFIGURATION SECTION.                                                         
003100 SOURCE-COMPUTER. IBM-3090.                                                     
003200 OBJECT-COMPUTER. IBM-3090.                                                     
003300 SPECIAL-NAMES.                                                                 
003400     UPSI-0 ON STATUS IS WS-TEST-RUN-SWITCH.                                    
003500 FILE-CONTROL.                                                                  
003600     SELECT PARENT-TRADE-RECORD ASSIGN TO TRJPTRD.                              
003700 DATA DIVISION.                                                                 
003800 FILE SECTION.                                                                  
003900 FD  PARENT-TRADE-RECORD                                                        
004000     LABEL RECORDS ARE STANDARD.                                                
004100 01  TRJ-PARNTRD-RECORD.                                                        
004200     05  TRJT-RECORD-TYPE-CD           PIC X(01).                               
004300         88  TRJT-PARENT-TRADE-RECORD      VALUE 'T'.                           
004400         88  TRJT-FILL-XREF-RECORD         VALUE 'X'.                           
004500     05  TRJT-TRADE-AREA.                                                       
004600         10  TRJT-ASSET-CODE               PIC X(50).                           
004700         10  TRJT-ASSET-TYPE               PIC X(06).                           
004800             88  TRJT-TYPE-STOCK                VALUE 'STOCK '.                 
004900             88  TRJT-TYPE-OPTION               VALUE 'OPTION'.                 
005000             88  TRJT-TYPE-FUTURE               VALUE 'FUTURE'.                 
005100         10  TRJT-DIRECTION                PIC X(05).                           
005200             88  TRJT-DIRECTION-LONG            VALUE 'LONG '.                  
005300             88  TRJT-DIRECTION-SHORT           VALUE 'SHORT'.                  
005400         10  TRJT-QUANTITY                 PIC S9(14)V9(4).                     
005500         10  TRJT-OPEN-TIME.                                                    
005600             15  TRJT-OPEN-TIME-YYYY       PIC 9(04).                           
005700             15  TRJT-OPEN-TIME-MM         PIC 9(02).                           
005800             15  TRJT-OPEN-TIME-DD         PIC 9(02).                           
005900             15  TRJT-OPEN-TIME-HH         PIC 9(02).                           
006000             15  TRJT-OPEN-TIME-MI         PIC 9(02).                           
006100             15  TRJT-OPEN-TIME-SS         PIC 9(02).                           
006200         10  TRJT-OPEN-TIME-KEY REDEFINES TRJT-OPEN-TIME                        
006300                                           PIC X(14).                           
006400         10  TRJT-CLOSE-FLAG               PIC X(01).                           
006500             88  TRJT-TRADE-STILL-OPEN          VALUE 'Y'.                      
006600             88  TRJT-TRADE-CLOSED              VALUE 'N'.                      
006700         10  TRJT-CLOSE-TIME.                                                   
006800             15  TRJT-CLOSE-TIME-YYYY      PIC 9(04).                           
006900             15  TRJT-CLOSE-TIME-MM        PIC 9(02).                           
007000             15  TRJT-CLOSE-TIME-DD        PIC 9(02).                           
007100             15  TRJT-CLOSE-TIME-HH        PIC 9(02).                           
007200             15  TRJT-CLOSE-TIME-MI        PIC 9(02).                           
007300             15  TRJT-CLOSE-TIME-SS        PIC 9(02).                           
007400         10  TRJT-CLOSE-TIME-KEY REDEFINES TRJT-CLOSE-TIME                      
007500                                           PIC X(14).                           
007600         10  TRJT-OPEN-PRICE-FLAG          PIC X(01).                           
007700             88  TRJT-OPEN-PRICE-PRESENT        VALUE 'Y'.                      
007800         10  TRJT-OPEN-PRICE               PIC S9(12)V9(6).                     
007900         10  TRJT-CLOSE-PRICE-FLAG         PIC X(01).                           
008000             88  TRJT-CLOSE-PRICE-PRESENT       VALUE 'Y'.                      
008100         10  TRJT-CLOSE-PRICE              PIC S9(12)V9(6).                     
008200         10  TRJT-TOTAL-COMMISSION         PIC S9(12)V9(6).                     
008300         10  TRJT-PROFIT-LOSS              PIC S9(12)V9(6).                     
008400         10  TRJT-CURRENCY                 PIC X(10).                           
008500         10  TRJT-FILL-COUNT               PIC 9(05).                           
008600         10  TRJT-TRADE-SEQUENCE-NO        PIC 9(07).                           
008700         10  FILLER                        PIC X(12).                           
008800     05  TRJT-XREF-AREA REDEFINES TRJT-TRADE-AREA.                              
008900         10  TRJX-FILL-SEQUENCE-NO         PIC 9(07).                           
009000         10  TRJX-ASSET-CODE               PIC X(50).                           
009100         10  TRJX-TRADE-SEQUENCE-NO        PIC 9(07).                           
009200         10  TRJX-FILL-TRADE-TIME          PIC X(14).                           
009300         10  FILLER                        PIC X(138).                          
009400 WORKING-STORAGE SECTION.                                                       
009500 77  WS-RETURN-CODE                    PIC S9(4) COMP VALUE ZERO.               
009600 PROCEDURE DIVISION.                                                            
009700 0000-MAIN-LOGIC.                                                               
009800     STOP RUN.                                                                  
