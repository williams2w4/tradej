000100 IDENTIFICATION DIVISION.                                                       
000200 PROGRAM-ID. CALENDAR-DAY-TABLE.                                                
000300 AUTHOR. R H HALVORSEN.                                                         
000400 INSTALLATION. WESTGATE SECURITIES - EDP.                                       
000500 DATE-WRITTEN. 02/14/95.                                                        
000600 DATE-COMPILED.                                                                 
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                           
000800*****************************************************************               
000900*                                                               *               
001000*   CALENDAR-DAY-TABLE  --  CALENDAR DAY-BUCKET WORKING TABLE  *                
001100*                                                               *               
001200*   ONE ENTRY PER CALENDAR DAY THAT HAD AT LEAST ONE CLOSED    *                
001300*   TRADE.  BUILT IN ASCENDING TRADE-SEQUENCE ORDER BY         *                
001400*   PERFORMANCE-STATISTICS, THEN RE-SORTED BY DAY-DATE BEFORE  *                
001500*   THE CALENDAR SECTION OF THE STATISTICS REPORT IS PRINTED.  *                
001600*   SAME FIXED-TABLE-WITH-SEARCH IDIOM THE OLD SDCM BALANCING  *                
001700*   LAYOUT USED FOR ITS FUND-CODE ACCUMULATOR TABLE.           *                
001800*                                                               *               
001900*   MAINTENANCE LOG                                            *                
002000*     021495  RHH  ORIGINAL LAYOUT, 31-DAY TABLE.              *                
002100*     090998  DLK  Y2K - DAY-DATE WIDENED TO 4-DIGIT YEAR,     *                
002200*                  TABLE SIZE RAISED TO 366 DAYS.              *                
002300*     112304  MTP  ADDED RAW/SPLIT BLOCK VIEWS SO THE NIGHTLY  *                
002400*                  TABLE-COMPARE JOB CAN DIFF YESTERDAY'S      *                
002500*                  COMPILED TABLE AGAINST TODAY'S BYTE FOR     *                
002600*                  BYTE.                                       *                
002700*     053009  RHH  CONFIRMED 366-DAY TABLE SIZE COVERS LEAP    *                
002800*                  YEARS THROUGH THE NEXT CENTURY BOUNDARY.    *                
002900*     082014  DLK  CONFIRMED RAW/SPLIT VIEWS STILL BYTE-ALIGN. *                
003000*                                                               *               
003100*****************************************************************               
003200 ENVIRONMENT DIVISION.                                                          
003300 CONFIGURATION SECTION.                                                         
003400 SOURCE-COMPUTER. IBM-3090.                                                     
003500 OBJECT-COMPUTER. IBM-3090.                                                     
003600 SPECIAL-NAMES.                                                                 
003700     UPSI-0 ON STATUS IS WS-TEST-RUN-SWITCH.                                    
003800 FILE-CONTROL.                                                                  
003900     SELECT CALENDAR-DAY-TABLE ASSIGN TO TRJCALN.                               
004000 DATA DIVISION.                                                                 
004100 FILE SECTION.                                                                  
004200 FD  CALENDAR-DAY-TABLE                                                         
004300     LABEL RECORDS ARE STANDARD.                                                
004400 01  TRJC-CALENDAR-TABLE.                                                       
004500     05  TRJC-DAY-COUNT                 PIC 9(03)  COMP.                        
004600     05  TRJC-DAY-ENTRY OCCURS 366 TIMES                                        
004700                         INDEXED BY TRJC-DAY-NDX.                               
004800         10  TRJC-DAY-DATE.                                                     
004900             15  TRJC-DAY-YYYY              PIC 9(04).                          
005000             15  TRJC-DAY-MM                PIC 9(02).                          
005100             15  TRJC-DAY-DD                PIC 9(02).                          
005200         10  TRJC-DAY-DATE-KEY REDEFINES TRJC-DAY-DATE                          
005300                                           PIC X(08).                           
005400         10  TRJC-DAY-TRADE-COUNT           PIC 9(05).                          
005500         10  TRJC-DAY-TOTAL-PL              PIC S9(12)V9(2).                    
005600         10  FILLER                         PIC X(10).                          
005700 01  TRJC-TABLE-RAW-VIEW REDEFINES TRJC-CALENDAR-TABLE                          
005800                                           PIC X(13545).                        
005900 01  TRJC-TABLE-SPLIT-VIEW REDEFINES TRJC-CALENDAR-TABLE.                       
006000     05  FILLER                          PIC X(03).                             
006100     05  FILLER                          PIC X(13542).                          
006200 WORKING-STORAGE SECTION.                                                       
006300 77  WS-RETURN-CODE                    PIC S9(4) COMP VALUE ZERO.               
006400 PROCEDURE DIVISION.                                                            
006500 0000-MAIN-LOGIC.                                                               
006600     STOP RUN.                                                                  
