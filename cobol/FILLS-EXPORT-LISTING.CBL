000100 IDENTIFICATION DIVISION.                                                       
000200 PROGRAM-ID. FILLS-EXPORT-LISTING.                                              
000300 AUTHOR. R H HALVORSEN.                                                         
000400 INSTALLATION. WESTGATE SECURITIES - EDP.                                       
000500 DATE-WRITTEN. 06/11/90.                                                        
000600 DATE-COMPILED.                                                                 
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                           
000800*****************************************************************               
000900*                                                               *               
001000*   FILLS-EXPORT-LISTING                                       *                
001100*                                                               *               
001200*   PRINTS THE MOST RECENT 100 FILLS FROM THE NORMALIZED FILL  *                
001300*   FILE (WHICH ARRIVES IN ASCENDING TRADE-TIME ORDER), WITH   *                
001400*   AN OPTIONAL ASSET-CODE AND TRADE-TIME-RANGE FILTER FROM THE*                
001500*   PARAMETER CARD.  A 100-SLOT WRAP-AROUND TABLE HOLDS THE    *                
001600*   TAIL OF THE QUALIFYING FILLS SO ONLY ONE PASS OF THE INPUT *                
001700*   FILE IS NEEDED.                                             *               
001800*                                                               *               
001900*   MAINTENANCE LOG                                            *                
002000*     061190  RHH  ORIGINAL PROGRAM, FULL FILL LISTING.        *                
002100*     090998  DLK  Y2K REVIEW - TRADE-TIME ALREADY 4-DIGIT     *                
002200*                  YEAR FROM FILL-IMPORT-VALIDATE, NO CHANGE.  *                
002300*     041403  MTP  CUT OVER TO THE WRAP-AROUND LAST-100 TABLE   *               
002400*                  AND THE ASSET/TIME-RANGE PARAMETER CARD      *               
002500*                  PER REQUEST 4418 (USED TO PRINT EVERYTHING).*                
002600*     082207  RHH  TRAILING-ZERO TRIM ADDED TO QUANTITY AND     *               
002700*                  PRICE COLUMNS PER DESK COMPLAINT.            *               
002800*     050911  MTP  CONFIRMED RING-BUFFER WRAP LOGIC WITH OPS   *                
002900*                  AFTER A REPRINT SHOWED CORRECT LAST-100     *                
003000*                  ORDERING ON THE NIGHT SHIFT.                *                
003100*                                                               *               
003200*****************************************************************               
003300 ENVIRONMENT DIVISION.                                                          
003400 CONFIGURATION SECTION.                                                         
003500 SOURCE-COMPUTER. IBM-3090.                                                     
003600 OBJECT-COMPUTER. IBM-3090.                                                     
003700 SPECIAL-NAMES.                                                                 
003800     C01 IS TOP-OF-FORM                                                         
003900     UPSI-0 ON STATUS IS WS-TEST-RUN-SWITCH.                                    
004000 INPUT-OUTPUT SECTION.                                                          
004100 FILE-CONTROL.                                                                  
004200     SELECT PARMCARD-FILE ASSIGN TO PARMCARD                                    
004300         ORGANIZATION IS SEQUENTIAL                                             
004400         FILE STATUS IS WS-PARMCARD-STATUS.                                     
004500     SELECT NORMFILL-FILE ASSIGN TO NORMFILL                                    
004600         ORGANIZATION IS SEQUENTIAL                                             
004700         FILE STATUS IS WS-NORMFILL-STATUS.                                     
004800     SELECT FILLRPT-FILE ASSIGN TO FILLRPT                                      
004900         ORGANIZATION IS SEQUENTIAL.                                            
005000 DATA DIVISION.                                                                 
005100 FILE SECTION.                                                                  
005200 FD  PARMCARD-FILE                                                              
005300     LABEL RECORDS ARE STANDARD.                                                
005400 01  PARMCARD-RECORD.                                                           
005500     05  PARM-ASSET-CODE                PIC X(50).                              
005600     05  PARM-TIME-FROM                 PIC X(14).                              
005700     05  PARM-TIME-TO                   PIC X(14).                              
005800     05  FILLER                         PIC X(54).                              
005900 FD  NORMFILL-FILE                                                              
006000     LABEL RECORDS ARE STANDARD.                                                
006100 01  NORMFILL-RECORD.                                                           
006200     05  TRJN-ASSET-CODE               PIC X(50).                               
006300     05  TRJN-ASSET-TYPE               PIC X(06).                               
006400     05  TRJN-EXCHANGE                 PIC X(50).                               
006500     05  TRJN-TIMEZONE                 PIC X(50).                               
006600     05  TRJN-TRADE-TIME-KEY           PIC X(14).                               
006700     05  TRJN-SIDE                     PIC X(04).                               
006800     05  TRJN-QUANTITY                 PIC S9(14)V9(4).                         
006900     05  TRJN-PRICE                    PIC S9(12)V9(6).                         
007000     05  TRJN-COMMISSION               PIC S9(12)V9(6).                         
007100     05  TRJN-CURRENCY                 PIC X(10).                               
007200     05  TRJN-MULTIPLIER               PIC S9(07)V9(4).                         
007300     05  TRJN-PROCEEDS-FLAG            PIC X(01).                               
007400     05  TRJN-PROCEEDS                 PIC S9(14)V9(4).                         
007500     05  TRJN-NET-CASH-FLAG            PIC X(01).                               
007600     05  TRJN-NET-CASH                 PIC S9(12)V9(8).                         
007700     05  TRJN-ORDER-ID                 PIC X(100).                              
007800     05  TRJN-SOURCE                   PIC X(50).                               
007900     05  TRJN-PARENT-TRADE-SEQ         PIC 9(07).                               
008000     05  FILLER                        PIC X(20).                               
008100 FD  FILLRPT-FILE                                                               
008200     LABEL RECORDS ARE STANDARD                                                 
008300     RECORD CONTAINS 132 CHARACTERS.                                            
008400 01  FILLRPT-PRINT-LINE                 PIC X(132).                             
008500 WORKING-STORAGE SECTION.                                                       
008600*                     HEADER AND DETAIL PRINT LINES (132 COLS)                  
008700 01  FXL-HEADER-LINE.                                                           
008800     05  FXL-HDR-TEXT                   PIC X(132).                             
008900 01  FXL-DETAIL-AREA REDEFINES FXL-HEADER-LINE.                                 
009000     05  FXL-TIME                       PIC X(19).                              
009100     05  FILLER                         PIC X(02).                              
009200     05  FXL-SIDE-SIGN                  PIC X(02).                              
009300     05  FILLER                         PIC X(02).                              
009400     05  FXL-QUANTITY                   PIC X(17).                              
009500     05  FILLER                         PIC X(02).                              
009600     05  FXL-PRICE                      PIC X(17).                              
009700     05  FILLER                         PIC X(02).                              
009800     05  FXL-COMMENT                    PIC X(69).                              
009900*                     LAST-100 WRAP-AROUND FILL TABLE                           
010000 01  WS-FILL-RING.                                                              
010100     05  WS-RING-COUNT                  PIC 9(03) COMP VALUE ZERO.              
010200     05  WS-RING-NEXT                   PIC 9(03) COMP VALUE 1.                 
010300     05  WS-RING-TOTAL-SEEN             PIC 9(07) COMP VALUE ZERO.              
010400     05  WS-RING-ENTRY OCCURS 100 TIMES                                         
010500                         INDEXED BY WS-RING-NDX1 WS-RING-NDX2.                  
010600         10  WS-RNG-ASSET-CODE          PIC X(50).                              
010700         10  WS-RNG-TRADE-TIME          PIC X(14).                              
010800         10  WS-RNG-SIDE                PIC X(04).                              
010900         10  WS-RNG-QUANTITY            PIC S9(14)V9(4).                        
011000         10  WS-RNG-PRICE               PIC S9(12)V9(6).                        
011100 01  WS-FILL-RING-REDEFINES REDEFINES WS-FILL-RING.                             
011200     05  FILLER                         PIC X(13).                              
011300     05  FILLER OCCURS 100 TIMES        PIC X(104).                             
011400*                     NUMBER-FORMATTING WORK AREA                               
011500 01  WS-NUM-EDIT-AREA.                                                          
011600     05  WS-NUM-EDIT                    PIC Z(13)9.999999.                      
011700 01  WS-NUM-EDIT-REDEFINES REDEFINES WS-NUM-EDIT-AREA                           
011800                                       PIC X(21).                               
011900 77  WS-FMT-INPUT                     PIC S9(14)V9(6) VALUE ZERO.               
012000 77  WS-FMT-OUTPUT                    PIC X(21) VALUE SPACES.                   
012100 77  WS-SCAN-POS                      PIC 9(02) COMP VALUE ZERO.                
012200 77  WS-LEAD-POS                      PIC 9(02) COMP VALUE ZERO.                
012300*                     SWITCHES, STATUS, MISC WORK FIELDS                        
012400 77  WS-PARMCARD-STATUS               PIC X(02) VALUE SPACES.                   
012500 77  WS-NORMFILL-STATUS               PIC X(02) VALUE SPACES.                   
012600     88  WS-NORMFILL-OK                    VALUE '00'.                          
012700 77  WS-TEST-RUN-SWITCH                PIC X(01) VALUE 'N'.                     
012800 77  WS-EOF-SWITCH                     PIC X(01) VALUE 'N'.                     
012900     88  WS-AT-EOF                         VALUE 'Y'.                           
013000 77  WS-PASS-SWITCH                    PIC X(01) VALUE 'N'.                     
013100     88  WS-ROW-PASSES-FILTER               VALUE 'Y'.                          
013200 77  WS-PRINT-COUNTER                  PIC 9(03) COMP VALUE ZERO.               
013300 77  WS-PRINT-IDX                      PIC 9(03) COMP VALUE ZERO.               
013400 77  WS-START-IDX                      PIC 9(03) COMP VALUE ZERO.               
013500 77  WS-SYMBOL-LEN                     PIC 9(02) COMP VALUE ZERO.               
013600 77  WS-DIRECTION-WORD                 PIC X(05) VALUE SPACES.                  
013700 77  WS-SIDE-SIGN-WORK                 PIC X(02) VALUE SPACES.                  
013800 01  WS-HDR-TOTAL-ED                   PIC ZZZZZZ9.                             
013900 01  WS-HDR-SHOWN-ED                   PIC ZZZZZZ9.                             
014000 PROCEDURE DIVISION.                                                            
014100*****************************************************************               
014200*    0000-MAIN-LOGIC  --  OVERALL CONTROL                      *                
014300*****************************************************************               
014400 0000-MAIN-LOGIC.                                                               
014500     PERFORM 0100-OPEN-FILES.                                                   
014600     PERFORM 0200-READ-PARM-CARD.                                               
014700     PERFORM 1000-READ-NORMALIZED-FILLS THRU 1000-EXIT.                         
014800     PERFORM 4000-PRINT-FILL-LISTING THRU 4000-EXIT.                            
014900     PERFORM 0900-CLOSE-FILES.                                                  
015000     STOP RUN.                                                                  
015100*****************************************************************               
015200*    0100-OPEN-FILES / 0900-CLOSE-FILES                        *                
015300*****************************************************************               
015400 0100-OPEN-FILES.                                                               
015500     OPEN INPUT  PARMCARD-FILE.                                                 
015600     OPEN INPUT  NORMFILL-FILE.                                                 
015700     OPEN OUTPUT FILLRPT-FILE.                                                  
015800 0900-CLOSE-FILES.                                                              
015900     CLOSE PARMCARD-FILE.                                                       
016000     CLOSE NORMFILL-FILE.                                                       
016100     CLOSE FILLRPT-FILE.                                                        
016200*****************************************************************               
016300*    0200-READ-PARM-CARD  --  CARD IS OPTIONAL                  *               
016400*****************************************************************               
016500 0200-READ-PARM-CARD.                                                           
016600     MOVE SPACES TO PARMCARD-RECORD.                                            
016700     READ PARMCARD-FILE                                                         
016800         AT END CONTINUE                                                        
016900     END-READ.                                                                  
017000*****************************************************************               
017100*    1000-READ-NORMALIZED-FILLS                                 *               
017200*****************************************************************               
017300 1000-READ-NORMALIZED-FILLS.                                                    
017400     READ NORMFILL-FILE                                                         
017500         AT END MOVE 'Y' TO WS-EOF-SWITCH                                       
017600     END-READ.                                                                  
017700     PERFORM 1100-PROCESS-ONE-FILL THRU 1100-EXIT                               
017800         UNTIL WS-AT-EOF.                                                       
017900 1000-EXIT.                                                                     
018000     EXIT.                                                                      
018100 1100-PROCESS-ONE-FILL.                                                         
018200     PERFORM 1200-TEST-FILTERS THRU 1200-EXIT.                                  
018300     IF WS-ROW-PASSES-FILTER                                                    
018400         PERFORM 1300-ADD-TO-RING                                               
018500     END-IF.                                                                    
018600     READ NORMFILL-FILE                                                         
018700         AT END MOVE 'Y' TO WS-EOF-SWITCH                                       
018800     END-READ.                                                                  
018900 1100-EXIT.                                                                     
019000     EXIT.                                                                      
019100*****************************************************************               
019200*    1200-TEST-FILTERS                                           *              
019300*****************************************************************               
019400 1200-TEST-FILTERS.                                                             
019500     MOVE 'Y' TO WS-PASS-SWITCH.                                                
019600     IF PARM-ASSET-CODE NOT = SPACES                                            
019700         AND PARM-ASSET-CODE NOT = TRJN-ASSET-CODE                              
019800         MOVE 'N' TO WS-PASS-SWITCH                                             
019900     END-IF.                                                                    
020000     IF PARM-TIME-FROM NOT = SPACES                                             
020100         AND TRJN-TRADE-TIME-KEY < PARM-TIME-FROM                               
020200         MOVE 'N' TO WS-PASS-SWITCH                                             
020300     END-IF.                                                                    
020400     IF PARM-TIME-TO NOT = SPACES                                               
020500         AND TRJN-TRADE-TIME-KEY > PARM-TIME-TO                                 
020600         MOVE 'N' TO WS-PASS-SWITCH                                             
020700     END-IF.                                                                    
020800 1200-EXIT.                                                                     
020900     EXIT.                                                                      
021000*****************************************************************               
021100*    1300-ADD-TO-RING                                            *              
021200*    STORES INTO WS-RING-NEXT, THEN ADVANCES IT, WRAPPING BACK  *               
021300*    TO SLOT 1 AFTER SLOT 100.  THE OLDEST ENTRY IS OVERWRITTEN *               
021400*    ONCE MORE THAN 100 QUALIFYING FILLS HAVE BEEN SEEN.        *               
021500*****************************************************************               
021600 1300-ADD-TO-RING.                                                              
021700     ADD 1 TO WS-RING-TOTAL-SEEN.                                               
021800     SET WS-RING-NDX1 TO WS-RING-NEXT.                                          
021900     MOVE TRJN-ASSET-CODE   TO WS-RNG-ASSET-CODE (WS-RING-NDX1).                
022000     MOVE TRJN-TRADE-TIME-KEY TO WS-RNG-TRADE-TIME (WS-RING-NDX1).              
022100     MOVE TRJN-SIDE         TO WS-RNG-SIDE   (WS-RING-NDX1).                    
022200     MOVE TRJN-QUANTITY     TO WS-RNG-QUANTITY (WS-RING-NDX1).                  
022300     MOVE TRJN-PRICE        TO WS-RNG-PRICE  (WS-RING-NDX1).                    
022400     IF WS-RING-COUNT < 100                                                     
022500         ADD 1 TO WS-RING-COUNT                                                 
022600     END-IF.                                                                    
022700     ADD 1 TO WS-RING-NEXT.                                                     
022800     IF WS-RING-NEXT > 100                                                      
022900         MOVE 1 TO WS-RING-NEXT                                                 
023000     END-IF.                                                                    
023100*****************************************************************               
023200*    4000-PRINT-FILL-LISTING                                     *              
023300*    WHEN THE RING HAS WRAPPED, THE OLDEST KEPT FILL SITS AT    *               
023400*    THE SLOT ABOUT TO BE OVERWRITTEN NEXT; OTHERWISE THE       *               
023500*    OLDEST IS SIMPLY SLOT 1.                                    *              
023600*****************************************************************               
023700 4000-PRINT-FILL-LISTING.                                                       
023800     MOVE SPACES TO FXL-HEADER-LINE.                                            
023900     MOVE WS-RING-TOTAL-SEEN TO WS-HDR-TOTAL-ED.                                
024000     MOVE WS-RING-COUNT TO WS-HDR-SHOWN-ED.                                     
024100     STRING 'FILLS EXPORT LISTING - TOTAL '                                     
024200            WS-HDR-TOTAL-ED DELIMITED BY SIZE                                   
024300            ' SHOWING LAST '                                                    
024400            WS-HDR-SHOWN-ED DELIMITED BY SIZE                                   
024500         INTO FXL-HDR-TEXT                                                      
024600     END-STRING.                                                                
024700     WRITE FILLRPT-PRINT-LINE FROM FXL-HEADER-LINE                              
024800         AFTER ADVANCING TOP-OF-FORM.                                           
024900     IF WS-RING-COUNT = 0                                                       
025000         GO TO 4000-EXIT                                                        
025100     END-IF.                                                                    
025200     IF WS-RING-TOTAL-SEEN > 100                                                
025300         MOVE WS-RING-NEXT TO WS-START-IDX                                      
025400     ELSE                                                                       
025500         MOVE 1 TO WS-START-IDX                                                 
025600     END-IF.                                                                    
025700     MOVE WS-START-IDX TO WS-PRINT-IDX.                                         
025800     PERFORM 4100-PRINT-ONE-FILL                                                
025900         VARYING WS-PRINT-COUNTER FROM 1 BY 1                                   
026000         UNTIL WS-PRINT-COUNTER > WS-RING-COUNT.                                
026100 4000-EXIT.                                                                     
026200     EXIT.                                                                      
026300 4100-PRINT-ONE-FILL.                                                           
026400     SET WS-RING-NDX2 TO WS-PRINT-IDX.                                          
026500     PERFORM 4200-FORMAT-ONE-DETAIL-LINE.                                       
026600     WRITE FILLRPT-PRINT-LINE FROM FXL-DETAIL-AREA                              
026700         AFTER ADVANCING 1 LINE.                                                
026800     ADD 1 TO WS-PRINT-IDX.                                                     
026900     IF WS-PRINT-IDX > 100                                                      
027000         MOVE 1 TO WS-PRINT-IDX                                                 
027100     END-IF.                                                                    
027200*****************************************************************               
027300*    4200-FORMAT-ONE-DETAIL-LINE                                 *              
027400*****************************************************************               
027500 4200-FORMAT-ONE-DETAIL-LINE.                                                   
027600     MOVE SPACES TO FXL-DETAIL-AREA.                                            
027700     MOVE WS-RNG-TRADE-TIME (WS-RING-NDX2) (1:4)  TO FXL-TIME (1:4              
027800     MOVE '-'                                     TO FXL-TIME (5:1              
027900     MOVE WS-RNG-TRADE-TIME (WS-RING-NDX2) (5:2)  TO FXL-TIME (6:2              
028000     MOVE '-'                                     TO FXL-TIME (8:1              
028100     MOVE WS-RNG-TRADE-TIME (WS-RING-NDX2) (7:2)  TO FXL-TIME (9:2              
028200     MOVE 'T'                                     TO FXL-TIME (11:              
028300     MOVE WS-RNG-TRADE-TIME (WS-RING-NDX2) (9:2)  TO FXL-TIME (12:              
028400     MOVE ':'                                     TO FXL-TIME (14:              
028500     MOVE WS-RNG-TRADE-TIME (WS-RING-NDX2) (11:2) TO FXL-TIME (15:              
028600     MOVE ':'                                     TO FXL-TIME (17:              
028700     MOVE WS-RNG-TRADE-TIME (WS-RING-NDX2) (13:2) TO FXL-TIME (18:              
028800     IF WS-RNG-SIDE (WS-RING-NDX2) = 'BUY '                                     
028900         MOVE '1'     TO WS-SIDE-SIGN-WORK (1:1)                                
029000         MOVE SPACE   TO WS-SIDE-SIGN-WORK (2:1)                                
029100         MOVE 'long'  TO WS-DIRECTION-WORD                                      
029200     ELSE                                                                       
029300         MOVE '-1'    TO WS-SIDE-SIGN-WORK                                      
029400         MOVE 'short' TO WS-DIRECTION-WORD                                      
029500     END-IF.                                                                    
029600     MOVE WS-SIDE-SIGN-WORK TO FXL-SIDE-SIGN.                                   
029700     MOVE WS-RNG-QUANTITY (WS-RING-NDX2) TO WS-FMT-INPUT.                       
029800     PERFORM 3100-FORMAT-NUMBER THRU 3100-EXIT.                                 
029900     MOVE WS-FMT-OUTPUT TO FXL-QUANTITY.                                        
030000     PERFORM 3200-TRIM-SYMBOL-LENGTH THRU 3200-EXIT.                            
030100     STRING WS-RNG-ASSET-CODE (WS-RING-NDX2) (1:WS-SYMBOL-LEN)                  
030200                DELIMITED BY SIZE                                               
030300            ' ' DELIMITED BY SIZE                                               
030400            WS-DIRECTION-WORD DELIMITED BY SPACE                                
030500            ' ' DELIMITED BY SIZE                                               
030600            WS-FMT-OUTPUT DELIMITED BY SPACE                                    
030700            '@' DELIMITED BY SIZE                                               
030800         INTO FXL-COMMENT                                                       
030900     END-STRING.                                                                
031000     MOVE WS-RNG-PRICE (WS-RING-NDX2) TO WS-FMT-INPUT.                          
031100     PERFORM 3100-FORMAT-NUMBER THRU 3100-EXIT.                                 
031200     MOVE WS-FMT-OUTPUT TO FXL-PRICE.                                           
031300     PERFORM 3300-APPEND-PRICE-TO-COMMENT.                                      
031400*****************************************************************               
031500*    3100-FORMAT-NUMBER                                          *              
031600*    EDITS WS-FMT-INPUT TO 6 DECIMALS, STRIPS TRAILING ZEROS    *               
031700*    AND A TRAILING DECIMAL POINT, LEFT-JUSTIFIES THE RESULT    *               
031800*    INTO WS-FMT-OUTPUT.  A ZERO VALUE COMES OUT AS "0".        *               
031900*****************************************************************               
032000 3100-FORMAT-NUMBER.                                                            
032100     MOVE WS-FMT-INPUT TO WS-NUM-EDIT.                                          
032200     MOVE 21 TO WS-SCAN-POS.                                                    
032300     PERFORM 3120-STRIP-ONE-TRAILING-ZERO                                       
032400         UNTIL WS-SCAN-POS = 15                                                 
032500         OR WS-NUM-EDIT-REDEFINES (WS-SCAN-POS:1) NOT = '0'.                    
032600     IF WS-NUM-EDIT-REDEFINES (WS-SCAN-POS:1) = '.'                             
032700         SUBTRACT 1 FROM WS-SCAN-POS                                            
032800     END-IF.                                                                    
032900     MOVE 1 TO WS-LEAD-POS.                                                     
033000     PERFORM 3140-SKIP-ONE-LEADING-SPACE                                        
033100         UNTIL WS-LEAD-POS >= WS-SCAN-POS                                       
033200         OR WS-NUM-EDIT-REDEFINES (WS-LEAD-POS:1) NOT = SPACE.                  
033300     MOVE SPACES TO WS-FMT-OUTPUT.                                              
033400     MOVE WS-NUM-EDIT-REDEFINES                                                 
033500              (WS-LEAD-POS:WS-SCAN-POS - WS-LEAD-POS + 1)                       
033600         TO WS-FMT-OUTPUT (1:WS-SCAN-POS - WS-LEAD-POS + 1).                    
033700 3100-EXIT.                                                                     
033800     EXIT.                                                                      
033900 3120-STRIP-ONE-TRAILING-ZERO.                                                  
034000     SUBTRACT 1 FROM WS-SCAN-POS.                                               
034100 3140-SKIP-ONE-LEADING-SPACE.                                                   
034200     ADD 1 TO WS-LEAD-POS.                                                      
034300*****************************************************************               
034400*    3200-TRIM-SYMBOL-LENGTH                                     *              
034500*    FINDS THE LAST NON-BLANK BYTE OF THE ASSET CODE SO THE     *               
034600*    COMMENT TEXT DOES NOT CARRY THE FULL X(50) PAD.            *               
034700*****************************************************************               
034800 3200-TRIM-SYMBOL-LENGTH.                                                       
034900     MOVE 50 TO WS-SYMBOL-LEN.                                                  
035000     PERFORM 3220-BACK-UP-ONE-SYMBOL-BYTE                                       
035100         UNTIL WS-SYMBOL-LEN = 1                                                
035200         OR WS-RNG-ASSET-CODE (WS-RING-NDX2) (WS-SYMBOL-LEN:1)                  
035300                NOT = SPACE.                                                    
035400 3200-EXIT.                                                                     
035500     EXIT.                                                                      
035600 3220-BACK-UP-ONE-SYMBOL-BYTE.                                                  
035700     SUBTRACT 1 FROM WS-SYMBOL-LEN.                                             
035800*****************************************************************               
035900*    3300-APPEND-PRICE-TO-COMMENT                                *              
036000*    A SECOND STRING PASS TACKS THE PRICE ON AFTER THE "@" --   *               
036100*    THE FIRST PASS DOES NOT KNOW THE PRICE UNTIL AFTER ITS OWN *               
036200*    FORMATTING CALL.                                            *              
036300*****************************************************************               
036400 3300-APPEND-PRICE-TO-COMMENT.                                                  
036500     MOVE 1 TO WS-SCAN-POS.                                                     
036600     PERFORM 3320-FIND-COMMENT-END                                              
036700         UNTIL WS-SCAN-POS = 69                                                 
036800         OR FXL-COMMENT (WS-SCAN-POS:1) = SPACE.                                
036900     STRING WS-FMT-OUTPUT DELIMITED BY SPACE                                    
037000         INTO FXL-COMMENT                                                       
037100         WITH POINTER WS-SCAN-POS                                               
037200     END-STRING.                                                                
037300 3320-FIND-COMMENT-END.                                                         
037400     ADD 1 TO WS-SCAN-POS.                                                      
